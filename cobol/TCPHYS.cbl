000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID.    TCPHYS.
000003 AUTHOR.        D. OKONKWO.
000004 INSTALLATION.  ENGINEERING SYSTEMS - THERMAL/ELECTRICAL GROUP.
000005 DATE-WRITTEN.  02/1992.
000006 DATE-COMPILED.
000007 SECURITY.      UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000008*****************************************************************
000009*                                                                *
000010*A    ABSTRACT..                                                 *
000011*  TCPHYS IS THE MUTUAL-HEATING AND ENHANCED-RESISTANCE ENGINE   *
000012*  FOR GROUPS OF BURIED OR IN-AIR CABLES.  IT IS CALLED ONCE     *
000013*  PER GROUP BY TCSUITE'S 4XXX GROUP PASS (U8), AFTER TCSUITE    *
000014*  HAS ALREADY OBTAINED EACH MEMBER'S STANDALONE CONDUCTOR       *
000015*  TEMPERATURE AND LOSS TOTAL FROM TCSOLVE.  IT REFINES EACH     *
000016*  MEMBER'S THERMAL RESISTANCE WITH CONVECTION/RADIATION (IN    *
000017*  AIR) OR A SOIL TERM (BURIED), DERATED BY INSTALLATION AND    *
000018*  GROUPING FACTORS, THEN COUPLES ALL MEMBERS THROUGH A          *
000019*  MUTUAL-RESISTANCE MATRIX UNTIL THE GROUP TEMPERATURES         *
000020*  CONVERGE, THEN SWEEPS CANDIDATE ROW SPACINGS TO FIND THE      *
000021*  TIGHTEST LAYOUT THAT STILL MEETS EVERY MEMBER'S MAXIMUM       *
000022*  CONDUCTOR TEMPERATURE.                                        *
000023*                                                                *
000024*J    JCL..                                                      *
000025*     NONE - TCPHYS IS A CALLED SUBPROGRAM, NOT A JOB STEP.      *
000026*     IT OPENS NO FILES OF ITS OWN.                               *
000027*                                                                *
000028*P    ENTRY PARAMETERS..                                         *
000029*     TP-GROUP-ID      GROUP IDENTIFIER, FOR TRACE/REPORT USE    *
000030*     TP-MEMBER-COUNT  NUMBER OF ENTRIES IN TP-MEMBER-TABLE      *
000031*     TP-MEMBER-TABLE  PER-MEMBER POSITION, LOAD FACTOR, OWN     *
000032*                      TEMP/LOSS FROM TCSOLVE, CONDUCTOR ALPHA,  *
000033*                      OWN R-THERMAL, OUTER RADIUS - RETURNS     *
000034*                      COUPLED TEMP AND MUTUAL RISE PER MEMBER   *
000035*     TP-SOIL-RHO      GROUP SOIL THERMAL RESISTIVITY, K.M/W     *
000036*     TP-OPT-SPACING   RETURNED OPTIMAL ROW SPACING, M (0 IF     *
000037*                      NO FEASIBLE SPACING WAS FOUND)            *
000038*     TP-GROUP-FACTOR  RETURNED GROUPING (DERATING) FACTOR       *
000039*     TP-STATUS        RETURNED 'OK  '/'OVER'/'BAD ' (BAD = <2   *
000040*                      MEMBERS SUPPLIED)                         *
000041*                                                                *
000042*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000043*     NONE ABENDS.  FEWER THAN TWO MEMBERS SETS TP-STATUS TO     *
000044*     'BAD ' AND SKIPS THE COUPLING AND SWEEP LOGIC RATHER THAN  *
000045*     ABENDING, PER THE "NO ABEND ON DIVIDE BY ZERO" RULE.       *
000046*                                                                *
000047*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000048*                                                                *
000049*     TCMLOG   ---- NATURAL LOGARITHM LIBRARY ROUTINE            *
000050*     TCMSQRT  ---- SQUARE ROOT LIBRARY ROUTINE                  *
000051*     TCMPOWR  ---- X-TO-THE-Y POWER LIBRARY ROUTINE             *
000052*                                                                *
000053*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000054*     WKCONST  ---- SOIL/GROUPING/INSTALLATION FACTOR TABLES     *
000055*                   AND STILL-AIR PROPERTIES (COPY MEMBER);      *
000056*                   TABLES ARE LOADED LOCALLY BY 1100-LOAD-      *
000057*                   TABLES SINCE EACH CALLED PROGRAM OWNS ITS    *
000058*                   OWN COPY OF THE MEMBER                       *
000059*                                                                *
000060*****************************************************************
000061* CHANGE LOG..                                                   *
000062*   02/03/92 DRO  INITIAL VERSION - U8 MUTUAL RESISTANCE AND     *
000063*                 COUPLED TEMPERATURE ITERATION                  *
000064*   09/19/92 DRO  ADDED SPACING-OPTIMIZATION SWEEP (0.1-5.0M)    *
000065*   04/27/93 LTW  ADDED U5 ENHANCED RESISTANCE (IN-AIR           *
000066*                 CONVECTION/RADIATION, BURIED SOIL TERM)        *
000067*   01/11/94 LTW  ADDED U4 INSTALLATION/GROUPING FACTOR DERATE   *
000068*   07/08/94 LTW  FIX - MUTUAL MATRIX USED WRONG DEPTH ON THE    *
000069*                 DIAGONAL, INFLATING SELF-HEATING (TICKET 3310) *
000070*   03/02/95 RPK  ADDED AMBIENT-AT-DEPTH GRADIENT CORRECTION     *
000071*   10/30/96 RPK  WIDENED MEMBER TABLE TO 50 CABLES PER GROUP    *
000072*   11/16/98 RPK  Y2K - NO DATE FIELDS IN THIS MEMBER, REVIEWED  *
000073*                 AND FOUND CLEAN, LOGGED PER STANDARD SWEEP     *
000074*   05/06/02 CMH  TICKET 5821 - GROUPING FACTOR NOW FLOORED AT   *
000075*                 ZERO, WAS GOING NEGATIVE ON A COOLER GROUP     *
000076*   08/14/07 CMH  TICKET 6604 - SPACING SWEEP NOW RESTORES THE   *
000077*                 ACTUAL ROW POSITIONS BEFORE RETURNING          *
000078*****************************************************************
000079 EJECT
000080 ENVIRONMENT DIVISION.
000081 CONFIGURATION SECTION.
000082 SOURCE-COMPUTER. IBM-3090.
000083 OBJECT-COMPUTER. IBM-3090.
000084 SPECIAL-NAMES.
000085     C01 IS TOP-OF-FORM.
000086 EJECT
000087 DATA DIVISION.
000088 WORKING-STORAGE SECTION.
000089 01  FILLER PIC X(32)
000090     VALUE 'TCPHYS WORKING STORAGE BEGINS  '.
000091*****************************************************************
000092*    SHARED PHYSICAL CONSTANTS AND FACTOR TABLES                 *
000093*****************************************************************
000094 COPY WKCONST.
000095 EJECT
000096*****************************************************************
000097*    READ ONLY CONSTANTS / SWITCHES                              *
000098*****************************************************************
000099 01  READ-ONLY-WORK-AREA.
000100     05  BINARY1             COMP PIC S9(04) VALUE +1.
000101     05  WS-CONVERGE-GROUP   PIC 9V9  COMP-3 VALUE 0.1.
000102     05  WS-MAX-GROUP-ITER   PIC 9(02) COMP-3 VALUE 20.
000103     05  WS-SOIL-GRADIENT    PIC 9V99 COMP-3 VALUE 0.03.
000104     05  WS-ASSUMED-RISE     PIC 9(02) COMP-3 VALUE 20.
000105     05  WS-EMISSIVITY       PIC 9V99 COMP-3 VALUE 0.90.
000106     05  WS-KELVIN-OFFSET    PIC 9(03)V9 COMP-3 VALUE 273.1.
000107     05  WS-SPACE-MIN        PIC 9V9  COMP-3 VALUE 0.1.
000108     05  WS-SPACE-MAX        PIC 9V9  COMP-3 VALUE 5.0.
000109     05  WS-SPACE-STEP       PIC 9V9  COMP-3 VALUE 0.1.
000110* SWITCHES AREA
000111     05  WS-GROUP-VALID-SW   PIC X(01).
000112         88  WS-GROUP-VALID       VALUE 'Y'.
000113         88  WS-GROUP-INVALID      VALUE 'N'.
000114     05  WS-IN-AIR-SW        PIC X(01).
000115         88  WS-IN-AIR             VALUE 'Y'.
000116         88  WS-BURIED              VALUE 'N'.
000117     05  WS-DUMMY-FEASIBLE   PIC X(01).
000118     05  FILLER              PIC X(04).
000119 EJECT
000120*****************************************************************
000121*    SUBSCRIPTS AND SCALAR WORK FIELDS                           *
000122*****************************************************************
000123 01  WK-PHYS-SUBS.
000124     05  WK-MX               PIC 9(03) COMP-3.
000125     05  WK-JX               PIC 9(03) COMP-3.
000126     05  WK-BX               PIC 9(01) COMP-3.
000127     05  FILLER              PIC X(01).
000128 01  WK-PHYS-SUBS-REDEF REDEFINES WK-PHYS-SUBS.
000129     05  FILLER              PIC X(06).
000130 77  WK-GRP-ITER-CNT         PIC 9(02) COMP-3.
000131 01  WK-GROUP-ITER.
000132     05  WK-GRP-DELTA        PIC S9(04)V9(2) COMP-3.
000133     05  WK-GRP-MAX-DELTA    PIC S9(04)V9(2) COMP-3.
000134     05  WK-MEMBER-MARGIN    PIC S9(04)V9(2) COMP-3.
000135 01  WK-GROUP-ITER-REDEF REDEFINES WK-GROUP-ITER.
000136     05  FILLER              PIC X(12).
000137 EJECT
000138*****************************************************************
000139*    PER-MEMBER WORKING TABLES                                   *
000140*****************************************************************
000141 01  WK-MEMBER-WORK.
000142     05  WK-AMB-ADJ      OCCURS 50 TIMES PIC S9(03)V9(2) COMP-3.
000143     05  WK-OWN-TEMP-ADJ OCCURS 50 TIMES PIC S9(04)V9(2) COMP-3.
000144     05  WK-R-ENHANCED   OCCURS 50 TIMES PIC S9(03)V9(4) COMP-3.
000145     05  WK-LOSS-CUR     OCCURS 50 TIMES PIC S9(05)V9(3) COMP-3.
000146     05  WK-TEMP-NEW     OCCURS 50 TIMES PIC S9(04)V9(2) COMP-3.
000147     05  WK-SAVE-X       OCCURS 50 TIMES PIC S9(03)V9(3) COMP-3.
000148     05  WK-SAVE-Y       OCCURS 50 TIMES PIC S9(03)V9(3) COMP-3.
000149     05  FILLER              PIC X(04).
000150 01  WK-MUTUAL-WORK.
000151     05  WK-MUTUAL-ROW OCCURS 50 TIMES INDEXED BY WK-MR-IX.
000152         10  WK-MUTUAL-COL OCCURS 50 TIMES INDEXED BY WK-MR-JX.
000153             15  WK-MUTUAL-R     PIC S9(02)V9(04) COMP-3.
000154     05  FILLER              PIC X(04).
000155 EJECT
000156*****************************************************************
000157*    DISTANCE / RESISTANCE WORK AREA                             *
000158*****************************************************************
000159 01  WK-GEOMETRY-WORK.
000160     05  WK-DELTA-X          PIC S9(04)V9(3) COMP-3.
000161     05  WK-DELTA-Y          PIC S9(04)V9(3) COMP-3.
000162     05  WK-DIST-SQ          PIC S9(05)V9(6) COMP-3.
000163     05  WK-DIST             PIC S9(04)V9(3) COMP-3.
000164     05  WK-MEAN-DEPTH       PIC S9(03)V9(3) COMP-3.
000165     05  WK-LOG-ARGUMENT     PIC S9(05)V9(6) COMP-3.
000166     05  WK-LOG-RESULT       PIC S9(03)V9(6) COMP-3.
000167     05  FILLER              PIC X(02).
000168 01  WK-GEOMETRY-REDEF REDEFINES WK-GEOMETRY-WORK.
000169     05  FILLER              PIC X(35).
000170 EJECT
000171*****************************************************************
000172*    ENHANCED RESISTANCE WORK AREA (U4/U5)                       *
000173*****************************************************************
000174 01  WK-ENHANCE-WORK.
000175     05  WK-R-OUTER-M        PIC S9(01)V9(06) COMP-3.
000176     05  WK-R-CONV           PIC S9(04)V9(06) COMP-3.
000177     05  WK-R-RAD            PIC S9(04)V9(06) COMP-3.
000178     05  WK-R-PARALLEL       PIC S9(04)V9(06) COMP-3.
000179     05  WK-R-SOIL           PIC S9(04)V9(06) COMP-3.
000180     05  WK-INST-FACTOR      PIC 9V99 COMP-3.
000181     05  WK-GRPF-LOOKUP      PIC 9V99 COMP-3.
000182     05  WK-GR-SPACING       PIC S9(03)V9(03) COMP-3.
000183     05  WK-GR-RATIO         PIC 9V99 COMP-3.
000184     05  WK-H-CONV           PIC S9(03)V9(04) COMP-3.
000185     05  WK-H-RAD            PIC S9(03)V9(04) COMP-3.
000186     05  WK-GR-NUSSELT       PIC S9(03)V9(04) COMP-3.
000187     05  WK-GR-RAYLEIGH      PIC S9(10)V9(04) COMP-3.
000188     05  WK-GR-BETA          PIC S9(01)V9(08) COMP-3.
000189     05  WK-GR-NU-VISC       PIC S9(01)V9(08) COMP-3.
000190     05  WK-GR-TMEAN-K       PIC S9(04)V9(02) COMP-3.
000191     05  WK-POWR-BASE        PIC S9(10)V9(04) COMP-3.
000192     05  WK-POWR-EXPONENT    PIC 9V9(4)       COMP-3.
000193     05  WK-POWR-RESULT      PIC S9(05)V9(04) COMP-3.
000194     05  FILLER              PIC X(04).
000195 01  FILLER PIC X(32)
000196     VALUE 'TCPHYS WORKING STORAGE ENDS    '.
000197 EJECT
000198 LINKAGE SECTION.
000199*****************************************************************
000200*    ENTRY PARAMETER GROUPS                                      *
000201*****************************************************************
000202 01  TP-GROUP-ID              PIC X(08).
000203 01  TP-MEMBER-COUNT          PIC 9(03) COMP-3.
000204 01  TP-MEMBER-TABLE.
000205     05  TP-MEMBER-ENTRY OCCURS 50 TIMES INDEXED BY TP-MX.
000206         10  TP-M-CABLE-ID       PIC X(08).
000207         10  TP-M-X              PIC S9(03)V9(03).
000208         10  TP-M-Y              PIC S9(03)V9(03).
000209         10  TP-M-LOAD-FACTOR    PIC 9(01)V9(03).
000210         10  TP-M-AMBIENT        PIC S9(03)V9(02).
000211         10  TP-M-MAX-TEMP       PIC S9(03)V9(02).
000212         10  TP-M-OWN-TEMP       PIC S9(04)V9(02).
000213         10  TP-M-OWN-LOSS       PIC S9(05)V9(03).
000214         10  TP-M-TEMP-COEF      PIC S9(01)V9(06).
000215         10  TP-M-R-THERMAL      PIC S9(03)V9(04).
000216         10  TP-M-R-OUTER        PIC S9(04)V9(03).
000217         10  TP-M-RESULT-TEMP    PIC S9(04)V9(02).
000218         10  TP-M-MUTUAL-RISE    PIC S9(04)V9(02).
000219         10  FILLER              PIC X(04).
000220 01  TP-SOIL-RHO              PIC S9(02)V9(03).
000221 01  TP-OPT-SPACING           PIC S9(02)V9(02).
000222 01  TP-GROUP-FACTOR          PIC 9V99.
000223 01  TP-STATUS                PIC X(04).
000224 EJECT
000225 PROCEDURE DIVISION USING TP-GROUP-ID
000226                           TP-MEMBER-COUNT
000227                           TP-MEMBER-TABLE
000228                           TP-SOIL-RHO
000229                           TP-OPT-SPACING
000230                           TP-GROUP-FACTOR
000231                           TP-STATUS.
000232*****************************************************************
000233*                        MAINLINE LOGIC                         *
000234*****************************************************************
000235
000236 0000-CONTROL-PROCESS.
000237      PERFORM 1000-INITIALIZATION
000238          THRU 1099-INITIALIZATION-EXIT.
000239      IF WS-GROUP-VALID
000240          PERFORM 1500-ADJUST-AMBIENT
000241              THRU 1599-ADJUST-AMBIENT-EXIT
000242          PERFORM 1600-COMPUTE-ENHANCED-RESIST
000243              THRU 1699-COMPUTE-ENHANCED-RESIST-EXIT
000244          PERFORM 2000-BUILD-MUTUAL-MATRIX
000245              THRU 2099-BUILD-MUTUAL-MATRIX-EXIT
000246          PERFORM 3000-COUPLED-ITERATION
000247              THRU 3099-COUPLED-ITERATION-EXIT
000248          PERFORM 4000-COMPUTE-GROUPING-FACTOR
000249              THRU 4099-COMPUTE-GROUPING-FACTOR-EXIT
000250          PERFORM 5000-SPACING-OPTIMIZATION
000251              THRU 5099-SPACING-OPTIMIZATION-EXIT
000252      END-IF.
000253      PERFORM 6000-SET-GROUP-STATUS
000254          THRU 6099-SET-GROUP-STATUS-EXIT.
000255      GOBACK.
000256 EJECT
000257*****************************************************************
000258*                         INITIALIZATION                        *
000259*****************************************************************
000260
000261 1000-INITIALIZATION.
000262      MOVE ZERO TO TP-OPT-SPACING TP-GROUP-FACTOR.
000263      MOVE SPACES TO TP-STATUS.
000264      SET WS-GROUP-VALID TO TRUE.
000265      IF TP-MEMBER-COUNT < 2
000266          SET WS-GROUP-INVALID TO TRUE
000267      END-IF.
000268      PERFORM 1100-LOAD-TABLES
000269          THRU 1199-LOAD-TABLES-EXIT.
000270 1099-INITIALIZATION-EXIT.
000271      EXIT.
000272 EJECT
000273 1100-LOAD-TABLES.
000274      MOVE 'SAND    '  TO WK-SOIL-NAME (1).
000275      MOVE 1.2         TO WK-SOIL-BASE-RHO (1).
000276      MOVE 'CLAY    '  TO WK-SOIL-NAME (2).
000277      MOVE 1.0         TO WK-SOIL-BASE-RHO (2).
000278      MOVE 'GRAVEL  '  TO WK-SOIL-NAME (3).
000279      MOVE 1.5         TO WK-SOIL-BASE-RHO (3).
000280      MOVE 'ROCK    '  TO WK-SOIL-NAME (4).
000281      MOVE 2.5         TO WK-SOIL-BASE-RHO (4).
000282      MOVE 'PEAT    '  TO WK-SOIL-NAME (5).
000283      MOVE 2.0         TO WK-SOIL-BASE-RHO (5).
000284      MOVE 0.25 TO WK-GRPF-RATIO-LIMIT (1).
000285      MOVE 0.75 TO WK-GRPF-2-CABLE (1).
000286      MOVE 0.65 TO WK-GRPF-3-CABLE (1).
000287      MOVE 0.60 TO WK-GRPF-4-CABLE (1).
000288      MOVE 0.55 TO WK-GRPF-6-CABLE (1).
000289      MOVE 0.50 TO WK-GRPF-RATIO-LIMIT (2).
000290      MOVE 0.80 TO WK-GRPF-2-CABLE (2).
000291      MOVE 0.70 TO WK-GRPF-3-CABLE (2).
000292      MOVE 0.65 TO WK-GRPF-4-CABLE (2).
000293      MOVE 0.60 TO WK-GRPF-6-CABLE (2).
000294      MOVE 9.99 TO WK-GRPF-RATIO-LIMIT (3).
000295      MOVE 0.85 TO WK-GRPF-2-CABLE (3).
000296      MOVE 0.75 TO WK-GRPF-3-CABLE (3).
000297      MOVE 0.70 TO WK-GRPF-4-CABLE (3).
000298      MOVE 0.65 TO WK-GRPF-6-CABLE (3).
000299      MOVE 'DIRECT_BURIE' TO WK-INST-NAME (1).
000300      MOVE 1.0             TO WK-INST-FACTOR (1).
000301      MOVE 'IN_DUCT     ' TO WK-INST-NAME (2).
000302      MOVE 0.85            TO WK-INST-FACTOR (2).
000303      MOVE 'IN_AIR      ' TO WK-INST-NAME (3).
000304      MOVE 1.2             TO WK-INST-FACTOR (3).
000305      MOVE 'IN_WATER    ' TO WK-INST-NAME (4).
000306      MOVE 1.15            TO WK-INST-FACTOR (4).
000307      MOVE 'IN_TUNNEL   ' TO WK-INST-NAME (5).
000308      MOVE 0.90            TO WK-INST-FACTOR (5).
000309 1199-LOAD-TABLES-EXIT.
000310      EXIT.
000311 EJECT
000312*****************************************************************
000313*     U8 - AMBIENT TEMPERATURE AT BURIAL DEPTH, PER MEMBER       *
000314*     T-AMB(Y) = T-SURFACE-AMBIENT + GRADIENT * Y                *
000315*****************************************************************
000316
000317 1500-ADJUST-AMBIENT.
000318      PERFORM 1510-ADJUST-ONE-AMBIENT
000319          THRU 1599-ADJUST-AMBIENT-EXIT
000320          VARYING TP-MX FROM 1 BY 1
000321          UNTIL TP-MX > TP-MEMBER-COUNT.
000322 1599-ADJUST-AMBIENT-EXIT.
000323      EXIT.
000324 EJECT
000325 1510-ADJUST-ONE-AMBIENT.
000326      SET WK-MX TO TP-MX.
000327      COMPUTE WK-AMB-ADJ (WK-MX) ROUNDED =
000328          TP-M-AMBIENT (TP-MX) +
000329          (WS-SOIL-GRADIENT * TP-M-Y (TP-MX)).
000330 EJECT
000331*****************************************************************
000332*     U4/U5 - ENHANCED THERMAL RESISTANCE PER MEMBER             *
000333*     IN AIR (Y=0): CONDUCTION + CONVECTION/RADIATION PARALLEL   *
000334*     BURIED (Y>0): CONDUCTION + SOIL TERM                       *
000335*     BOTH DIVIDED BY INSTALLATION FACTOR AND A TABLE-BASED      *
000336*     GROUPING FACTOR KEYED ON SPACING RATIO AND MEMBER COUNT    *
000337*****************************************************************
000338
000339 1600-COMPUTE-ENHANCED-RESIST.
000340      PERFORM 1700-LOOKUP-GROUP-RATIO
000341          THRU 1799-LOOKUP-GROUP-RATIO-EXIT.
000342      PERFORM 1610-ENHANCE-ONE-MEMBER
000343          THRU 1699-COMPUTE-ENHANCED-RESIST-EXIT
000344          VARYING TP-MX FROM 1 BY 1
000345          UNTIL TP-MX > TP-MEMBER-COUNT.
000346 1699-COMPUTE-ENHANCED-RESIST-EXIT.
000347      EXIT.
000348 EJECT
000349 1610-ENHANCE-ONE-MEMBER.
000350      SET WK-MX TO TP-MX.
000351      COMPUTE WK-R-OUTER-M ROUNDED = TP-M-R-OUTER (TP-MX) / 1000.
000352      IF TP-M-Y (TP-MX) = 0
000353          SET WS-IN-AIR TO TRUE
000354          MOVE WK-INST-FACTOR (3) TO WK-INST-FACTOR
000355          PERFORM 1620-COMPUTE-AIR-RESIST
000356              THRU 1629-COMPUTE-AIR-RESIST-EXIT
000357          COMPUTE WK-R-ENHANCED (WK-MX) ROUNDED =
000358              (TP-M-R-THERMAL (TP-MX) + WK-R-PARALLEL) /
000359              (WK-INST-FACTOR * WK-GRPF-LOOKUP)
000360      ELSE
000361          SET WS-BURIED TO TRUE
000362          MOVE WK-INST-FACTOR (1) TO WK-INST-FACTOR
000363          PERFORM 1630-COMPUTE-SOIL-RESIST
000364              THRU 1639-COMPUTE-SOIL-RESIST-EXIT
000365          COMPUTE WK-R-ENHANCED (WK-MX) ROUNDED =
000366              (TP-M-R-THERMAL (TP-MX) + WK-R-SOIL) /
000367              (WK-INST-FACTOR * WK-GRPF-LOOKUP)
000368      END-IF.
000369      COMPUTE WK-OWN-TEMP-ADJ (WK-MX) ROUNDED =
000370          WK-AMB-ADJ (WK-MX) +
000371          (TP-M-OWN-LOSS (TP-MX) * TP-M-LOAD-FACTOR (TP-MX) *
000372           WK-R-ENHANCED (WK-MX)).
000373      MOVE TP-M-OWN-LOSS (TP-MX) TO WK-LOSS-CUR (WK-MX).
000374 EJECT
000375 1620-COMPUTE-AIR-RESIST.
000376      MOVE ZERO TO WK-R-CONV WK-R-RAD WK-R-PARALLEL.
000377      IF WK-R-OUTER-M > 0
000378          COMPUTE WK-GR-BETA ROUNDED =
000379              1 / (WS-KELVIN-OFFSET + TP-M-AMBIENT (TP-MX) +
000380                   (WS-ASSUMED-RISE / 2))
000381          COMPUTE WK-GR-NU-VISC ROUNDED = WK-AIR-MU / WK-AIR-RHO
000382          COMPUTE WK-GR-RAYLEIGH ROUNDED =
000383              (9.81 * WK-GR-BETA * WS-ASSUMED-RISE *
000384               (2 * WK-R-OUTER-M) * (2 * WK-R-OUTER-M) *
000385               (2 * WK-R-OUTER-M) * WK-AIR-PR) /
000386              (WK-GR-NU-VISC * WK-GR-NU-VISC)
000387          PERFORM 1625-NATURAL-NUSSELT
000388              THRU 1628-NATURAL-NUSSELT-EXIT
000389          COMPUTE WK-H-CONV ROUNDED =
000390              WK-GR-NUSSELT * WK-AIR-K / (2 * WK-R-OUTER-M)
000391          COMPUTE WK-GR-TMEAN-K ROUNDED =
000392              WS-KELVIN-OFFSET + TP-M-AMBIENT (TP-MX) +
000393              (WS-ASSUMED-RISE / 2)
000394          MOVE WK-GR-TMEAN-K TO WK-POWR-BASE
000395          MOVE 3 TO WK-POWR-EXPONENT
000396          CALL 'TCMPOWR' USING WK-POWR-BASE WK-POWR-EXPONENT
000397                               WK-POWR-RESULT
000398          COMPUTE WK-H-RAD ROUNDED =
000399              4 * WS-EMISSIVITY * WK-STEFAN-BOLTZ * WK-POWR-RESULT
000400          IF WK-H-CONV > 0
000401              COMPUTE WK-R-CONV ROUNDED =
000402                  1 / (WK-H-CONV * WK-TWO-PI * WK-R-OUTER-M)
000403          END-IF
000404          IF WK-H-RAD > 0
000405              COMPUTE WK-R-RAD ROUNDED =
000406                  1 / (WK-H-RAD * WK-TWO-PI * WK-R-OUTER-M)
000407          END-IF
000408          IF WK-R-CONV > 0 AND WK-R-RAD > 0
000409              COMPUTE WK-R-PARALLEL ROUNDED =
000410                  (WK-R-CONV * WK-R-RAD) / (WK-R-CONV + WK-R-RAD)
000411          ELSE
000412              IF WK-R-CONV > 0
000413                  MOVE WK-R-CONV TO WK-R-PARALLEL
000414              ELSE
000415                  MOVE WK-R-RAD TO WK-R-PARALLEL
000416              END-IF
000417          END-IF
000418      END-IF.
000419 1629-COMPUTE-AIR-RESIST-EXIT.
000420      EXIT.
000421 EJECT
000422 1625-NATURAL-NUSSELT.
000423      IF WK-GR-RAYLEIGH < 0.0001
000424          MOVE 0.4 TO WK-GR-NUSSELT
000425      ELSE
000426          IF WK-GR-RAYLEIGH < 10000
000427              MOVE WK-GR-RAYLEIGH TO WK-POWR-BASE
000428              MOVE 0.058 TO WK-POWR-EXPONENT
000429              CALL 'TCMPOWR' USING WK-POWR-BASE WK-POWR-EXPONENT
000430                                   WK-POWR-RESULT
000431              COMPUTE WK-GR-NUSSELT ROUNDED =
000432                  0.675 * WK-POWR-RESULT
000433          ELSE
000434              IF WK-GR-RAYLEIGH < 1000000000
000435                  MOVE WK-GR-RAYLEIGH TO WK-POWR-BASE
000436                  MOVE 0.25 TO WK-POWR-EXPONENT
000437                  CALL 'TCMPOWR' USING WK-POWR-BASE
000438                                       WK-POWR-EXPONENT
000439                                       WK-POWR-RESULT
000440                  COMPUTE WK-GR-NUSSELT ROUNDED =
000441                      0.54 * WK-POWR-RESULT
000442              ELSE
000443                  MOVE WK-GR-RAYLEIGH TO WK-POWR-BASE
000444                  MOVE 0.3333 TO WK-POWR-EXPONENT
000445                  CALL 'TCMPOWR' USING WK-POWR-BASE
000446                                       WK-POWR-EXPONENT
000447                                       WK-POWR-RESULT
000448                  COMPUTE WK-GR-NUSSELT ROUNDED =
000449                      0.135 * WK-POWR-RESULT
000450              END-IF
000451          END-IF
000452      END-IF.
000453 1628-NATURAL-NUSSELT-EXIT.
000454      EXIT.
000455 EJECT
000456 1630-COMPUTE-SOIL-RESIST.
000457      MOVE ZERO TO WK-R-SOIL.
000458      IF TP-M-Y (TP-MX) > 0 AND WK-R-OUTER-M > 0
000459          COMPUTE WK-LOG-ARGUMENT ROUNDED =
000460              (2 * TP-M-Y (TP-MX)) / WK-R-OUTER-M
000461          CALL 'TCMLOG' USING WK-LOG-ARGUMENT WK-LOG-RESULT
000462          COMPUTE WK-R-SOIL ROUNDED =
000463              (TP-SOIL-RHO / WK-TWO-PI) * WK-LOG-RESULT
000464      END-IF.
000465 1639-COMPUTE-SOIL-RESIST-EXIT.
000466      EXIT.
000467 EJECT
000468*****************************************************************
000469*     U4 - GROUPING (DERATING) FACTOR TABLE LOOKUP BY SPACING   *
000470*     RATIO (TYPICAL NEAREST SPACING / CONDUCTOR DIAMETER) AND  *
000471*     MEMBER COUNT                                               *
000472*****************************************************************
000473
000474 1700-LOOKUP-GROUP-RATIO.
000475      MOVE 1.0 TO WK-GRPF-LOOKUP.
000476      IF TP-MEMBER-COUNT = 1
000477          MOVE 1.0 TO WK-GRPF-LOOKUP
000478      ELSE
000479          IF TP-M-R-OUTER (1) > 0
000480              COMPUTE WK-GR-SPACING =
000481                  TP-M-X (2) - TP-M-X (1)
000482              IF WK-GR-SPACING < 0
000483                  COMPUTE WK-GR-SPACING = ZERO - WK-GR-SPACING
000484              END-IF
000485              COMPUTE WK-GR-RATIO ROUNDED =
000486                  WK-GR-SPACING / (2 * TP-M-R-OUTER (1) / 1000)
000487              PERFORM 1710-SELECT-GRPF-BAND
000488                  THRU 1799-LOOKUP-GROUP-RATIO-EXIT
000489          ELSE
000490              MOVE 0.5 TO WK-GRPF-LOOKUP
000491          END-IF
000492      END-IF.
000493 1799-LOOKUP-GROUP-RATIO-EXIT.
000494      EXIT.
000495 EJECT
000496 1710-SELECT-GRPF-BAND.
000497      SET WK-GRPF-BIX TO 1.
000498      SEARCH WK-GRPF-BAND
000499          AT END MOVE 0.5 TO WK-GRPF-LOOKUP
000500          WHEN WK-GR-RATIO NOT > WK-GRPF-RATIO-LIMIT (WK-GRPF-BIX)
000501              PERFORM 1720-PICK-GRPF-COLUMN
000502                  THRU 1729-PICK-GRPF-COLUMN-EXIT
000503      END-SEARCH.
000504 EJECT
000505 1720-PICK-GRPF-COLUMN.
000506      EVALUATE TP-MEMBER-COUNT
000507          WHEN 2
000508              MOVE WK-GRPF-2-CABLE (WK-GRPF-BIX) TO WK-GRPF-LOOKUP
000509          WHEN 3
000510              MOVE WK-GRPF-3-CABLE (WK-GRPF-BIX) TO WK-GRPF-LOOKUP
000511          WHEN 4
000512              MOVE WK-GRPF-4-CABLE (WK-GRPF-BIX) TO WK-GRPF-LOOKUP
000513          WHEN 6
000514              MOVE WK-GRPF-6-CABLE (WK-GRPF-BIX) TO WK-GRPF-LOOKUP
000515          WHEN OTHER
000516              MOVE 0.5 TO WK-GRPF-LOOKUP
000517      END-EVALUATE.
000518 1729-PICK-GRPF-COLUMN-EXIT.
000519      EXIT.
000520 EJECT
000521*****************************************************************
000522*     U8 - MUTUAL THERMAL RESISTANCE MATRIX BETWEEN MEMBERS      *
000523*     R-M = (RHO / 2 PI) * LN(2 * L / D), FLOORED AT 0           *
000524*****************************************************************
000525
000526 2000-BUILD-MUTUAL-MATRIX.
000527      PERFORM 2100-COMPUTE-ONE-MUTUAL-R
000528          THRU 2199-COMPUTE-ONE-MUTUAL-R-EXIT
000529          VARYING TP-MX FROM 1 BY 1
000530          UNTIL TP-MX > TP-MEMBER-COUNT
000531          AFTER WK-JX FROM 1 BY 1
000532          UNTIL WK-JX > TP-MEMBER-COUNT.
000533 2099-BUILD-MUTUAL-MATRIX-EXIT.
000534      EXIT.
000535 EJECT
000536 2100-COMPUTE-ONE-MUTUAL-R.
000537      SET WK-MR-IX TO TP-MX.
000538      SET WK-MR-JX TO WK-JX.
000539      IF TP-MX = WK-JX
000540          MOVE ZERO TO WK-MUTUAL-R (WK-MR-IX WK-MR-JX)
000541      ELSE
000542          COMPUTE WK-DELTA-X ROUNDED =
000543              TP-M-X (TP-MX) - TP-M-X (WK-JX)
000544          COMPUTE WK-DELTA-Y ROUNDED =
000545              TP-M-Y (TP-MX) - TP-M-Y (WK-JX)
000546          COMPUTE WK-DIST-SQ ROUNDED =
000547              (WK-DELTA-X * WK-DELTA-X) +
000548              (WK-DELTA-Y * WK-DELTA-Y)
000549          CALL 'TCMSQRT' USING WK-DIST-SQ WK-DIST
000550          MOVE ZERO TO WK-MUTUAL-R (WK-MR-IX WK-MR-JX)
000551          IF WK-DIST > 0
000552              COMPUTE WK-MEAN-DEPTH ROUNDED =
000553                  (TP-M-Y (TP-MX) + TP-M-Y (WK-JX)) / 2
000554              IF WK-MEAN-DEPTH > 0
000555                  COMPUTE WK-LOG-ARGUMENT ROUNDED =
000556                      (2 * WK-MEAN-DEPTH) / WK-DIST
000557                  CALL 'TCMLOG' USING WK-LOG-ARGUMENT
000558                                      WK-LOG-RESULT
000559                  COMPUTE WK-MUTUAL-R (WK-MR-IX WK-MR-JX)
000560                          ROUNDED =
000561                      (TP-SOIL-RHO / WK-TWO-PI) * WK-LOG-RESULT
000562                  IF WK-MUTUAL-R (WK-MR-IX WK-MR-JX) < 0
000563                      MOVE ZERO TO
000564                          WK-MUTUAL-R (WK-MR-IX WK-MR-JX)
000565                  END-IF
000566              END-IF
000567          END-IF
000568      END-IF.
000569 2199-COMPUTE-ONE-MUTUAL-R-EXIT.
000570      EXIT.
000571 EJECT
000572*****************************************************************
000573*     U8 - COUPLED ITERATIVE TEMPERATURE SOLUTION                *
000574*     T(I) = T-OWN-ADJ(I) + SUM OVER J<>I OF W(J) * R-M(I,J)     *
000575*     CONVERGE WHEN MAX CHANGE < 0.1 K, AT MOST 20 PASSES         *
000576*****************************************************************
000577
000578 3000-COUPLED-ITERATION.
000579      MOVE ZERO TO WK-GRP-ITER-CNT.
000580 3010-ITERATE-ONE-PASS.
000581      ADD 1 TO WK-GRP-ITER-CNT.
000582      MOVE ZERO TO WK-GRP-MAX-DELTA.
000583      PERFORM 3100-COMPUTE-ONE-MEMBER-TEMP
000584          THRU 3199-COMPUTE-ONE-MEMBER-TEMP-EXIT
000585          VARYING TP-MX FROM 1 BY 1
000586          UNTIL TP-MX > TP-MEMBER-COUNT.
000587      PERFORM 3200-UPDATE-ONE-MEMBER-LOSS
000588          THRU 3299-UPDATE-ONE-MEMBER-LOSS-EXIT
000589          VARYING TP-MX FROM 1 BY 1
000590          UNTIL TP-MX > TP-MEMBER-COUNT.
000591      IF WK-GRP-MAX-DELTA NOT < WS-CONVERGE-GROUP
000592          AND WK-GRP-ITER-CNT < WS-MAX-GROUP-ITER
000593          GO TO 3010-ITERATE-ONE-PASS
000594      END-IF.
000595      PERFORM 3300-FINALIZE-ONE-MEMBER
000596          THRU 3399-FINALIZE-ONE-MEMBER-EXIT
000597          VARYING TP-MX FROM 1 BY 1
000598          UNTIL TP-MX > TP-MEMBER-COUNT.
000599 3099-COUPLED-ITERATION-EXIT.
000600      EXIT.
000601 EJECT
000602 3100-COMPUTE-ONE-MEMBER-TEMP.
000603      SET WK-MX TO TP-MX.
000604      MOVE WK-OWN-TEMP-ADJ (WK-MX) TO WK-TEMP-NEW (WK-MX).
000605      PERFORM 3110-ADD-ONE-NEIGHBOR-RISE
000606          THRU 3199-COMPUTE-ONE-MEMBER-TEMP-EXIT
000607          VARYING WK-JX FROM 1 BY 1
000608          UNTIL WK-JX > TP-MEMBER-COUNT.
000609 3199-COMPUTE-ONE-MEMBER-TEMP-EXIT.
000610      EXIT.
000611 EJECT
000612 3110-ADD-ONE-NEIGHBOR-RISE.
000613      IF TP-MX NOT = WK-JX
000614          SET WK-MR-IX TO TP-MX.
000615          SET WK-MR-JX TO WK-JX.
000616          COMPUTE WK-TEMP-NEW (WK-MX) ROUNDED =
000617              WK-TEMP-NEW (WK-MX) +
000618              (WK-LOSS-CUR (WK-JX) *
000619               WK-MUTUAL-R (WK-MR-IX WK-MR-JX))
000620      END-IF.
000621 EJECT
000622 3200-UPDATE-ONE-MEMBER-LOSS.
000623      SET WK-MX TO TP-MX.
000624      COMPUTE WK-GRP-DELTA =
000625          WK-TEMP-NEW (WK-MX) - TP-M-RESULT-TEMP (TP-MX).
000626      IF WK-GRP-DELTA < 0
000627          COMPUTE WK-GRP-DELTA = ZERO - WK-GRP-DELTA
000628      END-IF.
000629      IF WK-GRP-DELTA > WK-GRP-MAX-DELTA
000630          MOVE WK-GRP-DELTA TO WK-GRP-MAX-DELTA
000631      END-IF.
000632      MOVE WK-TEMP-NEW (WK-MX) TO TP-M-RESULT-TEMP (TP-MX).
000633      COMPUTE WK-LOSS-CUR (WK-MX) ROUNDED =
000634          TP-M-OWN-LOSS (TP-MX) * TP-M-LOAD-FACTOR (TP-MX) *
000635          (1 + (TP-M-TEMP-COEF (TP-MX) *
000636                (WK-TEMP-NEW (WK-MX) -
000637                 WK-OWN-TEMP-ADJ (WK-MX)))).
000638 3299-UPDATE-ONE-MEMBER-LOSS-EXIT.
000639      EXIT.
000640 EJECT
000641 3300-FINALIZE-ONE-MEMBER.
000642      SET WK-MX TO TP-MX.
000643      COMPUTE TP-M-MUTUAL-RISE (TP-MX) ROUNDED =
000644          TP-M-RESULT-TEMP (TP-MX) - TP-M-OWN-TEMP (TP-MX).
000645 3399-FINALIZE-ONE-MEMBER-EXIT.
000646      EXIT.
000647 EJECT
000648*****************************************************************
000649*     U8 - GROUPING FACTOR = MIN(1.0, SQRT(T-SINGLE/T-MULTI))   *
000650*     (TEMPERATURE RISES ABOVE AMBIENT, NOT ABSOLUTE TEMPS)      *
000651*****************************************************************
000652
000653 4000-COMPUTE-GROUPING-FACTOR.
000654      MOVE ZERO TO WK-GR-SPACING.
000655      COMPUTE WK-POWR-BASE ROUNDED =
000656          (TP-M-OWN-TEMP (1) - TP-M-AMBIENT (1)).
000657      MOVE WK-POWR-BASE TO WK-LOG-ARGUMENT.
000658      PERFORM 4100-FIND-MAX-RISE
000659          THRU 4199-FIND-MAX-RISE-EXIT
000660          VARYING TP-MX FROM 1 BY 1
000661          UNTIL TP-MX > TP-MEMBER-COUNT.
000662      IF WK-GRP-DELTA > 0 AND WK-LOG-ARGUMENT > 0
000663          COMPUTE WK-GR-RATIO ROUNDED =
000664              WK-LOG-ARGUMENT / WK-GRP-DELTA
000665          MOVE WK-GR-RATIO TO WK-POWR-BASE
000666          MOVE 0.5 TO WK-POWR-EXPONENT
000667          CALL 'TCMPOWR' USING WK-POWR-BASE WK-POWR-EXPONENT
000668                               WK-POWR-RESULT
000669          MOVE WK-POWR-RESULT TO TP-GROUP-FACTOR
000670          IF TP-GROUP-FACTOR > 1
000671              MOVE 1.0 TO TP-GROUP-FACTOR
000672          END-IF
000673      ELSE
000674          MOVE 1.0 TO TP-GROUP-FACTOR
000675      END-IF.
000676      IF TP-GROUP-FACTOR < 0
000677          MOVE ZERO TO TP-GROUP-FACTOR
000678      END-IF.
000679 4099-COMPUTE-GROUPING-FACTOR-EXIT.
000680      EXIT.
000681 EJECT
000682 4100-FIND-MAX-RISE.
000683      COMPUTE WK-GRP-DELTA ROUNDED =
000684          TP-M-RESULT-TEMP (TP-MX) - TP-M-AMBIENT (TP-MX).
000685      IF TP-MX = 1
000686          MOVE WK-GRP-DELTA TO WK-GRP-MAX-DELTA
000687      ELSE
000688          IF WK-GRP-DELTA > WK-GRP-MAX-DELTA
000689              MOVE WK-GRP-DELTA TO WK-GRP-MAX-DELTA
000690          END-IF
000691      END-IF.
000692      MOVE WK-GRP-MAX-DELTA TO WK-GRP-DELTA.
000693 4199-FIND-MAX-RISE-EXIT.
000694      EXIT.
000695 EJECT
000696*****************************************************************
000697*     U8 - SPACING OPTIMIZATION: ROW LAYOUT AT FIRST MEMBER'S   *
000698*     DEPTH, SWEPT 0.1-5.0M IN 0.1M STEPS, FEASIBLE WHEN EVERY   *
000699*     MEMBER STAYS AT OR BELOW ITS OWN MAXIMUM TEMPERATURE       *
000700*****************************************************************
000701
000702 5000-SPACING-OPTIMIZATION.
000703      IF TP-MEMBER-COUNT < 2
000704          GO TO 5099-SPACING-OPTIMIZATION-EXIT
000705      END-IF.
000706      PERFORM 5010-SAVE-ONE-POSITION
000707          THRU 5019-SAVE-ONE-POSITION-EXIT
000708          VARYING TP-MX FROM 1 BY 1
000709          UNTIL TP-MX > TP-MEMBER-COUNT.
000710      MOVE ZERO TO TP-OPT-SPACING.
000711      MOVE ZERO TO WK-GRP-MAX-DELTA.
000712      MOVE WS-SPACE-MIN TO WK-GR-SPACING.
000713 5020-TRY-ONE-SPACING.
000714      PERFORM 5030-LAY-OUT-ONE-ROW
000715          THRU 5039-LAY-OUT-ONE-ROW-EXIT
000716          VARYING TP-MX FROM 1 BY 1
000717          UNTIL TP-MX > TP-MEMBER-COUNT.
000718      PERFORM 2000-BUILD-MUTUAL-MATRIX
000719          THRU 2099-BUILD-MUTUAL-MATRIX-EXIT.
000720      PERFORM 3000-COUPLED-ITERATION
000721          THRU 3099-COUPLED-ITERATION-EXIT.
000722      PERFORM 5040-CHECK-ONE-SPACING
000723          THRU 5049-CHECK-ONE-SPACING-EXIT.
000724      ADD WS-SPACE-STEP TO WK-GR-SPACING.
000725      IF WK-GR-SPACING NOT > WS-SPACE-MAX
000726          GO TO 5020-TRY-ONE-SPACING
000727      END-IF.
000728      PERFORM 5050-RESTORE-ONE-POSITION
000729          THRU 5059-RESTORE-ONE-POSITION-EXIT
000730          VARYING TP-MX FROM 1 BY 1
000731          UNTIL TP-MX > TP-MEMBER-COUNT.
000732      PERFORM 2000-BUILD-MUTUAL-MATRIX
000733          THRU 2099-BUILD-MUTUAL-MATRIX-EXIT.
000734      PERFORM 3000-COUPLED-ITERATION
000735          THRU 3099-COUPLED-ITERATION-EXIT.
000736 5099-SPACING-OPTIMIZATION-EXIT.
000737      EXIT.
000738 EJECT
000739 5010-SAVE-ONE-POSITION.
000740      SET WK-MX TO TP-MX.
000741      MOVE TP-M-X (TP-MX) TO WK-SAVE-X (WK-MX).
000742      MOVE TP-M-Y (TP-MX) TO WK-SAVE-Y (WK-MX).
000743 5019-SAVE-ONE-POSITION-EXIT.
000744      EXIT.
000745 EJECT
000746 5030-LAY-OUT-ONE-ROW.
000747      SET WK-MX TO TP-MX.
000748      COMPUTE TP-M-X (TP-MX) ROUNDED =
000749          (WK-MX - 1) * WK-GR-SPACING.
000750      MOVE WK-SAVE-Y (1) TO TP-M-Y (TP-MX).
000751 5039-LAY-OUT-ONE-ROW-EXIT.
000752      EXIT.
000753 EJECT
000754 5040-CHECK-ONE-SPACING.
000755      MOVE 'Y' TO WS-DUMMY-FEASIBLE.
000756      MOVE ZERO TO WK-GRP-DELTA.
000757      PERFORM 5041-CHECK-ONE-MEMBER-MARGIN
000758          THRU 5049-CHECK-ONE-SPACING-EXIT
000759          VARYING TP-MX FROM 1 BY 1
000760          UNTIL TP-MX > TP-MEMBER-COUNT.
000761      IF WS-DUMMY-FEASIBLE = 'Y'
000762          AND WK-GRP-DELTA > WK-GRP-MAX-DELTA
000763          MOVE WK-GR-SPACING TO TP-OPT-SPACING
000764          MOVE WK-GRP-DELTA TO WK-GRP-MAX-DELTA
000765      END-IF.
000766 5049-CHECK-ONE-SPACING-EXIT.
000767      EXIT.
000768 EJECT
000769 5041-CHECK-ONE-MEMBER-MARGIN.
000770      COMPUTE WK-MEMBER-MARGIN ROUNDED =
000771          TP-M-MAX-TEMP (TP-MX) - TP-M-RESULT-TEMP (TP-MX).
000772      IF WK-MEMBER-MARGIN < 0
000773          MOVE 'N' TO WS-DUMMY-FEASIBLE
000774      END-IF.
000775      IF TP-MX = 1
000776          MOVE WK-MEMBER-MARGIN TO WK-GRP-DELTA
000777      ELSE
000778          IF WK-MEMBER-MARGIN < WK-GRP-DELTA
000779              MOVE WK-MEMBER-MARGIN TO WK-GRP-DELTA
000780          END-IF
000781      END-IF.
000782 EJECT
000783 5050-RESTORE-ONE-POSITION.
000784      SET WK-MX TO TP-MX.
000785      MOVE WK-SAVE-X (WK-MX) TO TP-M-X (TP-MX).
000786      MOVE WK-SAVE-Y (WK-MX) TO TP-M-Y (TP-MX).
000787 5059-RESTORE-ONE-POSITION-EXIT.
000788      EXIT.
000789 EJECT
000790*****************************************************************
000791*                    FINAL GROUP STATUS                         *
000792*****************************************************************
000793
000794 6000-SET-GROUP-STATUS.
000795      IF WS-GROUP-INVALID
000796          MOVE 'BAD ' TO TP-STATUS
000797      ELSE
000798          MOVE 'OK  ' TO TP-STATUS
000799          PERFORM 6100-CHECK-ONE-MEMBER-STATUS
000800              THRU 6199-CHECK-ONE-MEMBER-STATUS-EXIT
000801              VARYING TP-MX FROM 1 BY 1
000802              UNTIL TP-MX > TP-MEMBER-COUNT
000803      END-IF.
000804 6099-SET-GROUP-STATUS-EXIT.
000805      EXIT.
000806 EJECT
000807 6100-CHECK-ONE-MEMBER-STATUS.
000808      IF TP-M-RESULT-TEMP (TP-MX) > TP-M-MAX-TEMP (TP-MX)
000809          MOVE 'OVER' TO TP-STATUS
000810      END-IF.
000811 6199-CHECK-ONE-MEMBER-STATUS-EXIT.
000812      EXIT.
