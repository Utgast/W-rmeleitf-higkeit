000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID.    TCSOLVE.
000003 AUTHOR.        D. OKONKWO.
000004 INSTALLATION.  ENGINEERING SYSTEMS - THERMAL/ELECTRICAL GROUP.
000005 DATE-WRITTEN.  11/1991.
000006 DATE-COMPILED.
000007 SECURITY.      UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000008*****************************************************************
000009*                                                                *
000010*A    ABSTRACT..                                                 *
000011*  TCSOLVE IS THE IEC 60287 CABLE-RATING SOLVER.  IT IS CALLED   *
000012*  BY TCSUITE ONCE PER CABLE ID IN THE 3XXX CABLE PASS (U3/U7)   *
000013*  AND AGAIN ONCE PER MEMBER CABLE FROM THE 4XXX GROUP PASS      *
000014*  (U8), SO THE SAME CONDUCTOR/DIELECTRIC/SHEATH LOSS CHAIN      *
000015*  AND ITERATIVE CONDUCTOR TEMPERATURE SOLVE IS NEVER WRITTEN    *
000016*  TWICE.  IT BUILDS THE LAYER STACK RESISTANCE, THE DC/AC       *
000017*  CONDUCTOR LOSSES, THE DIELECTRIC AND SHEATH LOSSES,           *
000018*  ITERATES CONDUCTOR TEMPERATURE TO CONVERGENCE, SOLVES         *
000019*  AMPACITY BY BINARY SEARCH, AND HANDS BACK A STEP-BY-STEP      *
000020*  CALCULATION TRACE FOR THE "FULL TRANSPARENCY" AUDIT           *
000021*  SECTION OF THE RPTFILE REPORT.                                *
000022*                                                                *
000023*J    JCL..                                                      *
000024*     NONE - TCSOLVE IS A CALLED SUBPROGRAM, NOT A JOB STEP.     *
000025*     IT OPENS NO FILES OF ITS OWN.                               *
000026*                                                                *
000027*P    ENTRY PARAMETERS..                                         *
000028*     LS-CABLE-ID      CABLE IDENTIFIER, FOR TRACE LINES ONLY    *
000029*     LS-LAYER-COUNT   NUMBER OF ENTRIES IN LS-LAYER-TABLE       *
000030*     LS-LAYER-TABLE   LAYER STACK, INSIDE TO OUTSIDE, LAYER 1   *
000031*                      IS ALWAYS THE CONDUCTOR                   *
000032*     LS-OPER-COND     OPERATING CONDITIONS (CURRENT/VOLTAGE)    *
000033*     LS-RESULTS       RETURNED LOSSES, RESISTANCE, TEMP,        *
000034*                      MARGIN, AMPACITY, ITER COUNT, STATUS      *
000035*     LS-TRACE-COUNT   RETURNED NUMBER OF TRACE LINES BUILT      *
000036*     LS-TRACE-TABLE   RETURNED TRACE LINES (CATEGORY/TITLE/     *
000037*                      FORMULA/RESULT/UNIT)                      *
000038*                                                                *
000039*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000040*     NONE ABENDS.  DIVISION-BY-ZERO CASES (ZERO AREA, ZERO      *
000041*     RESISTIVITY, ZERO RADIUS RATIO) ARE SHORT-CIRCUITED TO     *
000042*     A ZERO RESULT AND STATUS 'OVER' PER THE SPEC'S "NO         *
000043*     ABEND ON DIVIDE BY ZERO" RULE.                             *
000044*                                                                *
000045*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000046*                                                                *
000047*     TCMLOG   ---- NATURAL LOGARITHM LIBRARY ROUTINE            *
000048*     TCMSQRT  ---- SQUARE ROOT LIBRARY ROUTINE (UNUSED HERE,    *
000049*                    KEPT FOR SYMMETRY WITH TCPHYS)              *
000050*                                                                *
000051*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000052*     WKCONST  ---- MATH CONSTANTS AND AC FLAT SKIN/PROXIMITY    *
000053*                   FACTORS (COPY MEMBER)                        *
000054*                                                                *
000055*****************************************************************
000056* CHANGE LOG..                                                   *
000057*   11/14/91 DRO  INITIAL VERSION - U3 ITERATIVE SOLVE           *
000058*   02/03/92 DRO  ADDED U7 FLAT-FACTOR AC LOSS ENGINE            *
000059*   09/19/92 DRO  ADDED DIELECTRIC AND SHEATH LOSS PIECEWISE     *
000060*                 FORMULAS PER CP-DIEL-FLAG/CP-SHEATH-FLAG       *
000061*   04/27/93 LTW  ADDED AMPACITY BINARY SEARCH (20 ITER MAX)     *
000062*   01/11/94 LTW  ADDED CALCULATION-TRACE TABLE FOR RPTFILE      *
000063*   07/08/94 LTW  FIX - R-THERMAL ACCUMULATED LAYER 1 IN ERROR   *
000064*                 (CONDUCTOR LAYER MUST NOT CONTRIBUTE R-TH)     *
000065*   03/02/95 RPK  FIX - AMPACITY SEARCH DID NOT RESET ITER       *
000066*                 COUNT BETWEEN GROUP-PASS CALLS (TICKET 4471)   *
000067*   10/30/96 RPK  WIDENED LS-LAYER-TABLE TO 15 ENTRIES FOR THE   *
000068*                 ARMOURED SUBMARINE CABLE JOB                   *
000069*   11/16/98 RPK  Y2K - NO DATE FIELDS IN THIS MEMBER, REVIEWED  *
000070*                 AND FOUND CLEAN, LOGGED PER STANDARD SWEEP     *
000071*   05/06/02 CMH  TICKET 5820 - MARGIN NOW SIGNED, WAS           *
000072*                 UNSIGNED AND TRUNCATING OVER-TEMP MARGINS      *
000073*   08/14/07 CMH  TICKET 6603 - HONOUR CP-AC-LOSS-FLAG = 'N'     *
000074*                 EVEN ON AN AC SYSTEM (WAS APPLYING REGARDLESS) *
000075*****************************************************************
000076 EJECT
000077 ENVIRONMENT DIVISION.
000078 CONFIGURATION SECTION.
000079 SOURCE-COMPUTER. IBM-3090.
000080 OBJECT-COMPUTER. IBM-3090.
000081 SPECIAL-NAMES.
000082     C01 IS TOP-OF-FORM.
000083 EJECT
000084 DATA DIVISION.
000085 WORKING-STORAGE SECTION.
000086 01  FILLER PIC X(32)
000087     VALUE 'TCSOLVE WORKING STORAGE BEGINS '.
000088*****************************************************************
000089*    SHARED PHYSICAL CONSTANTS                                   *
000090*****************************************************************
000091 COPY WKCONST.
000092 EJECT
000093*****************************************************************
000094*    READ ONLY CONSTANTS / SWITCHES                              *
000095*****************************************************************
000096 01  READ-ONLY-WORK-AREA.
000097     05  BINARY1             COMP PIC S9(04) VALUE +1.
000098     05  WS-CONVERGE-TEMP    PIC 9V9  COMP-3 VALUE 0.1.
000099     05  WS-CONVERGE-AMP     PIC 9V9  COMP-3 VALUE 0.5.
000100     05  WS-MAX-TEMP-ITER    PIC 9(02) COMP-3 VALUE 10.
000101     05  WS-MAX-AMP-ITER     PIC 9(02) COMP-3 VALUE 20.
000102     05  WS-AMP-FLOOR        PIC S9(05)V9(1) COMP-3 VALUE 0.
000103     05  WS-AMP-CEILING      PIC S9(05)V9(1) COMP-3 VALUE 10000.
000104* SWITCHES AREA
000105     05  WS-OVERTEMP-SW      PIC X(01).
000106         88  WS-OVERTEMP          VALUE 'Y'.
000107         88  WS-NOT-OVERTEMP      VALUE 'N'.
000108     05  WS-AC-SYSTEM-SW     PIC X(01).
000109         88  WS-AC-SYSTEM         VALUE 'Y'.
000110         88  WS-DC-SYSTEM         VALUE 'N'.
000111     05  FILLER              PIC X(04).
000112 EJECT
000113*****************************************************************
000114*    LAYER RESISTANCE WORK AREA                                  *
000115*****************************************************************
000116 01  WK-LAYER-SUBS.
000117     05  WK-LY-IX            PIC 9(03) COMP-3.
000118     05  WK-TR-IX            PIC 9(02) COMP-3.
000119     05  FILLER              PIC X(04).
000120 77  WK-R-THERMAL-ACC        PIC S9(03)V9(6) COMP-3.
000121 77  WK-R-LAYER              PIC S9(03)V9(6) COMP-3.
000122 77  WK-LOG-RATIO            PIC S9(03)V9(6) COMP-3.
000123 77  WK-LOG-ARGUMENT         PIC S9(05)V9(6) COMP-3.
000124 01  WK-DROP-TABLE.
000125     05  WK-DROP-ENTRY OCCURS 15 TIMES INDEXED BY WK-DR-IX.
000126         10  WK-DROP-TEMP-IN     PIC S9(04)V9(2) COMP-3.
000127         10  WK-DROP-TEMP-OUT    PIC S9(04)V9(2) COMP-3.
000128 01  WK-DROP-BYTES REDEFINES WK-DROP-TABLE.
000129     05  FILLER              PIC X(120).
000130 EJECT
000131*****************************************************************
000132*    CONDUCTOR LOSS WORK AREA                                    *
000133*****************************************************************
000134 01  WK-CONDUCTOR-WORK.
000135     05  WK-COND-AREA        PIC S9(05)V9(6) COMP-3.
000136     05  WK-R-DC             PIC S9(05)V9(6) COMP-3.
000137     05  WK-R-AC             PIC S9(05)V9(6) COMP-3.
000138     05  WK-R-USED           PIC S9(05)V9(6) COMP-3.
000139     05  WK-LOSS-COND-WK     PIC S9(05)V9(3) COMP-3.
000140 01  WK-CONDUCTOR-REDEF REDEFINES WK-CONDUCTOR-WORK.
000141     05  FILLER              PIC X(29).
000142 EJECT
000143*****************************************************************
000144*    DIELECTRIC / SHEATH LOSS WORK AREA                          *
000145*****************************************************************
000146 01  WK-VOLT-CURR-WORK.
000147     05  WK-VOLT-EXCESS      PIC S9(04)V9(2) COMP-3.
000148     05  WK-LOSS-DIEL-WK     PIC S9(05)V9(3) COMP-3.
000149     05  WK-LOSS-SHTH-WK     PIC S9(05)V9(3) COMP-3.
000150     05  FILLER              PIC X(04).
000151 EJECT
000152*****************************************************************
000153*    TEMPERATURE ITERATION WORK AREA                             *
000154*****************************************************************
000155 01  WK-TEMP-ITER.
000156     05  WK-T-OLD            PIC S9(04)V9(2) COMP-3.
000157     05  WK-T-NEW            PIC S9(04)V9(2) COMP-3.
000158     05  WK-T-DELTA          PIC S9(04)V9(2) COMP-3.
000159     05  WK-ITER-CNT         PIC 9(02) COMP-3.
000160     05  FILLER              PIC X(04).
000161 EJECT
000162*****************************************************************
000163*    AMPACITY BINARY SEARCH WORK AREA                            *
000164*****************************************************************
000165 01  WK-AMP-SEARCH.
000166     05  WK-AMP-LOW          PIC S9(05)V9(1) COMP-3.
000167     05  WK-AMP-HIGH         PIC S9(05)V9(1) COMP-3.
000168     05  WK-AMP-MID          PIC S9(05)V9(1) COMP-3.
000169     05  WK-AMP-ITER-CNT     PIC 9(02) COMP-3.
000170     05  WK-AMP-SAVE-CURRENT PIC S9(05)V9(1) COMP-3.
000171 01  WK-AMP-SEARCH-BYTES REDEFINES WK-AMP-SEARCH.
000172     05  WK-AMP-HEX-01       PIC X(01).
000173     05  WK-AMP-HEX-02       PIC X(01).
000174     05  WK-AMP-HEX-03       PIC X(01).
000175     05  WK-AMP-HEX-04       PIC X(01).
000176     05  WK-AMP-HEX-05       PIC X(01).
000177     05  WK-AMP-HEX-06       PIC X(01).
000178     05  WK-AMP-HEX-07       PIC X(01).
000179     05  WK-AMP-HEX-08       PIC X(01).
000180     05  WK-AMP-HEX-09       PIC X(01).
000181     05  WK-AMP-HEX-10       PIC X(01).
000182     05  WK-AMP-HEX-11       PIC X(01).
000183     05  WK-AMP-HEX-12       PIC X(01).
000184     05  WK-AMP-HEX-13       PIC X(01).
000185     05  WK-AMP-HEX-14       PIC X(01).
000186     05  WK-AMP-HEX-15       PIC X(01).
000187     05  WK-AMP-HEX-16       PIC X(01).
000188     05  WK-AMP-HEX-17       PIC X(01).
000189     05  FILLER              PIC X(01).
000190 01  FILLER PIC X(32)
000191     VALUE 'TCSOLVE WORKING STORAGE ENDS   '.
000192 EJECT
000193 LINKAGE SECTION.
000194*****************************************************************
000195*    ENTRY PARAMETER GROUPS                                      *
000196*****************************************************************
000197 01  LS-CABLE-ID             PIC X(08).
000198 01  LS-LAYER-COUNT          PIC 9(03) COMP-3.
000199 01  LS-LAYER-TABLE.
000200     05  LS-LAYER-ENTRY OCCURS 15 TIMES INDEXED BY LS-LY-IX.
000201         10  LS-LY-R-INNER   PIC S9(04)V9(3).
000202         10  LS-LY-R-OUTER   PIC S9(04)V9(3).
000203         10  LS-LY-LAMBDA    PIC S9(04)V9(4).
000204         10  LS-LY-RHO       PIC S9(01)V9(6).
000205         10  LS-LY-ALPHA     PIC S9(01)V9(6).
000206 01  LS-OPER-COND.
000207     05  LS-SYSTEM           PIC X(02).
000208     05  LS-CURRENT          PIC S9(05)V9(1).
000209     05  LS-VOLTAGE          PIC S9(04)V9(1).
000210     05  LS-AMBIENT          PIC S9(03)V9(2).
000211     05  LS-MAX-TEMP         PIC S9(03)V9(2).
000212     05  LS-AC-LOSS-FLAG     PIC X(01).
000213     05  LS-DIEL-FLAG        PIC X(01).
000214     05  LS-SHEATH-FLAG      PIC X(01).
000215 01  LS-RESULTS.
000216     05  LS-LOSS-COND        PIC S9(05)V9(3).
000217     05  LS-LOSS-DIEL        PIC S9(05)V9(3).
000218     05  LS-LOSS-SHEATH      PIC S9(05)V9(3).
000219     05  LS-LOSS-TOTAL       PIC S9(05)V9(3).
000220     05  LS-R-THERMAL        PIC S9(03)V9(4).
000221     05  LS-TEMP-COND        PIC S9(04)V9(2).
000222     05  LS-MARGIN           PIC S9(04)V9(2).
000223     05  LS-AMPACITY         PIC S9(05)V9(1).
000224     05  LS-ITERATIONS       PIC 9(03).
000225     05  LS-STATUS           PIC X(04).
000226 01  LS-TRACE-COUNT          PIC 9(02) COMP-3.
000227 01  LS-TRACE-TABLE.
000228     05  LS-TRACE-ENTRY OCCURS 20 TIMES INDEXED BY LS-TR-IX.
000229         10  LS-TR-CATEGORY  PIC X(12).
000230         10  LS-TR-TITLE     PIC X(24).
000231         10  LS-TR-FORMULA   PIC X(40).
000232         10  LS-TR-RESULT    PIC S9(06)V9(06).
000233         10  LS-TR-UNIT      PIC X(10).
000234 EJECT
000235 PROCEDURE DIVISION USING LS-CABLE-ID
000236                           LS-LAYER-COUNT
000237                           LS-LAYER-TABLE
000238                           LS-OPER-COND
000239                           LS-RESULTS
000240                           LS-TRACE-COUNT
000241                           LS-TRACE-TABLE.
000242*****************************************************************
000243*                        MAINLINE LOGIC                         *
000244*****************************************************************
000245
000246 0000-CONTROL-PROCESS.
000247      PERFORM 1000-INITIALIZATION
000248          THRU 1099-INITIALIZATION-EXIT.
000249      PERFORM 2000-COMPUTE-THERMAL-RESIST
000250          THRU 2099-COMPUTE-THERMAL-RESIST-EXIT.
000251      PERFORM 3000-COMPUTE-CONDUCTOR-LOSS
000252          THRU 3099-COMPUTE-CONDUCTOR-LOSS-EXIT.
000253      PERFORM 4000-COMPUTE-DIEL-SHEATH-LOSS
000254          THRU 4099-COMPUTE-DIEL-SHEATH-LOSS-EXIT.
000255      PERFORM 5000-ITERATE-CONDUCTOR-TEMP
000256          THRU 5099-ITERATE-CONDUCTOR-TEMP-EXIT.
000257      PERFORM 6000-BUILD-RADIAL-PROFILE
000258          THRU 6099-BUILD-RADIAL-PROFILE-EXIT.
000259      PERFORM 7000-COMPUTE-AMPACITY
000260          THRU 7099-COMPUTE-AMPACITY-EXIT.
000261      PERFORM 8000-SET-MARGIN-STATUS
000262          THRU 8099-SET-MARGIN-STATUS-EXIT.
000263      GOBACK.
000264 EJECT
000265*****************************************************************
000266*                         INITIALIZATION                        *
000267*****************************************************************
000268
000269 1000-INITIALIZATION.
000270      INITIALIZE LS-RESULTS LS-TRACE-TABLE.
000271      MOVE ZERO TO LS-TRACE-COUNT WK-R-THERMAL-ACC.
000272      MOVE ZERO TO WK-ITER-CNT WK-AMP-ITER-CNT.
000273      SET WS-NOT-OVERTEMP TO TRUE.
000274      IF LS-SYSTEM = 'AC'
000275          SET WS-AC-SYSTEM TO TRUE
000276      ELSE
000277          SET WS-DC-SYSTEM TO TRUE
000278      END-IF.
000279 1099-INITIALIZATION-EXIT.
000280      EXIT.
000281 EJECT
000282*****************************************************************
000283*     U3 - SUM CYLINDRICAL THERMAL RESISTANCE OVER LAYERS        *
000284*     (LAYER 1 IS THE CONDUCTOR AND CONTRIBUTES NO R-TH)         *
000285*****************************************************************
000286
000287 2000-COMPUTE-THERMAL-RESIST.
000288      PERFORM 2100-COMPUTE-ONE-LAYER-RESIST
000289          THRU 2199-COMPUTE-ONE-LAYER-RESIST-EXIT
000290          VARYING LS-LY-IX FROM 2 BY 1
000291          UNTIL LS-LY-IX > LS-LAYER-COUNT.
000292      MOVE WK-R-THERMAL-ACC TO LS-R-THERMAL.
000293      PERFORM 2200-TRACE-RESISTANCE
000294          THRU 2299-TRACE-RESISTANCE-EXIT.
000295 2099-COMPUTE-THERMAL-RESIST-EXIT.
000296      EXIT.
000297 EJECT
000298 2100-COMPUTE-ONE-LAYER-RESIST.
000299      MOVE ZERO TO WK-R-LAYER.
000300      IF LS-LY-R-INNER (LS-LY-IX) > 0
000301         AND LS-LY-R-OUTER (LS-LY-IX) > LS-LY-R-INNER (LS-LY-IX)
000302          COMPUTE WK-LOG-ARGUMENT ROUNDED =
000303              LS-LY-R-OUTER (LS-LY-IX) / LS-LY-R-INNER (LS-LY-IX)
000304          CALL 'TCMLOG' USING WK-LOG-ARGUMENT WK-LOG-RATIO
000305          IF LS-LY-LAMBDA (LS-LY-IX) > 0
000306              COMPUTE WK-R-LAYER ROUNDED =
000307                  WK-LOG-RATIO /
000308                  (WK-TWO-PI * LS-LY-LAMBDA (LS-LY-IX))
000309          END-IF
000310      END-IF.
000311      ADD WK-R-LAYER TO WK-R-THERMAL-ACC.
000312 2199-COMPUTE-ONE-LAYER-RESIST-EXIT.
000313      EXIT.
000314 EJECT
000315 2200-TRACE-RESISTANCE.
000316      IF LS-TRACE-COUNT < 20
000317          ADD 1 TO LS-TRACE-COUNT
000318          SET LS-TR-IX TO LS-TRACE-COUNT
000319          MOVE 'THERMAL R   ' TO LS-TR-CATEGORY (LS-TR-IX)
000320          MOVE 'TOTAL LAYER RESISTANCE ' TO LS-TR-TITLE (LS-TR-IX)
000321          MOVE 'SUM LN(RO/RI)/(2*PI*LAMBDA)  ' TO
000322               LS-TR-FORMULA (LS-TR-IX)
000323          MOVE WK-R-THERMAL-ACC TO LS-TR-RESULT (LS-TR-IX)
000324          MOVE 'K.M/W     ' TO LS-TR-UNIT (LS-TR-IX)
000325      END-IF.
000326 2299-TRACE-RESISTANCE-EXIT.
000327      EXIT.
000328 EJECT
000329*****************************************************************
000330*     U3/U7 - CONDUCTOR CROSS-SECTION, DC RESISTANCE, AC        *
000331*     FACTORS, CONDUCTOR LOSS (LAYER 1 OF THE STACK IS THE      *
000332*     CONDUCTOR)                                                 *
000333*****************************************************************
000334
000335 3000-COMPUTE-CONDUCTOR-LOSS.
000336      MOVE ZERO TO WK-COND-AREA WK-R-DC WK-R-AC WK-R-USED.
000337      COMPUTE WK-COND-AREA ROUNDED =
000338          WK-PI *
000339          ((LS-LY-R-OUTER (1) * LS-LY-R-OUTER (1)) -
000340           (LS-LY-R-INNER (1) * LS-LY-R-INNER (1))).
000341      IF LS-LY-RHO (1) > 0 AND WK-COND-AREA > 0
000342          COMPUTE WK-R-DC ROUNDED =
000343              (LS-LY-RHO (1) / WK-COND-AREA) *
000344              (1 + (LS-LY-ALPHA (1) * (LS-MAX-TEMP - 20)))
000345      END-IF.
000346      MOVE WK-R-DC TO WK-R-AC.
000347      MOVE WK-R-DC TO WK-R-USED.
000348      IF WS-AC-SYSTEM AND LS-AC-LOSS-FLAG = 'Y'
000349          COMPUTE WK-R-AC ROUNDED =
000350              WK-R-DC * WK-SKIN-FACTOR * WK-PROX-FACTOR
000351          MOVE WK-R-AC TO WK-R-USED
000352      END-IF.
000353      COMPUTE WK-LOSS-COND-WK ROUNDED =
000354          (LS-CURRENT * LS-CURRENT) * WK-R-USED.
000355      MOVE WK-LOSS-COND-WK TO LS-LOSS-COND.
000356      PERFORM 3100-TRACE-CONDUCTOR-LOSS
000357          THRU 3199-TRACE-CONDUCTOR-LOSS-EXIT.
000358 3099-COMPUTE-CONDUCTOR-LOSS-EXIT.
000359      EXIT.
000360 EJECT
000361 3100-TRACE-CONDUCTOR-LOSS.
000362      IF LS-TRACE-COUNT < 20
000363          ADD 1 TO LS-TRACE-COUNT
000364          SET LS-TR-IX TO LS-TRACE-COUNT
000365          MOVE 'COND LOSS   ' TO LS-TR-CATEGORY (LS-TR-IX)
000366          MOVE 'CONDUCTOR LOSS PER METRE' TO LS-TR-TITLE (LS-TR-IX)
000367          MOVE 'P = I SQUARED * R(T)                   ' TO
000368               LS-TR-FORMULA (LS-TR-IX)
000369          MOVE WK-LOSS-COND-WK TO LS-TR-RESULT (LS-TR-IX)
000370          MOVE 'W/M       ' TO LS-TR-UNIT (LS-TR-IX)
000371      END-IF.
000372 3199-TRACE-CONDUCTOR-LOSS-EXIT.
000373      EXIT.
000374 EJECT
000375*****************************************************************
000376*     U7 - DIELECTRIC LOSS AND SHEATH LOSS, BOTH AC-ONLY AND    *
000377*     FLAG-CONTROLLED, PIECEWISE ON SYSTEM VOLTAGE               *
000378*****************************************************************
000379
000380 4000-COMPUTE-DIEL-SHEATH-LOSS.
000381      MOVE ZERO TO WK-LOSS-DIEL-WK WK-LOSS-SHTH-WK.
000382      IF WS-AC-SYSTEM AND LS-DIEL-FLAG = 'Y'
000383          PERFORM 4100-COMPUTE-DIEL-LOSS
000384              THRU 4199-COMPUTE-DIEL-LOSS-EXIT
000385      END-IF.
000386      IF WS-AC-SYSTEM AND LS-SHEATH-FLAG = 'Y'
000387          PERFORM 4200-COMPUTE-SHEATH-LOSS
000388              THRU 4299-COMPUTE-SHEATH-LOSS-EXIT
000389      END-IF.
000390      MOVE WK-LOSS-DIEL-WK TO LS-LOSS-DIEL.
000391      MOVE WK-LOSS-SHTH-WK TO LS-LOSS-SHEATH.
000392      COMPUTE LS-LOSS-TOTAL ROUNDED =
000393          LS-LOSS-COND + LS-LOSS-DIEL + LS-LOSS-SHEATH.
000394      PERFORM 4300-TRACE-DIEL-SHEATH
000395          THRU 4399-TRACE-DIEL-SHEATH-EXIT.
000396 4099-COMPUTE-DIEL-SHEATH-LOSS-EXIT.
000397      EXIT.
000398 EJECT
000399 4100-COMPUTE-DIEL-LOSS.
000400      IF LS-VOLTAGE NOT > 10
000401          COMPUTE WK-LOSS-DIEL-WK ROUNDED =
000402              0.8 + (0.1 * LS-VOLTAGE)
000403      ELSE
000404          IF LS-VOLTAGE NOT > 20
000405              COMPUTE WK-VOLT-EXCESS ROUNDED = LS-VOLTAGE - 10
000406              COMPUTE WK-LOSS-DIEL-WK ROUNDED =
000407                  1.5 + (0.25 * WK-VOLT-EXCESS)
000408          ELSE
000409              COMPUTE WK-VOLT-EXCESS ROUNDED = LS-VOLTAGE - 20
000410              COMPUTE WK-LOSS-DIEL-WK ROUNDED =
000411                  4.0 + (0.4 * WK-VOLT-EXCESS)
000412          END-IF
000413      END-IF.
000414 4199-COMPUTE-DIEL-LOSS-EXIT.
000415      EXIT.
000416 EJECT
000417 4200-COMPUTE-SHEATH-LOSS.
000418      IF LS-VOLTAGE NOT < 10
000419          COMPUTE WK-LOSS-SHTH-WK ROUNDED =
000420              0.8 + (LS-CURRENT / 300) + (LS-VOLTAGE / 25)
000421      ELSE
000422          COMPUTE WK-LOSS-SHTH-WK ROUNDED =
000423              0.3 + (LS-CURRENT / 500)
000424      END-IF.
000425 4299-COMPUTE-SHEATH-LOSS-EXIT.
000426      EXIT.
000427 EJECT
000428 4300-TRACE-DIEL-SHEATH.
000429      IF LS-TRACE-COUNT < 20
000430          ADD 1 TO LS-TRACE-COUNT
000431          SET LS-TR-IX TO LS-TRACE-COUNT
000432          MOVE 'DIEL/SHTH   ' TO LS-TR-CATEGORY (LS-TR-IX)
000433          MOVE 'DIELECTRIC + SHEATH LOSS' TO LS-TR-TITLE (LS-TR-IX)
000434          MOVE 'PIECEWISE ON SYSTEM VOLTAGE U (KV)     ' TO
000435               LS-TR-FORMULA (LS-TR-IX)
000436          COMPUTE LS-TR-RESULT (LS-TR-IX) ROUNDED =
000437              WK-LOSS-DIEL-WK + WK-LOSS-SHTH-WK
000438          MOVE 'W/M       ' TO LS-TR-UNIT (LS-TR-IX)
000439      END-IF.
000440 4399-TRACE-DIEL-SHEATH-EXIT.
000441      EXIT.
000442 EJECT
000443*****************************************************************
000444*     U3 - ITERATE CONDUCTOR TEMPERATURE UNTIL CONVERGED        *
000445*     T-NEW = T-AMBIENT + LOSS-TOTAL * R-THERMAL                *
000446*****************************************************************
000447
000448 5000-ITERATE-CONDUCTOR-TEMP.
000449      MOVE LS-MAX-TEMP TO WK-T-OLD.
000450      MOVE ZERO TO WK-ITER-CNT.
000451 5010-ITERATE-ONE-PASS.
000452      ADD 1 TO WK-ITER-CNT.
000453      COMPUTE WK-T-NEW ROUNDED =
000454          LS-AMBIENT + (LS-LOSS-TOTAL * LS-R-THERMAL).
000455      COMPUTE WK-T-DELTA = WK-T-NEW - WK-T-OLD.
000456      IF WK-T-DELTA < 0
000457          COMPUTE WK-T-DELTA = ZERO - WK-T-DELTA
000458      END-IF.
000459      MOVE WK-T-NEW TO WK-T-OLD.
000460      IF WK-T-DELTA NOT < WS-CONVERGE-TEMP
000461          AND WK-ITER-CNT < WS-MAX-TEMP-ITER
000462          GO TO 5010-ITERATE-ONE-PASS
000463      END-IF.
000464      MOVE WK-T-NEW TO LS-TEMP-COND.
000465      MOVE WK-ITER-CNT TO LS-ITERATIONS.
000466      PERFORM 5100-TRACE-TEMPERATURE
000467          THRU 5199-TRACE-TEMPERATURE-EXIT.
000468 5099-ITERATE-CONDUCTOR-TEMP-EXIT.
000469      EXIT.
000470 EJECT
000471 5100-TRACE-TEMPERATURE.
000472      IF LS-TRACE-COUNT < 20
000473          ADD 1 TO LS-TRACE-COUNT
000474          SET LS-TR-IX TO LS-TRACE-COUNT
000475          MOVE 'COND TEMP   ' TO LS-TR-CATEGORY (LS-TR-IX)
000476          MOVE 'CONDUCTOR TEMPERATURE   ' TO LS-TR-TITLE (LS-TR-IX)
000477          MOVE 'T = T-AMB + W-TOTAL * R-THERMAL, ITERATED' TO
000478               LS-TR-FORMULA (LS-TR-IX)
000479          MOVE LS-TEMP-COND TO LS-TR-RESULT (LS-TR-IX)
000480          MOVE 'DEG C     ' TO LS-TR-UNIT (LS-TR-IX)
000481      END-IF.
000482 5199-TRACE-TEMPERATURE-EXIT.
000483      EXIT.
000484 EJECT
000485*****************************************************************
000486*     U3 - RADIAL TEMPERATURE PROFILE, CONDUCTOR OUTWARD        *
000487*****************************************************************
000488
000489 6000-BUILD-RADIAL-PROFILE.
000490      MOVE LS-TEMP-COND TO WK-DROP-TEMP-IN (1).
000491      MOVE LS-TEMP-COND TO WK-DROP-TEMP-OUT (1).
000492      PERFORM 6100-BUILD-ONE-DROP
000493          THRU 6199-BUILD-ONE-DROP-EXIT
000494          VARYING LS-LY-IX FROM 2 BY 1
000495          UNTIL LS-LY-IX > LS-LAYER-COUNT.
000496 6099-BUILD-RADIAL-PROFILE-EXIT.
000497      EXIT.
000498 EJECT
000499 6100-BUILD-ONE-DROP.
000500      MOVE WK-DROP-TEMP-OUT (LS-LY-IX - 1) TO
000501           WK-DROP-TEMP-IN (LS-LY-IX).
000502      MOVE ZERO TO WK-R-LAYER.
000503      IF LS-LY-R-INNER (LS-LY-IX) > 0
000504         AND LS-LY-R-OUTER (LS-LY-IX) > LS-LY-R-INNER (LS-LY-IX)
000505         AND LS-LY-LAMBDA (LS-LY-IX) > 0
000506          COMPUTE WK-LOG-ARGUMENT ROUNDED =
000507              LS-LY-R-OUTER (LS-LY-IX) / LS-LY-R-INNER (LS-LY-IX)
000508          CALL 'TCMLOG' USING WK-LOG-ARGUMENT WK-LOG-RATIO
000509          COMPUTE WK-R-LAYER ROUNDED =
000510              WK-LOG-RATIO /
000511              (WK-TWO-PI * LS-LY-LAMBDA (LS-LY-IX))
000512      END-IF.
000513      COMPUTE WK-DROP-TEMP-OUT (LS-LY-IX) ROUNDED =
000514          WK-DROP-TEMP-IN (LS-LY-IX) -
000515          (LS-LOSS-TOTAL * WK-R-LAYER).
000516 6199-BUILD-ONE-DROP-EXIT.
000517      EXIT.
000518 EJECT
000519*****************************************************************
000520*     U3 - AMPACITY BY BINARY SEARCH ON CURRENT                 *
000521*****************************************************************
000522
000523 7000-COMPUTE-AMPACITY.
000524      MOVE WS-AMP-FLOOR TO WK-AMP-LOW.
000525      MOVE WS-AMP-CEILING TO WK-AMP-HIGH.
000526      MOVE ZERO TO WK-AMP-ITER-CNT.
000527      MOVE LS-CURRENT TO WK-AMP-SAVE-CURRENT.
000528 7010-SEARCH-ONE-PASS.
000529      ADD 1 TO WK-AMP-ITER-CNT.
000530      COMPUTE WK-AMP-MID ROUNDED =
000531          (WK-AMP-LOW + WK-AMP-HIGH) / 2.
000532      MOVE WK-AMP-MID TO LS-CURRENT.
000533      PERFORM 3000-COMPUTE-CONDUCTOR-LOSS
000534          THRU 3099-COMPUTE-CONDUCTOR-LOSS-EXIT.
000535      PERFORM 4000-COMPUTE-DIEL-SHEATH-LOSS
000536          THRU 4099-COMPUTE-DIEL-SHEATH-LOSS-EXIT.
000537      COMPUTE WK-T-NEW ROUNDED =
000538          LS-AMBIENT + (LS-LOSS-TOTAL * LS-R-THERMAL).
000539      COMPUTE WK-T-DELTA = WK-T-NEW - LS-MAX-TEMP.
000540      IF WK-T-DELTA > 0
000541          MOVE WK-AMP-MID TO WK-AMP-HIGH
000542      ELSE
000543          MOVE WK-AMP-MID TO WK-AMP-LOW
000544          COMPUTE WK-T-DELTA = ZERO - WK-T-DELTA
000545      END-IF.
000546      IF WK-T-DELTA NOT < WS-CONVERGE-AMP
000547          AND WK-AMP-ITER-CNT < WS-MAX-AMP-ITER
000548          GO TO 7010-SEARCH-ONE-PASS
000549      END-IF.
000550      MOVE WK-AMP-MID TO LS-AMPACITY.
000551* RESTORE THE CALLER'S OPERATING CURRENT, RE-SOLVE THE REAL LOSSES
000552      MOVE WK-AMP-SAVE-CURRENT TO LS-CURRENT.
000553      PERFORM 3000-COMPUTE-CONDUCTOR-LOSS
000554          THRU 3099-COMPUTE-CONDUCTOR-LOSS-EXIT.
000555      PERFORM 4000-COMPUTE-DIEL-SHEATH-LOSS
000556          THRU 4099-COMPUTE-DIEL-SHEATH-LOSS-EXIT.
000557      PERFORM 7100-TRACE-AMPACITY
000558          THRU 7199-TRACE-AMPACITY-EXIT.
000559 7099-COMPUTE-AMPACITY-EXIT.
000560      EXIT.
000561 EJECT
000562 7100-TRACE-AMPACITY.
000563      IF LS-TRACE-COUNT < 20
000564          ADD 1 TO LS-TRACE-COUNT
000565          SET LS-TR-IX TO LS-TRACE-COUNT
000566          MOVE 'AMPACITY    ' TO LS-TR-CATEGORY (LS-TR-IX)
000567          MOVE 'RATED AMPACITY          ' TO LS-TR-TITLE (LS-TR-IX)
000568          MOVE 'BINARY SEARCH 0-10000A, TARGET T=CP-MAX-TEMP' TO
000569               LS-TR-FORMULA (LS-TR-IX)
000570          MOVE LS-AMPACITY TO LS-TR-RESULT (LS-TR-IX)
000571          MOVE 'A         ' TO LS-TR-UNIT (LS-TR-IX)
000572      END-IF.
000573 7199-TRACE-AMPACITY-EXIT.
000574      EXIT.
000575 EJECT
000576*****************************************************************
000577*     SAFETY MARGIN AND STATUS                                  *
000578*****************************************************************
000579
000580 8000-SET-MARGIN-STATUS.
000581      COMPUTE LS-MARGIN ROUNDED = LS-MAX-TEMP - LS-TEMP-COND.
000582      IF LS-MARGIN < 0
000583          MOVE 'OVER' TO LS-STATUS
000584          SET WS-OVERTEMP TO TRUE
000585      ELSE
000586          MOVE 'OK  ' TO LS-STATUS
000587      END-IF.
000588 8099-SET-MARGIN-STATUS-EXIT.
000589      EXIT.
