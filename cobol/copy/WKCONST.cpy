000001*----------------------------------------------------------------*
000002*    MEMBER......: WKCONST                                       *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: PHYSICAL CONSTANTS AND RATING TABLES SHARED    *
000006*                 BY THE WALL AND CABLE THERMAL CALCULATIONS.    *
000007*----------------------------------------------------------------*
000008* HISTORY..                                                      *
000009*   03/12/90 DRO  INITIAL MEMBER - ISO 6946 + ENEV CONSTANTS     *
000010*   11/08/91 DRO  ADD COPPER/ALUMINIUM RESISTIVITY TABLE         *
000011*   06/02/93 LTW  ADD SOIL/GROUPING/INSTALLATION FACTOR TABLES   *
000012*   09/30/94 LTW  ADD STILL-AIR PROPERTIES FOR CONVECTION CALC   *
000013*----------------------------------------------------------------*
000014*
000015 01  WK-ISO-CONSTANTS.
000016     05  WK-R-SI                 PIC 9V99    VALUE 0.13.
000017     05  WK-R-SE                 PIC 9V99    VALUE 0.04.
000018     05  FILLER              PIC X(02).
000019*
000020 01  WK-ENEV-THRESHOLDS.
000021     05  WK-ENEV-5               PIC 9V9999  VALUE 0.20.
000022     05  WK-ENEV-4               PIC 9V9999  VALUE 0.24.
000023     05  WK-ENEV-3               PIC 9V9999  VALUE 0.28.
000024     05  WK-ENEV-2               PIC 9V9999  VALUE 0.35.
000025     05  FILLER              PIC X(02).
000026*
000027 01  WK-MAGNUS-CONSTANTS.
000028     05  WK-MAGNUS-A             PIC 9(3)V9  VALUE 610.7.
000029     05  WK-MAGNUS-B             PIC 99V99   VALUE 17.27.
000030     05  WK-MAGNUS-C             PIC 9(3)V9  VALUE 237.3.
000031     05  FILLER              PIC X(02).
000032*
000033 01  WK-MATH-CONSTANTS.
000034     05  WK-PI                   PIC 9V9(8)  COMP-3 VALUE 3.14159265.
000035     05  WK-TWO-PI               PIC 9V9(8)  COMP-3 VALUE 6.28318531.
000036     05  FILLER              PIC X(02).
000037*
000038*----------------------------------------------------------------*
000039*    CONDUCTOR RESISTIVITY TABLE AT 20 DEG C (IEC 60287 U7 PASS) *
000040*----------------------------------------------------------------*
000041 01  WK-CONDUCTOR-TABLE.
000042     05  WK-COND-ENTRY OCCURS 2 TIMES
000043                       INDEXED BY WK-COND-IX.
000044         10  WK-COND-METAL       PIC X(10).
000045         10  WK-COND-RHO-20      PIC 9V9(8)  COMP-3.
000046         10  WK-COND-ALPHA       PIC 9V9(5)  COMP-3.
000047     05  FILLER                  PIC X(02).
000048*
000049 01  WK-AC-FLAT-FACTORS.
000050     05  WK-SKIN-FACTOR          PIC 9V99    VALUE 1.08.
000051     05  WK-PROX-FACTOR          PIC 9V99    VALUE 1.05.
000052     05  FILLER                  PIC X(02).
000053*
000054*----------------------------------------------------------------*
000055*    SOIL THERMAL RESISTIVITY TABLE (BASE, K.M/W)  - U4          *
000056*----------------------------------------------------------------*
000057 01  WK-SOIL-TABLE.
000058     05  WK-SOIL-ENTRY OCCURS 5 TIMES
000059                       INDEXED BY WK-SOIL-IX.
000060         10  WK-SOIL-NAME        PIC X(08).
000061         10  WK-SOIL-BASE-RHO    PIC 9V9    COMP-3.
000062     05  WK-SOIL-DEFAULT-RHO     PIC 9V9    COMP-3 VALUE 1.0.
000063     05  FILLER                  PIC X(02).
000064*
000065*----------------------------------------------------------------*
000066*    GROUPING (DERATING) FACTOR TABLE                - U4       *
000067*----------------------------------------------------------------*
000068 01  WK-GROUP-FACTOR-TABLE.
000069     05  WK-GRPF-BAND OCCURS 3 TIMES
000070                       INDEXED BY WK-GRPF-BIX.
000071         10  WK-GRPF-RATIO-LIMIT PIC 9V99   COMP-3.
000072         10  WK-GRPF-2-CABLE     PIC 9V99   COMP-3.
000073         10  WK-GRPF-3-CABLE     PIC 9V99   COMP-3.
000074         10  WK-GRPF-4-CABLE     PIC 9V99   COMP-3.
000075         10  WK-GRPF-6-CABLE     PIC 9V99   COMP-3.
000076     05  FILLER                  PIC X(02).
000077*
000078*----------------------------------------------------------------*
000079*    INSTALLATION FACTOR TABLE                        - U4      *
000080*----------------------------------------------------------------*
000081 01  WK-INSTALL-FACTOR-TABLE.
000082     05  WK-INST-ENTRY OCCURS 5 TIMES
000083                       INDEXED BY WK-INST-IX.
000084         10  WK-INST-NAME        PIC X(12).
000085         10  WK-INST-FACTOR      PIC 9V99   COMP-3.
000086     05  WK-INST-DEFAULT-FACTOR  PIC 9V99   COMP-3 VALUE 1.0.
000087     05  FILLER                  PIC X(02).
000088*
000089*----------------------------------------------------------------*
000090*    STILL-AIR PROPERTIES AT 20 DEG C                  - U4      *
000091*----------------------------------------------------------------*
000092 01  WK-AIR-PROPERTIES.
000093     05  WK-AIR-RHO              PIC 9V9    COMP-3 VALUE 1.2.
000094     05  WK-AIR-MU               PIC 9V9(7) COMP-3 VALUE 0.0000181.
000095     05  WK-AIR-K                PIC 9V999  COMP-3 VALUE 0.026.
000096     05  WK-AIR-PR               PIC 9V99   COMP-3 VALUE 0.71.
000097     05  WK-STEFAN-BOLTZ         PIC 9V9(10) COMP-3 VALUE 0.0000000567.
000098     05  FILLER                  PIC X(02).
000099*
000100*----------------------------------------------------------------*
000101*    TABLE LOAD VALUES - PERFORMED ONCE FROM 1XXX-LOAD-TABLES    *
000102*----------------------------------------------------------------*
000103*    (VALUES ARE MOVED, NOT REDEFINED, SO EACH CALLING PROGRAM   *
000104*     GETS ITS OWN COPY OF THIS MEMBER IN WORKING-STORAGE)       *
