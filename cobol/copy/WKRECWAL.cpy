000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECWAL                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: WALL-LAYER-RECORD LAYOUT (WALLFILE) - ONE      *
000006*                 RECORD PER LAYER OF A WALL CONSTRUCTION,       *
000007*                 INSIDE TO OUTSIDE, GROUPED BY WALL ID (U2).    *
000008*----------------------------------------------------------------*
000009* HISTORY..                                                      *
000010*   03/12/90 DRO  INITIAL MEMBER                                 *
000011*----------------------------------------------------------------*
000012*
000013 01  WALL-LAYER-RECORD.
000014     05  WL-WALL-ID              PIC X(08).
000015     05  WL-SEQ                  PIC 9(03).
000016     05  WL-MATERIAL             PIC X(30).
000017     05  WL-THICKNESS            PIC S9(02)V9(4).
000018     05  FILLER                  PIC X(13).
000019*
000020*----------------------------------------------------------------*
000021*    IN-RUN LAYER TABLE FOR THE WALL CURRENTLY AT CONTROL BREAK  *
000022*----------------------------------------------------------------*
000023 01  WK-WALL-LAYER-TABLE.
000024     05  WK-WL-COUNT             PIC 9(3)    COMP-3 VALUE ZERO.
000025     05  WK-WL-ENTRY OCCURS 50 TIMES
000026                     INDEXED BY WK-WL-IX.
000027         10  WK-WL-MATERIAL      PIC X(30).
000028         10  WK-WL-THICKNESS     PIC S9(02)V9(4).
000029         10  WK-WL-LAMBDA        PIC S9(4)V9(4).
000030         10  WK-WL-RESIST        PIC S9(3)V9(4)  COMP-3.
000031         10  FILLER              PIC X(02).
