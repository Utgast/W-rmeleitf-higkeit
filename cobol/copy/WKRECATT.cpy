000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECATT                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: ATTRIBUTE-RECORD LAYOUTS (TOEBIN/TOEBOUT) -    *
000006*                 FEATURE-ATTRIBUTE CLEANUP PASS (U9).  INPUT    *
000007*                 IS 120 BYTES, OUTPUT ADDS THE SYNTHESIZED      *
000008*                 COMMENT FIELD FOR 200 BYTES.                   *
000009*----------------------------------------------------------------*
000010* HISTORY..                                                      *
000011*   03/12/90 DRO  INITIAL MEMBER                                 *
000012*----------------------------------------------------------------*
000013*
000014 01  ATTRIBUTE-RECORD-IN.
000015     05  AT-ART                  PIC X(30).
000016     05  AT-TYP                  PIC X(30).
000017     05  AT-MATERIAL             PIC X(30).
000018     05  AT-ID-KO                PIC X(20).
000019     05  FILLER                  PIC X(10).
000020*
000021 01  ATTRIBUTE-RECORD-OUT.
000022     05  AO-ART                  PIC X(30).
000023     05  AO-TYP                  PIC X(30).
000024     05  AO-MATERIAL             PIC X(30).
000025     05  AO-ID-KO                PIC X(20).
000026     05  FILLER                  PIC X(10).
000027     05  AO-KOMMENTAR            PIC X(80).
