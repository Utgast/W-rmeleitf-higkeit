000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECGRP                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: CABLE-POSITION-RECORD LAYOUT (GRPFILE) - ONE  *
000006*                 RECORD PER CABLE IN A BURIED GROUP, GROUPED    *
000007*                 BY GROUP ID (U8).                              *
000008*----------------------------------------------------------------*
000009* HISTORY..                                                      *
000010*   03/12/90 DRO  INITIAL MEMBER                                 *
000011*   09/19/92 DRO  WIDENED WK-GRM-ENTRY TO CARRY THE STANDALONE    *
000012*                 TEMP/LOSS/RESISTANCE TCPHYS NEEDS TO COUPLE     *
000013*                 THE GROUP, SO TCSUITE NEEDS NO SEPARATE TABLE   *
000014*----------------------------------------------------------------*
000015*
000016 01  CABLE-POSITION-RECORD.
000017     05  GP-GROUP-ID             PIC X(08).
000018     05  GP-CABLE-ID             PIC X(08).
000019     05  GP-X                    PIC S9(03)V9(3).
000020     05  GP-Y                    PIC S9(03)V9(3).
000021     05  GP-LOAD-FACTOR          PIC 9(01)V9(3).
000022     05  FILLER                  PIC X(18).
000023*
000024*----------------------------------------------------------------*
000025*    IN-RUN GROUP MEMBER TABLE FOR THE GROUP CURRENTLY AT         *
000026*    CONTROL BREAK - HOLDS POSITION, LOAD FACTOR AND THE          *
000027*    STANDALONE TCSOLVE RESULT FOR EACH MEMBER WHILE THE          *
000028*    MUTUAL-RESISTANCE MATRIX IS BUILT AND ITERATED (U8).        *
000029*----------------------------------------------------------------*
000030 01  WK-GROUP-MEMBER-TABLE.
000031     05  WK-GRM-COUNT            PIC 9(3)    COMP-3 VALUE ZERO.
000032     05  WK-GRM-ENTRY OCCURS 50 TIMES
000033                      INDEXED BY WK-GRM-IX.
000034         10  WK-GRM-CABLE-ID     PIC X(08).
000035         10  WK-GRM-X            PIC S9(3)V9(3).
000036         10  WK-GRM-Y            PIC S9(3)V9(3).
000037         10  WK-GRM-LOAD-FACTOR  PIC 9(1)V9(3).
000038         10  WK-GRM-AMBIENT      PIC S9(3)V9(2).
000039         10  WK-GRM-MAX-TEMP     PIC S9(3)V9(2).
000040         10  WK-GRM-OWN-TEMP     PIC S9(4)V9(2).
000041         10  WK-GRM-OWN-LOSS     PIC S9(5)V9(3).
000042         10  WK-GRM-TEMP-COEF    PIC S9(1)V9(6).
000043         10  WK-GRM-R-THERMAL    PIC S9(3)V9(4).
000044         10  WK-GRM-R-OUTER      PIC S9(4)V9(3).
000045         10  WK-GRM-TEMP-COND    PIC S9(4)V9(2).
000046         10  WK-GRM-RISE         PIC S9(4)V9(2).
000047         10  FILLER              PIC X(02).
