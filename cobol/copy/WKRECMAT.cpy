000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECMAT                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: MATERIAL-RECORD LAYOUT (MATFILE) PLUS THE      *
000006*                 IN-MEMORY MATERIAL TABLE LOADED FROM IT ONCE   *
000007*                 PER RUN AND SEARCHED BY NAME (U1).             *
000008*----------------------------------------------------------------*
000009* HISTORY..                                                      *
000010*   03/12/90 DRO  INITIAL MEMBER                                 *
000011*   02/19/92 LTW  WIDENED TABLE TO 200 MATERIALS                 *
000012*----------------------------------------------------------------*
000013*
000014 01  MAT-RECORD.
000015     05  MAT-NAME                PIC X(30).
000016     05  MAT-CATEGORY            PIC X(12).
000017     05  MAT-LAMBDA              PIC S9(4)V9(4).
000018     05  MAT-DENSITY             PIC S9(5)V9(1).
000019     05  MAT-SPEC-HEAT           PIC S9(5)V9(1).
000020     05  FILLER                  PIC X(18).
000021*
000022*----------------------------------------------------------------*
000023*    IN-MEMORY MATERIAL TABLE - LOADED ASCENDING BY MAT-NAME     *
000024*    FOR SEARCH ALL; A LOOKUP MISS REJECTS THE CALLING RECORD.   *
000025*----------------------------------------------------------------*
000026 01  WK-MAT-TABLE-AREA.
000027     05  WK-MAT-COUNT            PIC 9(4)    COMP-3 VALUE ZERO.
000028     05  WK-MAT-ENTRY OCCURS 200 TIMES
000029                      ASCENDING KEY IS WK-MAT-NAME
000030                      INDEXED BY WK-MAT-IX.
000031         10  WK-MAT-NAME         PIC X(30).
000032         10  WK-MAT-CATEGORY     PIC X(12).
000033         10  WK-MAT-LAMBDA       PIC S9(4)V9(4).
000034         10  WK-MAT-DENSITY      PIC S9(5)V9(1).
000035         10  WK-MAT-SPEC-HEAT    PIC S9(5)V9(1).
000036         10  FILLER              PIC X(02).
000037*
000038 01  WK-MAT-FOUND-SW             PIC X(01).
000039     88  WK-MAT-FOUND                       VALUE 'Y'.
000040     88  WK-MAT-NOT-FOUND                   VALUE 'N'.
