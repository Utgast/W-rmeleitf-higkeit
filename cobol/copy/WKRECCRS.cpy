000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECCRS                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: CABLE-RESULT-RECORD LAYOUT (CBLOUT) - ONE      *
000006*                 OUTPUT RECORD PER CABLE PROCESSED (U7).        *
000007*----------------------------------------------------------------*
000008* HISTORY..                                                      *
000009*   03/12/90 DRO  INITIAL MEMBER                                 *
000010*   08/04/93 LTW  ADDED ITERATION COUNT AND STATUS FLAG          *
000011*----------------------------------------------------------------*
000012*
000013 01  CABLE-RESULT-RECORD.
000014     05  CR-CABLE-ID             PIC X(08).
000015     05  CR-LOSS-COND            PIC S9(05)V9(3).
000016     05  CR-LOSS-DIEL            PIC S9(05)V9(3).
000017     05  CR-LOSS-SHEATH          PIC S9(05)V9(3).
000018     05  CR-LOSS-TOTAL           PIC S9(05)V9(3).
000019     05  CR-R-THERMAL            PIC S9(03)V9(4).
000020     05  CR-TEMP-COND            PIC S9(04)V9(2).
000021     05  CR-MARGIN               PIC S9(04)V9(2).
000022     05  CR-AMPACITY             PIC S9(05)V9(1).
000023     05  CR-ITERATIONS           PIC 9(03).
000024     05  CR-STATUS               PIC X(04).
000025     05  FILLER                  PIC X(60).
