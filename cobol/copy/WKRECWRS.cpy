000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECWRS                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: WALL-RESULT-RECORD LAYOUT (WALLOUT) - ONE      *
000006*                 OUTPUT RECORD PER WALL PROCESSED (U2).         *
000007*----------------------------------------------------------------*
000008* HISTORY..                                                      *
000009*   03/12/90 DRO  INITIAL MEMBER                                 *
000010*   08/04/93 LTW  ADDED CONDENSATION FLAG AND RATING STAR        *
000011*----------------------------------------------------------------*
000012*
000013 01  WALL-RESULT-RECORD.
000014     05  WR-WALL-ID              PIC X(08).
000015     05  WR-U-VALUE              PIC S9(03)V9(4).
000016     05  WR-R-TOTAL              PIC S9(03)V9(4).
000017     05  WR-HEAT-FLUX            PIC S9(05)V9(2).
000018     05  WR-HEAT-FLOW            PIC S9(07)V9(2).
000019     05  WR-TSURF-IN             PIC S9(03)V9(2).
000020     05  WR-TSURF-OUT            PIC S9(03)V9(2).
000021     05  WR-DEWPOINT-IN          PIC S9(03)V9(2).
000022     05  WR-CONDENS-FLAG         PIC X(01).
000023     05  WR-RATING               PIC X(01).
000024     05  FILLER                  PIC X(77).
