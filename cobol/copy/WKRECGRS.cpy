000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECGRS                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: GROUP-RESULT-RECORD LAYOUT (GRPOUT) - ONE      *
000006*                 OUTPUT RECORD PER MEMBER CABLE OF A GROUP      *
000007*                 (U8).                                          *
000008*----------------------------------------------------------------*
000009* HISTORY..                                                      *
000010*   03/12/90 DRO  INITIAL MEMBER                                 *
000011*----------------------------------------------------------------*
000012*
000013 01  GROUP-RESULT-RECORD.
000014     05  GR-GROUP-ID             PIC X(08).
000015     05  GR-CABLE-ID             PIC X(08).
000016     05  GR-TEMP-COND            PIC S9(04)V9(2).
000017     05  GR-MUTUAL-RISE          PIC S9(04)V9(2).
000018     05  GR-OPT-SPACING          PIC S9(02)V9(2).
000019     05  FILLER                  PIC X(68).
