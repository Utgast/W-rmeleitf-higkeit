000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECWPM                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: WALL-PARAM-RECORD LAYOUT (WALLPARM) - ONE      *
000006*                 RECORD PER WALL ID GIVING ITS ENVIRONMENT      *
000007*                 (U2).                                          *
000008*----------------------------------------------------------------*
000009* HISTORY..                                                      *
000010*   03/12/90 DRO  INITIAL MEMBER                                 *
000011*----------------------------------------------------------------*
000012*
000013 01  WALL-PARAM-RECORD.
000014     05  WP-WALL-ID              PIC X(08).
000015     05  WP-TEMP-IN              PIC S9(03)V9(2).
000016     05  WP-TEMP-OUT             PIC S9(03)V9(2).
000017     05  WP-HUMID-IN             PIC 9(03)V9(1).
000018     05  WP-HUMID-OUT            PIC 9(03)V9(1).
000019     05  WP-AREA                 PIC S9(05)V9(2).
000020     05  FILLER                  PIC X(07).
