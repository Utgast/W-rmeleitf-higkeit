000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECCPM                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: CABLE-PARAM-RECORD LAYOUT (CBLPARM) - ONE      *
000006*                 RECORD PER CABLE ID GIVING OPERATING           *
000007*                 CONDITIONS (U3/U7).                            *
000008*----------------------------------------------------------------*
000009* HISTORY..                                                      *
000010*   03/12/90 DRO  INITIAL MEMBER                                 *
000011*----------------------------------------------------------------*
000012*
000013 01  CABLE-PARAM-RECORD.
000014     05  CP-CABLE-ID             PIC X(08).
000015     05  CP-SYSTEM               PIC X(02).
000016     05  CP-CURRENT              PIC S9(05)V9(1).
000017     05  CP-VOLTAGE              PIC S9(04)V9(1).
000018     05  CP-AMBIENT              PIC S9(03)V9(2).
000019     05  CP-MAX-TEMP             PIC S9(03)V9(2).
000020     05  CP-DEPTH                PIC S9(02)V9(2).
000021     05  CP-SOIL-RHO             PIC S9(02)V9(3).
000022     05  CP-AC-LOSS-FLAG         PIC X(01).
000023     05  CP-DIEL-FLAG            PIC X(01).
000024     05  CP-SHEATH-FLAG          PIC X(01).
000025     05  FILLER                  PIC X(37).
