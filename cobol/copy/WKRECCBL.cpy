000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRECCBL                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: CABLE-LAYER-RECORD LAYOUT (CBLFILE) - ONE      *
000006*                 RECORD PER CONCENTRIC LAYER OF A CABLE         *
000007*                 STACK-UP, INSIDE TO OUTSIDE, GROUPED BY        *
000008*                 CABLE ID (U3/U7).  ALSO CARRIES THE IN-RUN     *
000009*                 CABLE TABLE BUILT DURING THE CABLE PASS AND    *
000010*                 RE-USED UNCHANGED BY THE GROUP PASS (U8).      *
000011*----------------------------------------------------------------*
000012* HISTORY..                                                      *
000013*   03/12/90 DRO  INITIAL MEMBER                                 *
000014*   05/22/94 LTW  ADDED WK-CABLE-TABLE FOR GROUP BATCH REUSE     *
000015*----------------------------------------------------------------*
000016*    NOTE - NO FILLER ON THIS ONE, RUNS 87 BYTES BY THE TEN      *
000017*    NAMED FIELDS.  DSD CARRIES CBLFILE AS AN 87-BYTE FIXED      *
000018*    RECORD, NOT THE ROUND 80 QUOTED IN THE OLD FILE CHART.      *
000019*----------------------------------------------------------------*
000020*
000021 01  CABLE-LAYER-RECORD.
000022     05  CL-CABLE-ID             PIC X(08).
000023     05  CL-SEQ                  PIC 9(03).
000024     05  CL-NAME                 PIC X(20).
000025     05  CL-MATERIAL             PIC X(20).
000026     05  CL-R-INNER              PIC S9(04)V9(3).
000027     05  CL-R-OUTER              PIC S9(04)V9(3).
000028     05  CL-LAMBDA               PIC S9(04)V9(4).
000029     05  CL-RESISTIVITY          PIC S9(01)V9(6).
000030     05  CL-TEMP-COEF            PIC S9(01)V9(6).
000031*
000032*----------------------------------------------------------------*
000033*    IN-RUN CABLE TABLE - ONE ENTRY PER CABLE ID SEEN ON         *
000034*    CBLFILE/CBLPARM DURING THE 3XXX CABLE PASS, KEPT RESIDENT   *
000035*    FOR THE 4XXX GROUP PASS TO SEARCH ALL BY CABLE ID.          *
000036*----------------------------------------------------------------*
000037 01  WK-CABLE-TABLE-AREA.
000038     05  WK-CBL-COUNT            PIC 9(4)    COMP-3 VALUE ZERO.
000039     05  WK-CBL-ENTRY OCCURS 100 TIMES
000040                      ASCENDING KEY IS WK-CBL-ID
000041                      INDEXED BY WK-CBL-IX.
000042         10  WK-CBL-ID           PIC X(08).
000043         10  WK-CBL-LAYER-COUNT  PIC 9(03)   COMP-3.
000044         10  WK-CBL-LAYER OCCURS 15 TIMES
000045                          INDEXED BY WK-CBLY-IX.
000046             15  WK-CBLY-R-INNER PIC S9(4)V9(3).
000047             15  WK-CBLY-R-OUTER PIC S9(4)V9(3).
000048             15  WK-CBLY-LAMBDA  PIC S9(4)V9(4).
000049             15  WK-CBLY-RHO     PIC S9(1)V9(6).
000050             15  WK-CBLY-ALPHA   PIC S9(1)V9(6).
000051         10  WK-CBL-SYSTEM       PIC X(02).
000052         10  WK-CBL-CURRENT      PIC S9(5)V9(1).
000053         10  WK-CBL-VOLTAGE      PIC S9(4)V9(1).
000054         10  WK-CBL-AMBIENT      PIC S9(3)V9(2).
000055         10  WK-CBL-MAX-TEMP     PIC S9(3)V9(2).
000056         10  WK-CBL-DEPTH        PIC S9(2)V9(2).
000057         10  WK-CBL-SOIL-RHO     PIC S9(2)V9(3).
000058         10  WK-CBL-AC-LOSS-FLG  PIC X(01).
000059         10  WK-CBL-DIEL-FLG     PIC X(01).
000060         10  WK-CBL-SHEATH-FLG   PIC X(01).
000061         10  FILLER              PIC X(02).
000062*
000063 01  WK-CBL-FOUND-SW             PIC X(01).
000064     88  WK-CBL-FOUND                       VALUE 'Y'.
000065     88  WK-CBL-NOT-FOUND                    VALUE 'N'.
