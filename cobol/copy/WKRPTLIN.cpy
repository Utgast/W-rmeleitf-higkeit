000001*----------------------------------------------------------------*
000002*    MEMBER......: WKRPTLIN                                      *
000003*    AUTHOR......: D. OKONKWO                                    *
000004*----------------------------------------------------------------*
000005*    ABSTRACT...: PRINT LINE LAYOUTS FOR THE 132-COLUMN          *
000006*                 RPTFILE REPORT - HEADINGS, WALL SECTION,       *
000007*                 CABLE SECTION, GROUP SECTION, CLEANUP          *
000008*                 SECTION AND THE GRAND-TOTAL PAGE.              *
000009*----------------------------------------------------------------*
000010* HISTORY..                                                      *
000011*   03/12/90 DRO  INITIAL MEMBER                                 *
000012*   08/04/93 LTW  ADDED CABLE TRACE AND GROUP LINES              *
000013*   11/14/98 RPK  Y2K - 4-DIGIT RUN-DATE ON HEADING LINE         *
000014*----------------------------------------------------------------*
000015*
000016 01  RL-PAGE-HEADING-1.
000017     05  FILLER                  PIC X(01)   VALUE SPACE.
000018     05  RH1-TITLE               PIC X(56)
000019             VALUE 'THERMAL CONDUCTIVITY AND CABLE RATING BATCH SUITE'.
000020     05  FILLER                  PIC X(20)   VALUE SPACES.
000021     05  RH1-LIT-DATE            PIC X(05)   VALUE 'DATE '.
000022     05  RH1-RUN-DATE            PIC X(10).
000023     05  FILLER                  PIC X(10)   VALUE SPACES.
000024     05  RH1-LIT-PAGE            PIC X(05)   VALUE 'PAGE '.
000025     05  RH1-PAGE-NO             PIC ZZZ9.
000026     05  FILLER                  PIC X(21)   VALUE SPACES.
000027*
000028 01  RL-PAGE-HEADING-2.
000029     05  FILLER                  PIC X(01)   VALUE SPACE.
000030     05  RH2-SECTION-TITLE       PIC X(60).
000031     05  FILLER                  PIC X(71)   VALUE SPACES.
000032*
000033*----------------------------------------------------------------*
000034*    WALL SECTION (U2)                                           *
000035*----------------------------------------------------------------*
000036 01  RL-WALL-DETAIL.
000037     05  FILLER                  PIC X(01)   VALUE SPACE.
000038     05  WD-WALL-ID              PIC X(08).
000039     05  FILLER                  PIC X(02)   VALUE SPACES.
000040     05  WD-LAYER-COUNT          PIC ZZ9.
000041     05  FILLER                  PIC X(02)   VALUE SPACES.
000042     05  WD-U-VALUE              PIC Z9.9999.
000043     05  FILLER                  PIC X(02)   VALUE SPACES.
000044     05  WD-R-TOTAL              PIC Z9.9999.
000045     05  FILLER                  PIC X(02)   VALUE SPACES.
000046     05  WD-HEAT-FLUX            PIC ZZZZ9.99.
000047     05  FILLER                  PIC X(02)   VALUE SPACES.
000048     05  WD-TSURF-IN             PIC ZZ9.99-.
000049     05  FILLER                  PIC X(02)   VALUE SPACES.
000050     05  WD-TSURF-OUT            PIC ZZ9.99-.
000051     05  FILLER                  PIC X(02)   VALUE SPACES.
000052     05  WD-DEWPOINT-IN          PIC ZZ9.99-.
000053     05  FILLER                  PIC X(02)   VALUE SPACES.
000054     05  WD-CONDENS-FLAG         PIC X(01).
000055     05  FILLER                  PIC X(02)   VALUE SPACES.
000056     05  WD-RATING               PIC X(01).
000057     05  FILLER                  PIC X(57)   VALUE SPACES.
000058*
000059 01  RL-WALL-TOTALS.
000060     05  FILLER                  PIC X(01)   VALUE SPACE.
000061     05  WT-LIT-PROCESSED        PIC X(18)
000062             VALUE 'WALLS PROCESSED  '.
000063     05  WT-PROCESSED            PIC ZZZZ9.
000064     05  FILLER                  PIC X(04)   VALUE SPACES.
000065     05  WT-LIT-REJECTED         PIC X(17)
000066             VALUE 'WALLS REJECTED  '.
000067     05  WT-REJECTED             PIC ZZZZ9.
000068     05  FILLER                  PIC X(04)   VALUE SPACES.
000069     05  WT-LIT-CONDENS          PIC X(20)
000070             VALUE 'CONDENSATION RISK  '.
000071     05  WT-CONDENS-COUNT        PIC ZZZZ9.
000072     05  FILLER                  PIC X(04)   VALUE SPACES.
000073     05  WT-LIT-HEATFLOW         PIC X(17)
000074             VALUE 'TOTAL HEAT FLOW '.
000075     05  WT-TOTAL-HEAT-FLOW      PIC ZZZZZZ9.99-.
000076     05  FILLER                  PIC X(21)   VALUE SPACES.
000077*
000078*----------------------------------------------------------------*
000079*    CABLE SECTION (U7) - CALCULATION TRACE AND SUMMARY          *
000080*----------------------------------------------------------------*
000081 01  RL-CABLE-TRACE.
000082     05  FILLER                  PIC X(01)   VALUE SPACE.
000083     05  CT-STEP-CATEGORY        PIC X(12).
000084     05  FILLER                  PIC X(01)   VALUE SPACE.
000085     05  CT-STEP-TITLE           PIC X(24).
000086     05  FILLER                  PIC X(01)   VALUE SPACE.
000087     05  CT-STEP-FORMULA         PIC X(40).
000088     05  FILLER                  PIC X(01)   VALUE SPACE.
000089     05  CT-STEP-RESULT          PIC Z(6)9.999999-.
000090     05  FILLER                  PIC X(01)   VALUE SPACE.
000091     05  CT-STEP-UNIT            PIC X(10).
000092     05  FILLER                  PIC X(26)   VALUE SPACES.
000093*
000094 01  RL-CABLE-SUMMARY.
000095     05  FILLER                  PIC X(01)   VALUE SPACE.
000096     05  CS-CABLE-ID             PIC X(08).
000097     05  FILLER                  PIC X(02)   VALUE SPACES.
000098     05  CS-LOSS-COND            PIC ZZZZ9.999-.
000099     05  FILLER                  PIC X(01)   VALUE SPACE.
000100     05  CS-LOSS-DIEL            PIC ZZZZ9.999-.
000101     05  FILLER                  PIC X(01)   VALUE SPACE.
000102     05  CS-LOSS-SHEATH          PIC ZZZZ9.999-.
000103     05  FILLER                  PIC X(01)   VALUE SPACE.
000104     05  CS-LOSS-TOTAL           PIC ZZZZ9.999-.
000105     05  FILLER                  PIC X(02)   VALUE SPACES.
000106     05  CS-R-THERMAL            PIC ZZ9.9999-.
000107     05  FILLER                  PIC X(02)   VALUE SPACES.
000108     05  CS-TEMP-COND            PIC ZZZ9.99-.
000109     05  FILLER                  PIC X(02)   VALUE SPACES.
000110     05  CS-MARGIN               PIC ZZZ9.99-.
000111     05  FILLER                  PIC X(02)   VALUE SPACES.
000112     05  CS-AMPACITY             PIC ZZZZ9.9-.
000113     05  FILLER                  PIC X(02)   VALUE SPACES.
000114     05  CS-STATUS               PIC X(04).
000115     05  FILLER                  PIC X(31)   VALUE SPACES.
000116*
000117 01  RL-CABLE-TOTALS.
000118     05  FILLER                  PIC X(01)   VALUE SPACE.
000119     05  XT-LIT-PROCESSED        PIC X(18)
000120             VALUE 'CABLES PROCESSED '.
000121     05  XT-PROCESSED            PIC ZZZZ9.
000122     05  FILLER                  PIC X(04)   VALUE SPACES.
000123     05  XT-LIT-OVERTEMP         PIC X(20)
000124             VALUE 'OVER-TEMPERATURE   '.
000125     05  XT-OVERTEMP             PIC ZZZZ9.
000126     05  FILLER                  PIC X(04)   VALUE SPACES.
000127     05  XT-LIT-LOSSES           PIC X(17)
000128             VALUE 'TOTAL LOSSES    '.
000129     05  XT-TOTAL-LOSSES         PIC ZZZZZZ9.999-.
000130     05  FILLER                  PIC X(46)   VALUE SPACES.
000131*
000132*----------------------------------------------------------------*
000133*    GROUP SECTION (U8)                                          *
000134*----------------------------------------------------------------*
000135 01  RL-GROUP-MEMBER.
000136     05  FILLER                  PIC X(01)   VALUE SPACE.
000137     05  GM-CABLE-ID             PIC X(08).
000138     05  FILLER                  PIC X(04)   VALUE SPACES.
000139     05  GM-TEMP-COND            PIC ZZZ9.99-.
000140     05  FILLER                  PIC X(04)   VALUE SPACES.
000141     05  GM-MUTUAL-RISE          PIC ZZZ9.99-.
000142     05  FILLER                  PIC X(99)   VALUE SPACES.
000143*
000144 01  RL-GROUP-LINE.
000145     05  FILLER                  PIC X(01)   VALUE SPACE.
000146     05  GL-LIT-GROUP            PIC X(08)   VALUE 'GROUP  '.
000147     05  GL-GROUP-ID             PIC X(08).
000148     05  FILLER                  PIC X(04)   VALUE SPACES.
000149     05  GL-LIT-SPACING          PIC X(18)
000150             VALUE 'OPTIMAL SPACING  '.
000151     05  GL-OPT-SPACING          PIC Z9.99-.
000152     05  FILLER                  PIC X(87)   VALUE SPACES.
000153*
000154*----------------------------------------------------------------*
000155*    CLEANUP SECTION (U9)                                        *
000156*----------------------------------------------------------------*
000157 01  RL-CLEANUP-TOTALS.
000158     05  FILLER                  PIC X(01)   VALUE SPACE.
000159     05  KT-LIT-READ             PIC X(14)
000160             VALUE 'RECORDS READ '.
000161     05  KT-READ                 PIC ZZZZZ9.
000162     05  FILLER                  PIC X(04)   VALUE SPACES.
000163     05  KT-LIT-REPLACED         PIC X(16)
000164             VALUE 'TYP REPLACED  '.
000165     05  KT-REPLACED             PIC ZZZZZ9.
000166     05  FILLER                  PIC X(04)   VALUE SPACES.
000167     05  KT-LIT-REJECTED         PIC X(14)
000168             VALUE 'REJECTED    '.
000169     05  KT-REJECTED             PIC ZZZZZ9.
000170     05  FILLER                  PIC X(04)   VALUE SPACES.
000171     05  KT-LIT-WRITTEN          PIC X(16)
000172             VALUE 'RECORDS WRITTEN '.
000173     05  KT-WRITTEN              PIC ZZZZZ9.
000174     05  FILLER                  PIC X(35)   VALUE SPACES.
000175*
000176*----------------------------------------------------------------*
000177*    GRAND-TOTAL PAGE - READ/WRITTEN COUNTS PER FILE             *
000178*----------------------------------------------------------------*
000179 01  RL-GRAND-TOTAL-LINE.
000180     05  FILLER                  PIC X(01)   VALUE SPACE.
000181     05  GT-FILE-NAME            PIC X(08).
000182     05  FILLER                  PIC X(04)   VALUE SPACES.
000183     05  GT-LIT-READ             PIC X(06)   VALUE 'READ '.
000184     05  GT-READ                 PIC ZZZZZ9.
000185     05  FILLER                  PIC X(04)   VALUE SPACES.
000186     05  GT-LIT-WRITTEN          PIC X(09)   VALUE 'WRITTEN '.
000187     05  GT-WRITTEN              PIC ZZZZZ9.
000188     05  FILLER                  PIC X(88)   VALUE SPACES.
