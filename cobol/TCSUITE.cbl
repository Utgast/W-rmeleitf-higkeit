000001*****************************************************************
000002*                                                                *
000003*A    ABSTRACT..                                                 *
000004*  TCSUITE IS THE MAIN DRIVER OF THE THERMAL CONDUCTIVITY AND    *
000005*  CABLE RATING BATCH SUITE.  ONE JCL STEP RUNS FOUR INDEPENDENT *
000006*  SECTIONS IN SEQUENCE AGAINST A SHARED MATERIAL TABLE AND A    *
000007*  SHARED RPTFILE - THE BUILDING-WALL U-VALUE/CONDENSATION       *
000008*  BATCH (U2), THE IEC 60287 CABLE RATING BATCH (U3/U7, VIA A    *
000009*  CALL TO TCSOLVE PER CABLE), THE BURIED-GROUP MUTUAL-HEATING   *
000010*  BATCH (U8, VIA TCSOLVE PER MEMBER THEN TCPHYS PER GROUP),     *
000011*  AND THE FEATURE-ATTRIBUTE CLEANUP PASS (U9).  A GRAND-TOTAL   *
000012*  PAGE CLOSES THE RUN.                                          *
000013*                                                                *
000014*J    JCL..                                                      *
000015*                                                                *
000016* //TCSUITE  EXEC PGM=TCSUITE                                    *
000017* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
000018* //SYSOUT   DD SYSOUT=*                                         *
000019* //MATFILE  DD DISP=SHR,DSN=E12.TCSYS.MATFILE.DATA              *
000020* //WALLFILE DD DISP=SHR,DSN=E12.TCSYS.WALLFILE.DATA             *
000021* //WALLPARM DD DISP=SHR,DSN=E12.TCSYS.WALLPARM.DATA             *
000022* //CBLFILE  DD DISP=SHR,DSN=E12.TCSYS.CBLFILE.DATA              *
000023* //CBLPARM  DD DISP=SHR,DSN=E12.TCSYS.CBLPARM.DATA              *
000024* //GRPFILE  DD DISP=SHR,DSN=E12.TCSYS.GRPFILE.DATA              *
000025* //TOEBIN   DD DISP=SHR,DSN=E12.TCSYS.TOEBIN.DATA               *
000026* //WALLOUT  DD DSN=E12.TCSYS.WALLOUT.DATA,                      *
000027* //            DISP=(,CATLG,CATLG),                             *
000028* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),              *
000029* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)               *
000030* //CBLOUT   DD DSN=E12.TCSYS.CBLOUT.DATA,                       *
000031* //            DISP=(,CATLG,CATLG),                             *
000032* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),              *
000033* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)               *
000034* //GRPOUT   DD DSN=E12.TCSYS.GRPOUT.DATA,                       *
000035* //            DISP=(,CATLG,CATLG),                             *
000036* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),              *
000037* //            DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)               *
000038* //TOEBOUT  DD DSN=E12.TCSYS.TOEBOUT.DATA,                      *
000039* //            DISP=(,CATLG,CATLG),                             *
000040* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),              *
000041* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)               *
000042* //RPTFILE  DD SYSOUT=*                                         *
000043* //SYSIPT   DD DUMMY                                            *
000044* //*                                                            *
000045*                                                                *
000046*P    ENTRY PARAMETERS..                                         *
000047*     NONE.                                                      *
000048*                                                                *
000049*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000050*     I/O ERROR ON OPEN, READ OR WRITE OF ANY OF THE ABOVE       *
000051*     FILES ABENDS THE RUN.  MISSING MATERIAL/CABLE LOOKUPS      *
000052*     AND FAILED FIELD VALIDATIONS REJECT THE REFERENCING        *
000053*     RECORD ONLY AND PROCESSING CONTINUES, PER SPEC.            *
000054*                                                                *
000055*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000056*                                                                *
000057*     TCSOLVE  ---- IEC 60287 CABLE RATING SOLVER (U3/U7)        *
000058*     TCPHYS   ---- GROUP MUTUAL-HEATING/SPACING SOLVER (U4/     *
000059*                   U5/U8)                                      *
000060*     TCMLOG   ---- NATURAL LOGARITHM LIBRARY ROUTINE            *
000061*     TCMEXP   ---- NATURAL EXPONENTIAL LIBRARY ROUTINE          *
000062*                                                                *
000063*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000064*     WKCONST  ---- MATH/ISO/ENEV/MAGNUS CONSTANTS AND THE       *
000065*                   CONDUCTOR/SOIL/GROUPING/INSTALLATION        *
000066*                   TABLES (COPY MEMBER)                        *
000067*                                                                *
000068*****************************************************************
000069* CHANGE LOG..                                                   *
000070*   03/12/90 DRO  INITIAL VERSION - U2/U9 AND THE FOUR-SECTION   *
000071*                 DRIVER SHELL                                   *
000072*   11/14/91 DRO  ADDED U3/U7 CABLE SECTION, CALLS TCSOLVE       *
000073*   02/03/92 DRO  CABLE SECTION NOW BUILDS WK-CABLE-TABLE FOR    *
000074*                 LATER REUSE BY THE GROUP SECTION               *
000075*   09/19/92 DRO  ADDED U8 GROUP SECTION, CALLS TCSOLVE PER      *
000076*                 MEMBER THEN TCPHYS PER GROUP                   *
000077*   06/02/93 LTW  ADDED INSTALLATION/GROUPING/SOIL TABLE LOAD    *
000078*                 (1300 SERIES) SHARED WITH TCPHYS'S OWN COPY    *
000079*   08/04/93 LTW  ADDED CONDENSATION FLAG/RATING TO WALL         *
000080*                 SECTION AND ITERATION COUNT/STATUS TO CABLE    *
000081*                 SECTION REPORT LINES                           *
000082*   01/11/94 LTW  ADDED CALCULATION-TRACE PRINT OF LS-TRACE-     *
000083*                 TABLE UNDER EACH CABLE SUMMARY LINE             *
000084*   05/22/94 LTW  CABLE SECTION NOW CARRIES DEPTH/SOIL-RHO INTO  *
000085*                 WK-CABLE-TABLE FOR THE GROUP PASS               *
000086*   07/08/94 LTW  FIX - WALL BOUNDARY TEMPERATURE LOOP USED THE  *
000087*                 WRONG LAYER INDEX ON THE SECOND WALL PROCESSED *
000088*   03/02/95 RPK  FIX - GROUP SECTION DID NOT REJECT A MEMBER    *
000089*                 WITH AN UNKNOWN CABLE ID, IT ABENDED (TICKET   *
000090*                 4471)                                          *
000091*   10/30/96 RPK  WIDENED WK-CABLE-TABLE TO 15 LAYERS FOR THE    *
000092*                 ARMOURED SUBMARINE CABLE JOB, MATCHING TCSOLVE *
000093*   11/16/98 RPK  Y2K - WS-RUN-DATE-EDIT WIDENED TO A 4-DIGIT    *
000094*                 CENTURY ON THE PAGE HEADING, ACCEPT FROM DATE  *
000095*                 STILL RETURNS A 2-DIGIT YEAR SO CENTURY IS     *
000096*                 HARD-CODED 20 PENDING THE DATE YYYY SERVICE    *
000097*   05/06/02 CMH  TICKET 5820 - GRAND TOTAL PAGE NOW PRINTS      *
000098*                 EVEN WHEN A SECTION READ ZERO RECORDS           *
000099*   08/14/07 CMH  TICKET 6604 - HONOUR CP-AC-LOSS-FLAG ON THE    *
000100*                 GROUP PASS TOO (WAS ONLY HONOURED ON 3XXX)     *
000101*****************************************************************
000102 IDENTIFICATION DIVISION.
000103 PROGRAM-ID.    TCSUITE.
000104 AUTHOR.        D. OKONKWO.
000105 INSTALLATION.  ENGINEERING SYSTEMS - THERMAL/ELECTRICAL GROUP.
000106 DATE-WRITTEN.  03/1990.
000107 DATE-COMPILED.
000108 SECURITY.      UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000109 EJECT
000110 ENVIRONMENT DIVISION.
000111 CONFIGURATION SECTION.
000112 SOURCE-COMPUTER. IBM-3090.
000113 OBJECT-COMPUTER. IBM-3090.
000114 SPECIAL-NAMES.
000115     C01 IS TOP-OF-FORM.
000116 INPUT-OUTPUT SECTION.
000117 FILE-CONTROL.
000118     SELECT MATFILE  ASSIGN TO MATFILE
000119            FILE STATUS IS WS-MATFILE-STATUS.
000120     SELECT WALLFILE ASSIGN TO WALLFILE
000121            FILE STATUS IS WS-WALLFILE-STATUS.
000122     SELECT WALLPARM ASSIGN TO WALLPARM
000123            FILE STATUS IS WS-WALLPARM-STATUS.
000124     SELECT CBLFILE  ASSIGN TO CBLFILE
000125            FILE STATUS IS WS-CBLFILE-STATUS.
000126     SELECT CBLPARM  ASSIGN TO CBLPARM
000127            FILE STATUS IS WS-CBLPARM-STATUS.
000128     SELECT GRPFILE  ASSIGN TO GRPFILE
000129            FILE STATUS IS WS-GRPFILE-STATUS.
000130     SELECT TOEBIN   ASSIGN TO TOEBIN
000131            FILE STATUS IS WS-TOEBIN-STATUS.
000132     SELECT WALLOUT  ASSIGN TO WALLOUT
000133            FILE STATUS IS WS-WALLOUT-STATUS.
000134     SELECT CBLOUT   ASSIGN TO CBLOUT
000135            FILE STATUS IS WS-CBLOUT-STATUS.
000136     SELECT GRPOUT   ASSIGN TO GRPOUT
000137            FILE STATUS IS WS-GRPOUT-STATUS.
000138     SELECT TOEBOUT  ASSIGN TO TOEBOUT
000139            FILE STATUS IS WS-TOEBOUT-STATUS.
000140     SELECT RPTFILE  ASSIGN TO RPTFILE
000141            FILE STATUS IS WS-RPTFILE-STATUS.
000142 EJECT
000143 DATA DIVISION.
000144 FILE SECTION.
000145 FD  MATFILE
000146     RECORDING MODE IS F
000147     BLOCK CONTAINS 0 RECORDS.
000148 01  MAT-REC                      PIC X(80).
000149 FD  WALLFILE
000150     RECORDING MODE IS F
000151     BLOCK CONTAINS 0 RECORDS.
000152 01  WALL-LAYER-REC                PIC X(60).
000153 FD  WALLPARM
000154     RECORDING MODE IS F
000155     BLOCK CONTAINS 0 RECORDS.
000156 01  WALL-PARAM-REC                PIC X(40).
000157 FD  CBLFILE
000158     RECORDING MODE IS F
000159     BLOCK CONTAINS 0 RECORDS.
000160 01  CABLE-LAYER-REC                PIC X(87).
000161 FD  CBLPARM
000162     RECORDING MODE IS F
000163     BLOCK CONTAINS 0 RECORDS.
000164 01  CABLE-PARAM-REC                PIC X(80).
000165 FD  GRPFILE
000166     RECORDING MODE IS F
000167     BLOCK CONTAINS 0 RECORDS.
000168 01  CABLE-POSITION-REC              PIC X(50).
000169 FD  TOEBIN
000170     RECORDING MODE IS F
000171     BLOCK CONTAINS 0 RECORDS.
000172 01  ATTRIBUTE-REC-IN               PIC X(120).
000173 FD  WALLOUT
000174     RECORDING MODE IS F
000175     BLOCK CONTAINS 0 RECORDS.
000176 01  WALL-RESULT-REC                PIC X(132).
000177 FD  CBLOUT
000178     RECORDING MODE IS F
000179     BLOCK CONTAINS 0 RECORDS.
000180 01  CABLE-RESULT-REC                PIC X(132).
000181 FD  GRPOUT
000182     RECORDING MODE IS F
000183     BLOCK CONTAINS 0 RECORDS.
000184 01  GROUP-RESULT-REC                PIC X(100).
000185 FD  TOEBOUT
000186     RECORDING MODE IS F
000187     BLOCK CONTAINS 0 RECORDS.
000188 01  ATTRIBUTE-REC-OUT               PIC X(200).
000189 FD  RPTFILE
000190     RECORDING MODE IS F
000191     BLOCK CONTAINS 0 RECORDS.
000192 01  RPT-REC                        PIC X(132).
000193 EJECT
000194 WORKING-STORAGE SECTION.
000195 01  FILLER PIC X(32)
000196     VALUE 'TCSUITE WORKING STORAGE BEGINS '.
000197*****************************************************************
000198*    SHARED PHYSICAL CONSTANTS AND RECORD/TABLE LAYOUTS          *
000199*****************************************************************
000200 COPY WKCONST.
000201 EJECT
000202 COPY WKRECMAT.
000203 EJECT
000204 COPY WKRECWAL.
000205 EJECT
000206 COPY WKRECWPM.
000207 EJECT
000208 COPY WKRECWRS.
000209 EJECT
000210 COPY WKRECCBL.
000211 EJECT
000212 COPY WKRECCPM.
000213 EJECT
000214 COPY WKRECCRS.
000215 EJECT
000216 COPY WKRECGRP.
000217 EJECT
000218 COPY WKRECGRS.
000219 EJECT
000220 COPY WKRECATT.
000221 EJECT
000222 COPY WKRPTLIN.
000223 EJECT
000224*****************************************************************
000225*    READ ONLY CONSTANTS / SWITCHES                              *
000226*****************************************************************
000227 01  READ-ONLY-WORK-AREA.
000228     05  BINARY1             COMP PIC S9(04) VALUE +1.
000229     05  WS-MATFILE-STATUS   PIC X(02).
000230     05  WS-WALLFILE-STATUS  PIC X(02).
000231     05  WS-WALLPARM-STATUS  PIC X(02).
000232     05  WS-CBLFILE-STATUS   PIC X(02).
000233     05  WS-CBLPARM-STATUS   PIC X(02).
000234     05  WS-GRPFILE-STATUS   PIC X(02).
000235     05  WS-TOEBIN-STATUS    PIC X(02).
000236     05  WS-WALLOUT-STATUS   PIC X(02).
000237     05  WS-CBLOUT-STATUS    PIC X(02).
000238     05  WS-GRPOUT-STATUS    PIC X(02).
000239     05  WS-TOEBOUT-STATUS   PIC X(02).
000240     05  WS-RPTFILE-STATUS   PIC X(02).
000241* SWITCHES AREA
000242     05  WS-MAT-EOF-SW       PIC X(01).
000243         88  WS-MAT-EOF              VALUE 'Y'.
000244         88  WS-MAT-NOT-EOF           VALUE 'N'.
000245     05  WS-WALL-EOF-SW      PIC X(01).
000246         88  WALL-EOF                 VALUE 'Y'.
000247         88  WALL-NOT-EOF             VALUE 'N'.
000248     05  WS-CABLE-EOF-SW     PIC X(01).
000249         88  CABLE-EOF                VALUE 'Y'.
000250         88  CABLE-NOT-EOF            VALUE 'N'.
000251     05  WS-GROUP-EOF-SW     PIC X(01).
000252         88  GROUP-EOF                VALUE 'Y'.
000253         88  GROUP-NOT-EOF            VALUE 'N'.
000254     05  WS-CLEANUP-EOF-SW   PIC X(01).
000255         88  CLEANUP-EOF              VALUE 'Y'.
000256         88  CLEANUP-NOT-EOF          VALUE 'N'.
000257     05  WS-WALL-REJECT-SW   PIC X(01).
000258         88  WS-WALL-REJECTED         VALUE 'Y'.
000259         88  WS-WALL-ACCEPTED         VALUE 'N'.
000260     05  WS-WALL-CONDENS-SW  PIC X(01).
000261         88  WS-WALL-CONDENS          VALUE 'Y'.
000262         88  WS-WALL-NO-CONDENS       VALUE 'N'.
000263     05  WS-CABLE-REJECT-SW  PIC X(01).
000264         88  WS-CABLE-REJECTED        VALUE 'Y'.
000265         88  WS-CABLE-ACCEPTED        VALUE 'N'.
000266     05  WS-MEMBER-REJECT-SW PIC X(01).
000267         88  WS-MEMBER-REJECTED       VALUE 'Y'.
000268         88  WS-MEMBER-ACCEPTED       VALUE 'N'.
000269     05  FILLER              PIC X(01).
000270 EJECT
000271*****************************************************************
000272*    RUN COUNTERS AND CONTROL-BREAK KEYS                         *
000273*****************************************************************
000274 01  WS-WALL-COUNTERS.
000275     05  WS-WALL-READ-CNT       PIC 9(05) COMP-3 VALUE ZERO.
000276     05  WS-WALL-PROC-CNT       PIC 9(05) COMP-3 VALUE ZERO.
000277     05  WS-WALL-REJ-CNT        PIC 9(05) COMP-3 VALUE ZERO.
000278     05  WS-WALL-CONDENS-CNT    PIC 9(05) COMP-3 VALUE ZERO.
000279     05  WS-WALL-HEATFLOW-TOT   PIC S9(07)V9(2) COMP-3 VALUE ZERO.
000280     05  FILLER                 PIC X(04).
000281 01  WS-CABLE-COUNTERS.
000282     05  WS-CABLE-READ-CNT      PIC 9(05) COMP-3 VALUE ZERO.
000283     05  WS-CABLE-PROC-CNT      PIC 9(05) COMP-3 VALUE ZERO.
000284     05  WS-CABLE-REJ-CNT       PIC 9(05) COMP-3 VALUE ZERO.
000285     05  WS-CABLE-OVERTEMP-CNT  PIC 9(05) COMP-3 VALUE ZERO.
000286     05  WS-CABLE-LOSS-TOT      PIC S9(07)V9(3) COMP-3 VALUE ZERO.
000287     05  FILLER                 PIC X(04).
000288 01  WS-GROUP-COUNTERS.
000289     05  WS-GROUP-READ-CNT      PIC 9(05) COMP-3 VALUE ZERO.
000290     05  WS-GROUP-PROC-CNT      PIC 9(05) COMP-3 VALUE ZERO.
000291     05  WS-GROUP-REJ-CNT       PIC 9(05) COMP-3 VALUE ZERO.
000292     05  WS-MEMBER-PROC-CNT     PIC 9(05) COMP-3 VALUE ZERO.
000293     05  WS-MEMBER-REJ-CNT      PIC 9(05) COMP-3 VALUE ZERO.
000294     05  WS-GRPOUT-WRIT-CNT     PIC 9(05) COMP-3 VALUE ZERO.
000295     05  FILLER                 PIC X(04).
000296 01  WS-PARM-READ-COUNTERS.
000297     05  WS-WALLPARM-READ-CNT   PIC 9(05) COMP-3 VALUE ZERO.
000298     05  WS-CBLPARM-READ-CNT    PIC 9(05) COMP-3 VALUE ZERO.
000299     05  WS-RPT-WRIT-CNT        PIC 9(06) COMP-3 VALUE ZERO.
000300     05  FILLER                 PIC X(04).
000301 01  WS-CLEANUP-COUNTERS.
000302     05  WS-CLEANUP-READ-CNT    PIC 9(06) COMP-3 VALUE ZERO.
000303     05  WS-CLEANUP-REPL-CNT    PIC 9(06) COMP-3 VALUE ZERO.
000304     05  WS-CLEANUP-REJ-CNT     PIC 9(06) COMP-3 VALUE ZERO.
000305     05  WS-CLEANUP-WRIT-CNT    PIC 9(06) COMP-3 VALUE ZERO.
000306 01  WS-COUNTER-REDEF REDEFINES WS-CLEANUP-COUNTERS.
000307     05  FILLER                 PIC X(16).
000308 01  WS-SAVE-KEYS.
000309     05  WS-SAVE-WALL-ID        PIC X(08).
000310     05  WS-SAVE-CABLE-ID       PIC X(08).
000311     05  WS-SAVE-GROUP-ID       PIC X(08).
000312     05  FILLER                 PIC X(04).
000313 01  WS-CLEANUP-WORK.
000314     05  WS-ATTR-REJECT-SW      PIC X(01).
000315         88  WS-ATTR-REJECTED         VALUE 'Y'.
000316         88  WS-ATTR-NOT-REJECTED     VALUE 'N'.
000317     05  WS-KOMMENTAR-WORK      PIC X(80).
000318     05  WS-KOM-LEN             PIC 9(02) COMP.
000319     05  FILLER                 PIC X(04).
000320 01  WS-PRINT-CONTROL.
000321     05  WS-PAGE-NO             PIC 9(04) COMP-3 VALUE 1.
000322     05  WS-LINE-CNT            PIC 9(03) COMP-3 VALUE 99.
000323     05  WS-LINES-PER-PAGE      PIC 9(03) COMP-3 VALUE 55.
000324     05  FILLER                 PIC X(04).
000325 01  WS-DATE-WORK.
000326     05  WS-CURR-DATE.
000327         10  WS-CURR-YEAR       PIC 9(02).
000328         10  WS-CURR-MO         PIC 9(02).
000329         10  WS-CURR-DAY        PIC 9(02).
000330     05  WS-RUN-DATE-EDIT.
000331         10  WS-RDE-CENTURY     PIC 9(02) VALUE 20.
000332         10  WS-RDE-YEAR        PIC 9(02).
000333         10  FILLER             PIC X(01) VALUE '-'.
000334         10  WS-RDE-MO          PIC 9(02).
000335         10  FILLER             PIC X(01) VALUE '-'.
000336         10  WS-RDE-DAY         PIC 9(02).
000337 01  WS-DATE-REDEF REDEFINES WS-DATE-WORK.
000338     05  FILLER                 PIC X(16).
000339 EJECT
000340*****************************************************************
000341*    U2 WALL CALCULATION WORK AREA                                *
000342*****************************************************************
000343 01  WK-WALL-RESULT-WORK.
000344     05  WK-WALL-R-TOTAL        PIC S9(03)V9(04) COMP-3.
000345     05  WK-WALL-U-VALUE        PIC S9(03)V9(04) COMP-3.
000346     05  WK-WALL-Q-FLUX         PIC S9(05)V9(02) COMP-3.
000347     05  WK-WALL-Q-FLOW         PIC S9(07)V9(02) COMP-3.
000348     05  WK-WALL-TSI            PIC S9(03)V9(02) COMP-3.
000349     05  WK-WALL-TSE            PIC S9(03)V9(02) COMP-3.
000350     05  WK-WALL-TBOUND         PIC S9(03)V9(02) COMP-3.
000351     05  WK-WALL-DEWPOINT       PIC S9(03)V9(02) COMP-3.
000352 01  WK-WALL-RESULT-REDEF REDEFINES WK-WALL-RESULT-WORK.
000353     05  FILLER                 PIC X(29).
000354 01  WK-MAGNUS-WORK.
000355     05  WK-MAGNUS-PSAT         PIC S9(06)V9(02) COMP-3.
000356     05  WK-MAGNUS-PVAP         PIC S9(06)V9(02) COMP-3.
000357     05  WK-MAGNUS-EXP-ARG      PIC S9(03)V9(06) COMP-3.
000358     05  WK-MAGNUS-EXP-RESULT   PIC S9(06)V9(06) COMP-3.
000359     05  WK-MAGNUS-LN-ARG       PIC S9(04)V9(06) COMP-3.
000360     05  WK-MAGNUS-LN-RESULT    PIC S9(03)V9(06) COMP-3.
000361     05  FILLER                 PIC X(08).
000362 EJECT
000363*****************************************************************
000364*    U3/U7 CABLE LINKAGE-PASSING WORK AREA                       *
000365*    (LAYOUT MATCHES TCSOLVE'S LINKAGE SECTION FIELD FOR FIELD   *
000366*     SO THE CALL USING LIST LINES UP WITHOUT CONVERSION)        *
000367*****************************************************************
000368 01  WK-SOLVE-CABLE-ID          PIC X(08).
000369 01  WK-SOLVE-LAYER-COUNT       PIC 9(03) COMP-3.
000370 01  WK-SOLVE-LAYER-TABLE.
000371     05  WK-SLY-ENTRY OCCURS 15 TIMES INDEXED BY WK-SLY-IX.
000372         10  WK-SLY-R-INNER     PIC S9(04)V9(3).
000373         10  WK-SLY-R-OUTER     PIC S9(04)V9(3).
000374         10  WK-SLY-LAMBDA      PIC S9(04)V9(4).
000375         10  WK-SLY-RHO         PIC S9(01)V9(6).
000376         10  WK-SLY-ALPHA       PIC S9(01)V9(6).
000377 01  WK-SOLVE-OPER-COND.
000378     05  WK-SOC-SYSTEM          PIC X(02).
000379     05  WK-SOC-CURRENT         PIC S9(05)V9(1).
000380     05  WK-SOC-VOLTAGE         PIC S9(04)V9(1).
000381     05  WK-SOC-AMBIENT         PIC S9(03)V9(2).
000382     05  WK-SOC-MAX-TEMP        PIC S9(03)V9(2).
000383     05  WK-SOC-AC-LOSS-FLAG    PIC X(01).
000384     05  WK-SOC-DIEL-FLAG       PIC X(01).
000385     05  WK-SOC-SHEATH-FLAG     PIC X(01).
000386 01  WK-SOLVE-RESULTS.
000387     05  WK-SOR-LOSS-COND       PIC S9(05)V9(3).
000388     05  WK-SOR-LOSS-DIEL       PIC S9(05)V9(3).
000389     05  WK-SOR-LOSS-SHEATH     PIC S9(05)V9(3).
000390     05  WK-SOR-LOSS-TOTAL      PIC S9(05)V9(3).
000391     05  WK-SOR-R-THERMAL       PIC S9(03)V9(4).
000392     05  WK-SOR-TEMP-COND       PIC S9(04)V9(2).
000393     05  WK-SOR-MARGIN          PIC S9(04)V9(2).
000394     05  WK-SOR-AMPACITY        PIC S9(05)V9(1).
000395     05  WK-SOR-ITERATIONS      PIC 9(03).
000396     05  WK-SOR-STATUS          PIC X(04).
000397 77  WK-SOLVE-TRACE-COUNT       PIC 9(02) COMP-3.
000398 01  WK-SOLVE-TRACE-TABLE.
000399     05  WK-STR-ENTRY OCCURS 20 TIMES INDEXED BY WK-STR-IX.
000400         10  WK-STR-CATEGORY    PIC X(12).
000401         10  WK-STR-TITLE       PIC X(24).
000402         10  WK-STR-FORMULA     PIC X(40).
000403         10  WK-STR-RESULT      PIC S9(06)V9(06).
000404         10  WK-STR-UNIT        PIC X(10).
000405 EJECT
000406*****************************************************************
000407*    U8 GROUP LINKAGE-PASSING WORK AREA                          *
000408*    (LAYOUT MATCHES TCPHYS'S LINKAGE SECTION FIELD FOR FIELD)   *
000409*****************************************************************
000410 01  WK-PHYS-GROUP-ID           PIC X(08).
000411 01  WK-PHYS-MEMBER-COUNT       PIC 9(03) COMP-3.
000412 01  WK-PHYS-MEMBER-TABLE.
000413     05  WK-PMT-ENTRY OCCURS 50 TIMES INDEXED BY WK-PMT-IX.
000414         10  WK-PMT-CABLE-ID       PIC X(08).
000415         10  WK-PMT-X              PIC S9(03)V9(03).
000416         10  WK-PMT-Y              PIC S9(03)V9(03).
000417         10  WK-PMT-LOAD-FACTOR    PIC 9(01)V9(03).
000418         10  WK-PMT-AMBIENT        PIC S9(03)V9(02).
000419         10  WK-PMT-MAX-TEMP       PIC S9(03)V9(02).
000420         10  WK-PMT-OWN-TEMP       PIC S9(04)V9(02).
000421         10  WK-PMT-OWN-LOSS       PIC S9(05)V9(03).
000422         10  WK-PMT-TEMP-COEF      PIC S9(01)V9(06).
000423         10  WK-PMT-R-THERMAL      PIC S9(03)V9(04).
000424         10  WK-PMT-R-OUTER        PIC S9(04)V9(03).
000425         10  WK-PMT-RESULT-TEMP    PIC S9(04)V9(02).
000426         10  WK-PMT-MUTUAL-RISE    PIC S9(04)V9(02).
000427         10  FILLER                PIC X(04).
000428 01  WK-PHYS-SOIL-RHO           PIC S9(02)V9(003).
000429 01  WK-PHYS-OPT-SPACING        PIC S9(02)V9(02).
000430 01  WK-PHYS-GROUP-FACTOR       PIC 9V99.
000431 01  WK-PHYS-STATUS             PIC X(04).
000432 EJECT
000433*****************************************************************
000434*    REPORT-LINE PRINT CONTROL                                   *
000435*****************************************************************
000436 01  FILLER PIC X(32)
000437     VALUE 'TCSUITE WORKING STORAGE ENDS   '.
000438 EJECT
000439 LINKAGE SECTION.
000440 EJECT
000441 PROCEDURE DIVISION.
000442*****************************************************************
000443*                        MAINLINE LOGIC                         *
000444*****************************************************************
000445
000446 0000-CONTROL-PROCESS.
000447      PERFORM 1000-INITIALIZATION
000448          THRU 1099-INITIALIZATION-EXIT.
000449      PERFORM 1100-OPEN-FILES
000450          THRU 1199-OPEN-FILES-EXIT.
000451      PERFORM 1200-LOAD-MATERIAL-TABLE
000452          THRU 1299-LOAD-MATERIAL-TABLE-EXIT.
000453      PERFORM 1300-LOAD-CONST-TABLES
000454          THRU 1399-LOAD-CONST-TABLES-EXIT.
000455      PERFORM 2000-WALL-BATCH
000456          THRU 2099-WALL-BATCH-EXIT.
000457      PERFORM 2900-PRINT-WALL-TOTALS
000458          THRU 2999-PRINT-WALL-TOTALS-EXIT.
000459      PERFORM 3000-CABLE-BATCH
000460          THRU 3099-CABLE-BATCH-EXIT.
000461      PERFORM 3900-PRINT-CABLE-TOTALS
000462          THRU 3999-PRINT-CABLE-TOTALS-EXIT.
000463      PERFORM 4000-GROUP-BATCH
000464          THRU 4099-GROUP-BATCH-EXIT.
000465      PERFORM 5000-CLEANUP-BATCH
000466          THRU 5099-CLEANUP-BATCH-EXIT.
000467      PERFORM 5900-PRINT-CLEANUP-TOTALS
000468          THRU 5999-PRINT-CLEANUP-TOTALS-EXIT.
000469      PERFORM 9000-GRAND-TOTAL-PAGE
000470          THRU 9099-GRAND-TOTAL-PAGE-EXIT.
000471      PERFORM EOJ9000-CLOSE-FILES
000472          THRU EOJ9999-EXIT.
000473      GOBACK.
000474 EJECT
000475*****************************************************************
000476*                         INITIALIZATION                        *
000477*****************************************************************
000478
000479 1000-INITIALIZATION.
000480      SET WS-MAT-NOT-EOF WALL-NOT-EOF CABLE-NOT-EOF
000481          GROUP-NOT-EOF CLEANUP-NOT-EOF TO TRUE.
000482      SET WK-MAT-NOT-FOUND WK-CBL-NOT-FOUND TO TRUE.
000483      MOVE SPACES TO WS-SAVE-WALL-ID WS-SAVE-CABLE-ID
000484                      WS-SAVE-GROUP-ID.
000485      INITIALIZE WS-WALL-COUNTERS WS-CABLE-COUNTERS
000486                 WS-GROUP-COUNTERS WS-PARM-READ-COUNTERS
000487                 WS-CLEANUP-COUNTERS.
000488      MOVE ZERO TO WK-MAT-COUNT WK-CBL-COUNT.
000489* GET CURRENT DATE FOR THE PAGE HEADING
000490      ACCEPT WS-CURR-DATE FROM DATE.
000491      MOVE WS-CURR-YEAR TO WS-RDE-YEAR.
000492      MOVE WS-CURR-MO   TO WS-RDE-MO.
000493      MOVE WS-CURR-DAY  TO WS-RDE-DAY.
000494 1099-INITIALIZATION-EXIT.
000495      EXIT.
000496 EJECT
000497*****************************************************************
000498*                         OPEN ALL FILES                        *
000499*****************************************************************
000500
000501 1100-OPEN-FILES.
000502      OPEN INPUT  MATFILE WALLFILE WALLPARM CBLFILE CBLPARM
000503                  GRPFILE TOEBIN.
000504      IF WS-MATFILE-STATUS NOT = '00' OR
000505         WS-WALLFILE-STATUS NOT = '00' OR
000506         WS-WALLPARM-STATUS NOT = '00' OR
000507         WS-CBLFILE-STATUS NOT = '00' OR
000508         WS-CBLPARM-STATUS NOT = '00' OR
000509         WS-GRPFILE-STATUS NOT = '00' OR
000510         WS-TOEBIN-STATUS NOT = '00'
000511          DISPLAY 'OPEN FAILED ON AN INPUT FILE'
000512          GO TO EOJ9900-ABEND
000513      END-IF.
000514      OPEN OUTPUT WALLOUT CBLOUT GRPOUT TOEBOUT RPTFILE.
000515      IF WS-WALLOUT-STATUS NOT = '00' OR
000516         WS-CBLOUT-STATUS NOT = '00' OR
000517         WS-GRPOUT-STATUS NOT = '00' OR
000518         WS-TOEBOUT-STATUS NOT = '00' OR
000519         WS-RPTFILE-STATUS NOT = '00'
000520          DISPLAY 'OPEN FAILED ON AN OUTPUT FILE'
000521          GO TO EOJ9900-ABEND
000522      END-IF.
000523 1199-OPEN-FILES-EXIT.
000524      EXIT.
000525 EJECT
000526*****************************************************************
000527*         LOAD MATERIAL TABLE INTO MEMORY (U1)                  *
000528*****************************************************************
000529
000530 1200-LOAD-MATERIAL-TABLE.
000531      PERFORM 1210-READ-ONE-MATERIAL
000532          THRU 1219-READ-ONE-MATERIAL-EXIT
000533          UNTIL WS-MAT-EOF.
000534 1299-LOAD-MATERIAL-TABLE-EXIT.
000535      EXIT.
000536 EJECT
000537 1210-READ-ONE-MATERIAL.
000538      READ MATFILE INTO MAT-RECORD
000539          AT END
000540              SET WS-MAT-EOF TO TRUE
000541      END-READ.
000542      IF WS-MAT-NOT-EOF
000543          ADD 1 TO WK-MAT-COUNT
000544          SET WK-MAT-IX TO WK-MAT-COUNT
000545          MOVE MAT-NAME      TO WK-MAT-NAME (WK-MAT-IX)
000546          MOVE MAT-CATEGORY  TO WK-MAT-CATEGORY (WK-MAT-IX)
000547          MOVE MAT-LAMBDA    TO WK-MAT-LAMBDA (WK-MAT-IX)
000548          MOVE MAT-DENSITY   TO WK-MAT-DENSITY (WK-MAT-IX)
000549          MOVE MAT-SPEC-HEAT TO WK-MAT-SPEC-HEAT (WK-MAT-IX)
000550      END-IF.
000551 1219-READ-ONE-MATERIAL-EXIT.
000552      EXIT.
000553 EJECT
000554*****************************************************************
000555*    LOAD THE CONDUCTOR/SOIL/GROUPING/INSTALLATION TABLES        *
000556*    (EACH CALLING PROGRAM GETS ITS OWN COPY OF WKCONST'S        *
000557*     BLANK OCCURS TABLES PER THE COPYBOOK'S OWN CONVENTION -    *
000558*     SEE TCPHYS 1100-LOAD-TABLES FOR THE SAME VALUES)           *
000559*****************************************************************
000560
000561 1300-LOAD-CONST-TABLES.
000562      MOVE 'COPPER    '    TO WK-COND-METAL (1).
000563      MOVE 0.00000001724   TO WK-COND-RHO-20 (1).
000564      MOVE 0.00393         TO WK-COND-ALPHA (1).
000565      MOVE 'ALUMINIUM '    TO WK-COND-METAL (2).
000566      MOVE 0.00000002826   TO WK-COND-RHO-20 (2).
000567      MOVE 0.00403         TO WK-COND-ALPHA (2).
000568      MOVE 'SAND    '  TO WK-SOIL-NAME (1).
000569      MOVE 1.2         TO WK-SOIL-BASE-RHO (1).
000570      MOVE 'CLAY    '  TO WK-SOIL-NAME (2).
000571      MOVE 1.0         TO WK-SOIL-BASE-RHO (2).
000572      MOVE 'GRAVEL  '  TO WK-SOIL-NAME (3).
000573      MOVE 1.5         TO WK-SOIL-BASE-RHO (3).
000574      MOVE 'ROCK    '  TO WK-SOIL-NAME (4).
000575      MOVE 2.5         TO WK-SOIL-BASE-RHO (4).
000576      MOVE 'PEAT    '  TO WK-SOIL-NAME (5).
000577      MOVE 2.0         TO WK-SOIL-BASE-RHO (5).
000578      MOVE 0.25 TO WK-GRPF-RATIO-LIMIT (1).
000579      MOVE 0.75 TO WK-GRPF-2-CABLE (1).
000580      MOVE 0.65 TO WK-GRPF-3-CABLE (1).
000581      MOVE 0.60 TO WK-GRPF-4-CABLE (1).
000582      MOVE 0.55 TO WK-GRPF-6-CABLE (1).
000583      MOVE 0.50 TO WK-GRPF-RATIO-LIMIT (2).
000584      MOVE 0.80 TO WK-GRPF-2-CABLE (2).
000585      MOVE 0.70 TO WK-GRPF-3-CABLE (2).
000586      MOVE 0.65 TO WK-GRPF-4-CABLE (2).
000587      MOVE 0.60 TO WK-GRPF-6-CABLE (2).
000588      MOVE 9.99 TO WK-GRPF-RATIO-LIMIT (3).
000589      MOVE 0.85 TO WK-GRPF-2-CABLE (3).
000590      MOVE 0.75 TO WK-GRPF-3-CABLE (3).
000591      MOVE 0.70 TO WK-GRPF-4-CABLE (3).
000592      MOVE 0.65 TO WK-GRPF-6-CABLE (3).
000593      MOVE 'DIRECT_BURIE' TO WK-INST-NAME (1).
000594      MOVE 1.0             TO WK-INST-FACTOR (1).
000595      MOVE 'IN_DUCT     ' TO WK-INST-NAME (2).
000596      MOVE 0.85            TO WK-INST-FACTOR (2).
000597      MOVE 'IN_AIR      ' TO WK-INST-NAME (3).
000598      MOVE 1.2             TO WK-INST-FACTOR (3).
000599      MOVE 'IN_WATER    ' TO WK-INST-NAME (4).
000600      MOVE 1.15            TO WK-INST-FACTOR (4).
000601      MOVE 'IN_TUNNEL   ' TO WK-INST-NAME (5).
000602      MOVE 0.90            TO WK-INST-FACTOR (5).
000603 1399-LOAD-CONST-TABLES-EXIT.
000604      EXIT.
000605 EJECT
000606*****************************************************************
000607*              U2 - WALL BATCH (WALLFILE/WALLPARM)              *
000608*****************************************************************
000609
000610 2000-WALL-BATCH.
000611      MOVE 'WALL ASSEMBLY ANALYSIS' TO RH2-SECTION-TITLE.
000612      PERFORM 1910-WRITE-PAGE-HEADING
000613          THRU 1919-WRITE-PAGE-HEADING-EXIT.
000614      PERFORM 2010-READ-WALL-LAYER
000615          THRU 2019-READ-WALL-LAYER-EXIT.
000616      PERFORM 2100-PROCESS-ONE-WALL
000617          THRU 2199-PROCESS-ONE-WALL-EXIT
000618          UNTIL WALL-EOF.
000619 2099-WALL-BATCH-EXIT.
000620      EXIT.
000621 EJECT
000622 2010-READ-WALL-LAYER.
000623      READ WALLFILE INTO WALL-LAYER-RECORD
000624          AT END
000625              SET WALL-EOF TO TRUE
000626      END-READ.
000627      IF WALL-NOT-EOF
000628          ADD 1 TO WS-WALL-READ-CNT
000629      END-IF.
000630 2019-READ-WALL-LAYER-EXIT.
000631      EXIT.
000632 EJECT
000633 2100-PROCESS-ONE-WALL.
000634      MOVE WL-WALL-ID TO WS-SAVE-WALL-ID.
000635      MOVE ZERO TO WK-WL-COUNT.
000636      SET WS-WALL-ACCEPTED TO TRUE.
000637      PERFORM 2110-COLLECT-ONE-LAYER
000638          THRU 2119-COLLECT-ONE-LAYER-EXIT
000639          UNTIL WALL-EOF
000640             OR WL-WALL-ID NOT = WS-SAVE-WALL-ID.
000641* MATCHING WALLPARM RECORD CARRIES THE ROOM ENVIRONMENT
000642      READ WALLPARM INTO WALL-PARAM-RECORD
000643          AT END
000644              SET WS-WALL-REJECTED TO TRUE
000645      END-READ.
000646      IF WS-WALLPARM-STATUS = '00'
000647          ADD 1 TO WS-WALLPARM-READ-CNT
000648      END-IF.
000649      IF WP-WALL-ID NOT = WS-SAVE-WALL-ID
000650          SET WS-WALL-REJECTED TO TRUE
000651      END-IF.
000652      IF WS-WALL-ACCEPTED
000653          PERFORM 2200-COMPUTE-WALL-RESISTANCE
000654              THRU 2299-COMPUTE-WALL-RESISTANCE-EXIT
000655          PERFORM 2400-COMPUTE-DEWPOINT
000656              THRU 2499-COMPUTE-DEWPOINT-EXIT
000657          PERFORM 2300-COMPUTE-WALL-TEMPS
000658              THRU 2399-COMPUTE-WALL-TEMPS-EXIT
000659          PERFORM 2500-WRITE-WALL-RESULT
000660              THRU 2599-WRITE-WALL-RESULT-EXIT
000661          ADD 1 TO WS-WALL-PROC-CNT
000662      ELSE
000663          ADD 1 TO WS-WALL-REJ-CNT
000664      END-IF.
000665 2199-PROCESS-ONE-WALL-EXIT.
000666      EXIT.
000667 EJECT
000668 2110-COLLECT-ONE-LAYER.
000669* LOOKUP MISS ON THE MATERIAL TABLE REJECTS THE WHOLE WALL (U1)
000670      SET WK-MAT-NOT-FOUND TO TRUE.
000671      SET WK-MAT-IX TO 1.
000672      SEARCH ALL WK-MAT-ENTRY
000673          WHEN WK-MAT-NAME (WK-MAT-IX) = WL-MATERIAL
000674              SET WK-MAT-FOUND TO TRUE
000675      END-SEARCH.
000676      IF WK-MAT-NOT-FOUND
000677          SET WS-WALL-REJECTED TO TRUE
000678      ELSE
000679          ADD 1 TO WK-WL-COUNT
000680          SET WK-WL-IX TO WK-WL-COUNT
000681          MOVE WL-MATERIAL  TO WK-WL-MATERIAL (WK-WL-IX)
000682          MOVE WL-THICKNESS TO WK-WL-THICKNESS (WK-WL-IX)
000683          MOVE WK-MAT-LAMBDA (WK-MAT-IX)
000684                            TO WK-WL-LAMBDA (WK-WL-IX)
000685      END-IF.
000686      PERFORM 2010-READ-WALL-LAYER
000687          THRU 2019-READ-WALL-LAYER-EXIT.
000688 2119-COLLECT-ONE-LAYER-EXIT.
000689      EXIT.
000690 EJECT
000691 2200-COMPUTE-WALL-RESISTANCE.
000692      MOVE WK-R-SI TO WK-WALL-R-TOTAL.
000693      PERFORM 2210-ADD-LAYER-RESIST
000694          THRU 2219-ADD-LAYER-RESIST-EXIT
000695          VARYING WK-WL-IX FROM 1 BY 1
000696          UNTIL WK-WL-IX > WK-WL-COUNT.
000697      ADD WK-R-SE TO WK-WALL-R-TOTAL.
000698      COMPUTE WK-WALL-U-VALUE ROUNDED = 1 / WK-WALL-R-TOTAL.
000699      PERFORM 2220-ASSIGN-ENEV-RATING
000700          THRU 2229-ASSIGN-ENEV-RATING-EXIT.
000701 2299-COMPUTE-WALL-RESISTANCE-EXIT.
000702      EXIT.
000703 EJECT
000704 2210-ADD-LAYER-RESIST.
000705      COMPUTE WK-WL-RESIST (WK-WL-IX) ROUNDED =
000706          WK-WL-THICKNESS (WK-WL-IX) / WK-WL-LAMBDA (WK-WL-IX).
000707      ADD WK-WL-RESIST (WK-WL-IX) TO WK-WALL-R-TOTAL.
000708 2219-ADD-LAYER-RESIST-EXIT.
000709      EXIT.
000710* ENEV 2014 U-VALUE RATING BAND, BEST (5) TO WORST (1)
000711 2220-ASSIGN-ENEV-RATING.
000712      IF WK-WALL-U-VALUE NOT > WK-ENEV-5
000713          MOVE '5' TO WR-RATING
000714      ELSE
000715          IF WK-WALL-U-VALUE NOT > WK-ENEV-4
000716              MOVE '4' TO WR-RATING
000717          ELSE
000718              IF WK-WALL-U-VALUE NOT > WK-ENEV-3
000719                  MOVE '3' TO WR-RATING
000720              ELSE
000721                  IF WK-WALL-U-VALUE NOT > WK-ENEV-2
000722                      MOVE '2' TO WR-RATING
000723                  ELSE
000724                      MOVE '1' TO WR-RATING
000725                  END-IF
000726              END-IF
000727          END-IF
000728      END-IF.
000729 2229-ASSIGN-ENEV-RATING-EXIT.
000730      EXIT.
000731 EJECT
000732* MAGNUS FORMULA DEWPOINT FROM INSIDE TEMP/HUMIDITY
000733 2400-COMPUTE-DEWPOINT.
000734      COMPUTE WK-MAGNUS-EXP-ARG ROUNDED =
000735          (WK-MAGNUS-B * WP-TEMP-IN) / (WK-MAGNUS-C + WP-TEMP-IN).
000736      CALL 'TCMEXP' USING WK-MAGNUS-EXP-ARG WK-MAGNUS-EXP-RESULT.
000737      COMPUTE WK-MAGNUS-PSAT ROUNDED =
000738          WK-MAGNUS-A * WK-MAGNUS-EXP-RESULT.
000739      COMPUTE WK-MAGNUS-PVAP ROUNDED =
000740          WK-MAGNUS-PSAT * (WP-HUMID-IN / 100).
000741      COMPUTE WK-MAGNUS-LN-ARG ROUNDED =
000742          WK-MAGNUS-PVAP / WK-MAGNUS-A.
000743      CALL 'TCMLOG' USING WK-MAGNUS-LN-ARG WK-MAGNUS-LN-RESULT.
000744      COMPUTE WK-WALL-DEWPOINT ROUNDED =
000745          (WK-MAGNUS-C * WK-MAGNUS-LN-RESULT) /
000746          (WK-MAGNUS-B - WK-MAGNUS-LN-RESULT).
000747 2499-COMPUTE-DEWPOINT-EXIT.
000748      EXIT.
000749 EJECT
000750 2300-COMPUTE-WALL-TEMPS.
000751      SET WS-WALL-NO-CONDENS TO TRUE.
000752      COMPUTE WK-WALL-Q-FLUX ROUNDED =
000753          WK-WALL-U-VALUE * (WP-TEMP-IN - WP-TEMP-OUT).
000754      COMPUTE WK-WALL-Q-FLOW ROUNDED = WK-WALL-Q-FLUX * WP-AREA.
000755      COMPUTE WK-WALL-TSI ROUNDED =
000756          WP-TEMP-IN - (WK-WALL-Q-FLUX * WK-R-SI).
000757      IF WK-WALL-TSI NOT > WK-WALL-DEWPOINT
000758          SET WS-WALL-CONDENS TO TRUE
000759      END-IF.
000760      MOVE WK-WALL-TSI TO WK-WALL-TBOUND.
000761      PERFORM 2310-STEP-BOUNDARY-TEMP
000762          THRU 2319-STEP-BOUNDARY-TEMP-EXIT
000763          VARYING WK-WL-IX FROM 1 BY 1
000764          UNTIL WK-WL-IX > WK-WL-COUNT.
000765      MOVE WK-WALL-TBOUND TO WK-WALL-TSE.
000766 2399-COMPUTE-WALL-TEMPS-EXIT.
000767      EXIT.
000768 EJECT
000769 2310-STEP-BOUNDARY-TEMP.
000770      COMPUTE WK-WALL-TBOUND ROUNDED = WK-WALL-TBOUND -
000771          (WK-WALL-Q-FLUX * WK-WL-RESIST (WK-WL-IX)).
000772      IF WK-WALL-TBOUND NOT > WK-WALL-DEWPOINT
000773          SET WS-WALL-CONDENS TO TRUE
000774      END-IF.
000775 2319-STEP-BOUNDARY-TEMP-EXIT.
000776      EXIT.
000777 EJECT
000778 2500-WRITE-WALL-RESULT.
000779      MOVE WS-SAVE-WALL-ID   TO WR-WALL-ID.
000780      MOVE WK-WALL-U-VALUE   TO WR-U-VALUE.
000781      MOVE WK-WALL-R-TOTAL   TO WR-R-TOTAL.
000782      MOVE WK-WALL-Q-FLUX    TO WR-HEAT-FLUX.
000783      MOVE WK-WALL-Q-FLOW    TO WR-HEAT-FLOW.
000784      MOVE WK-WALL-TSI       TO WR-TSURF-IN.
000785      MOVE WK-WALL-TSE       TO WR-TSURF-OUT.
000786      MOVE WK-WALL-DEWPOINT  TO WR-DEWPOINT-IN.
000787      IF WS-WALL-CONDENS
000788          MOVE 'Y' TO WR-CONDENS-FLAG
000789          ADD 1 TO WS-WALL-CONDENS-CNT
000790      ELSE
000791          MOVE 'N' TO WR-CONDENS-FLAG
000792      END-IF.
000793      WRITE WALL-RESULT-REC FROM WALL-RESULT-RECORD.
000794      ADD WK-WALL-Q-FLOW TO WS-WALL-HEATFLOW-TOT.
000795      PERFORM 2510-PRINT-WALL-DETAIL
000796          THRU 2519-PRINT-WALL-DETAIL-EXIT.
000797 2599-WRITE-WALL-RESULT-EXIT.
000798      EXIT.
000799 EJECT
000800 2510-PRINT-WALL-DETAIL.
000801      MOVE WR-WALL-ID        TO WD-WALL-ID.
000802      MOVE WK-WL-COUNT       TO WD-LAYER-COUNT.
000803      MOVE WR-U-VALUE        TO WD-U-VALUE.
000804      MOVE WR-R-TOTAL        TO WD-R-TOTAL.
000805      MOVE WR-HEAT-FLUX      TO WD-HEAT-FLUX.
000806      MOVE WR-TSURF-IN       TO WD-TSURF-IN.
000807      MOVE WR-TSURF-OUT      TO WD-TSURF-OUT.
000808      MOVE WR-DEWPOINT-IN    TO WD-DEWPOINT-IN.
000809      MOVE WR-CONDENS-FLAG   TO WD-CONDENS-FLAG.
000810      MOVE WR-RATING         TO WD-RATING.
000811      PERFORM 1920-CHECK-PAGE-BREAK
000812          THRU 1929-CHECK-PAGE-BREAK-EXIT.
000813      WRITE RPT-REC FROM RL-WALL-DETAIL.
000814      ADD 1 TO WS-LINE-CNT.
000815      ADD 1 TO WS-RPT-WRIT-CNT.
000816 2519-PRINT-WALL-DETAIL-EXIT.
000817      EXIT.
000818 EJECT
000819*****************************************************************
000820*              U2 - WALL SECTION TOTALS                         *
000821*****************************************************************
000822
000823 2900-PRINT-WALL-TOTALS.
000824      MOVE WS-WALL-PROC-CNT      TO WT-PROCESSED.
000825      MOVE WS-WALL-REJ-CNT       TO WT-REJECTED.
000826      MOVE WS-WALL-CONDENS-CNT   TO WT-CONDENS-COUNT.
000827      MOVE WS-WALL-HEATFLOW-TOT  TO WT-TOTAL-HEAT-FLOW.
000828      PERFORM 1920-CHECK-PAGE-BREAK
000829          THRU 1929-CHECK-PAGE-BREAK-EXIT.
000830      WRITE RPT-REC FROM RL-WALL-TOTALS.
000831      ADD 1 TO WS-LINE-CNT.
000832      ADD 1 TO WS-RPT-WRIT-CNT.
000833 2999-PRINT-WALL-TOTALS-EXIT.
000834      EXIT.
000835 EJECT
000836*****************************************************************
000837*      PAGE HEADING / LINE-COUNT CONTROL - SHARED BY ALL         *
000838*      FOUR REPORT SECTIONS AND THE GRAND-TOTAL PAGE             *
000839*****************************************************************
000840
000841 1910-WRITE-PAGE-HEADING.
000842      ADD 1 TO WS-PAGE-NO.
000843      MOVE WS-PAGE-NO TO RH1-PAGE-NO.
000844      MOVE WS-RUN-DATE-EDIT TO RH1-RUN-DATE.
000845      WRITE RPT-REC FROM RL-PAGE-HEADING-1
000846          AFTER ADVANCING PAGE.
000847      WRITE RPT-REC FROM RL-PAGE-HEADING-2
000848          AFTER ADVANCING 1 LINE.
000849      MOVE ZERO TO WS-LINE-CNT.
000850 1919-WRITE-PAGE-HEADING-EXIT.
000851      EXIT.
000852 EJECT
000853 1920-CHECK-PAGE-BREAK.
000854      IF WS-LINE-CNT > WS-LINES-PER-PAGE
000855          PERFORM 1910-WRITE-PAGE-HEADING
000856              THRU 1919-WRITE-PAGE-HEADING-EXIT
000857      END-IF.
000858 1929-CHECK-PAGE-BREAK-EXIT.
000859      EXIT.
000860 EJECT
000861*****************************************************************
000862*         U3/U7 - CABLE BATCH (CBLFILE/CBLPARM)                 *
000863*****************************************************************
000864
000865 3000-CABLE-BATCH.
000866      MOVE 'CABLE AMPACITY CALCULATION'
000867                                 TO RH2-SECTION-TITLE.
000868      PERFORM 1910-WRITE-PAGE-HEADING
000869          THRU 1919-WRITE-PAGE-HEADING-EXIT.
000870      PERFORM 3010-READ-CABLE-LAYER
000871          THRU 3019-READ-CABLE-LAYER-EXIT.
000872      PERFORM 3100-PROCESS-ONE-CABLE
000873          THRU 3199-PROCESS-ONE-CABLE-EXIT
000874          UNTIL CABLE-EOF.
000875 3099-CABLE-BATCH-EXIT.
000876      EXIT.
000877 EJECT
000878 3010-READ-CABLE-LAYER.
000879      READ CBLFILE INTO CABLE-LAYER-RECORD
000880          AT END
000881              SET CABLE-EOF TO TRUE
000882      END-READ.
000883      IF CABLE-NOT-EOF
000884          ADD 1 TO WS-CABLE-READ-CNT
000885      END-IF.
000886 3019-READ-CABLE-LAYER-EXIT.
000887      EXIT.
000888 EJECT
000889 3100-PROCESS-ONE-CABLE.
000890      MOVE CL-CABLE-ID TO WS-SAVE-CABLE-ID.
000891      MOVE ZERO TO WK-SOLVE-LAYER-COUNT.
000892      SET WS-CABLE-ACCEPTED TO TRUE.
000893      PERFORM 3110-COLLECT-ONE-LAYER
000894          THRU 3119-COLLECT-ONE-LAYER-EXIT
000895          UNTIL CABLE-EOF
000896             OR CL-CABLE-ID NOT = WS-SAVE-CABLE-ID.
000897* MATCHING CBLPARM RECORD CARRIES THE OPERATING CONDITIONS
000898      READ CBLPARM INTO CABLE-PARAM-RECORD
000899          AT END
000900              SET WS-CABLE-REJECTED TO TRUE
000901      END-READ.
000902      IF WS-CBLPARM-STATUS = '00'
000903          ADD 1 TO WS-CBLPARM-READ-CNT
000904      END-IF.
000905      IF CP-CABLE-ID NOT = WS-SAVE-CABLE-ID
000906          SET WS-CABLE-REJECTED TO TRUE
000907      END-IF.
000908      IF WS-CABLE-ACCEPTED
000909          PERFORM 3200-SOLVE-ONE-CABLE
000910              THRU 3299-SOLVE-ONE-CABLE-EXIT
000911          PERFORM 3300-SAVE-CABLE-TABLE-ENTRY
000912              THRU 3399-SAVE-CABLE-TABLE-ENTRY-EXIT
000913          PERFORM 3400-WRITE-CABLE-RESULT
000914              THRU 3499-WRITE-CABLE-RESULT-EXIT
000915          ADD 1 TO WS-CABLE-PROC-CNT
000916      ELSE
000917          ADD 1 TO WS-CABLE-REJ-CNT
000918      END-IF.
000919 3199-PROCESS-ONE-CABLE-EXIT.
000920      EXIT.
000921 EJECT
000922 3110-COLLECT-ONE-LAYER.
000923      ADD 1 TO WK-SOLVE-LAYER-COUNT.
000924      SET WK-SLY-IX TO WK-SOLVE-LAYER-COUNT.
000925      MOVE CL-R-INNER     TO WK-SLY-R-INNER (WK-SLY-IX).
000926      MOVE CL-R-OUTER     TO WK-SLY-R-OUTER (WK-SLY-IX).
000927      MOVE CL-LAMBDA      TO WK-SLY-LAMBDA (WK-SLY-IX).
000928      MOVE CL-RESISTIVITY TO WK-SLY-RHO (WK-SLY-IX).
000929      MOVE CL-TEMP-COEF   TO WK-SLY-ALPHA (WK-SLY-IX).
000930      PERFORM 3010-READ-CABLE-LAYER
000931          THRU 3019-READ-CABLE-LAYER-EXIT.
000932 3119-COLLECT-ONE-LAYER-EXIT.
000933      EXIT.
000934 EJECT
000935 3200-SOLVE-ONE-CABLE.
000936      MOVE WS-SAVE-CABLE-ID  TO WK-SOLVE-CABLE-ID.
000937      MOVE CP-SYSTEM         TO WK-SOC-SYSTEM.
000938      MOVE CP-CURRENT        TO WK-SOC-CURRENT.
000939      MOVE CP-VOLTAGE        TO WK-SOC-VOLTAGE.
000940      MOVE CP-AMBIENT        TO WK-SOC-AMBIENT.
000941      MOVE CP-MAX-TEMP       TO WK-SOC-MAX-TEMP.
000942      MOVE CP-AC-LOSS-FLAG   TO WK-SOC-AC-LOSS-FLAG.
000943      MOVE CP-DIEL-FLAG      TO WK-SOC-DIEL-FLAG.
000944      MOVE CP-SHEATH-FLAG    TO WK-SOC-SHEATH-FLAG.
000945      CALL 'TCSOLVE' USING WK-SOLVE-CABLE-ID
000946                           WK-SOLVE-LAYER-COUNT
000947                           WK-SOLVE-LAYER-TABLE
000948                           WK-SOLVE-OPER-COND
000949                           WK-SOLVE-RESULTS
000950                           WK-SOLVE-TRACE-COUNT
000951                           WK-SOLVE-TRACE-TABLE.
000952      IF WK-SOR-TEMP-COND > CP-MAX-TEMP
000953          ADD 1 TO WS-CABLE-OVERTEMP-CNT
000954      END-IF.
000955      ADD WK-SOR-LOSS-TOTAL TO WS-CABLE-LOSS-TOT.
000956 3299-SOLVE-ONE-CABLE-EXIT.
000957      EXIT.
000958 EJECT
000959* KEEP THE STACK-UP AND OPERATING CONDITIONS RESIDENT FOR THE    *
000960* GROUP PASS (U8) TO SEARCH ALL BY CABLE ID WITHOUT RE-READING   *
000961 3300-SAVE-CABLE-TABLE-ENTRY.
000962      ADD 1 TO WK-CBL-COUNT.
000963      SET WK-CBL-IX TO WK-CBL-COUNT.
000964      MOVE WS-SAVE-CABLE-ID  TO WK-CBL-ID (WK-CBL-IX).
000965      MOVE WK-SOLVE-LAYER-COUNT
000966                             TO WK-CBL-LAYER-COUNT (WK-CBL-IX).
000967      PERFORM 3310-COPY-ONE-LAYER
000968          THRU 3319-COPY-ONE-LAYER-EXIT
000969          VARYING WK-SLY-IX FROM 1 BY 1
000970          UNTIL WK-SLY-IX > WK-SOLVE-LAYER-COUNT.
000971      MOVE CP-SYSTEM         TO WK-CBL-SYSTEM (WK-CBL-IX).
000972      MOVE CP-CURRENT        TO WK-CBL-CURRENT (WK-CBL-IX).
000973      MOVE CP-VOLTAGE        TO WK-CBL-VOLTAGE (WK-CBL-IX).
000974      MOVE CP-AMBIENT        TO WK-CBL-AMBIENT (WK-CBL-IX).
000975      MOVE CP-MAX-TEMP       TO WK-CBL-MAX-TEMP (WK-CBL-IX).
000976      MOVE CP-DEPTH          TO WK-CBL-DEPTH (WK-CBL-IX).
000977      MOVE CP-SOIL-RHO       TO WK-CBL-SOIL-RHO (WK-CBL-IX).
000978      MOVE CP-AC-LOSS-FLAG   TO WK-CBL-AC-LOSS-FLG (WK-CBL-IX).
000979      MOVE CP-DIEL-FLAG      TO WK-CBL-DIEL-FLG (WK-CBL-IX).
000980      MOVE CP-SHEATH-FLAG    TO WK-CBL-SHEATH-FLG (WK-CBL-IX).
000981 3399-SAVE-CABLE-TABLE-ENTRY-EXIT.
000982      EXIT.
000983 EJECT
000984 3310-COPY-ONE-LAYER.
000985* WK-SLY-IX INDEXES THE 15-ENTRY SOLVE TABLE, WK-CBLY-IX THE     *
000986* 15-ENTRY CABLE TABLE LAYER - SET CONVERTS THE OCCURRENCE       *
000987* NUMBER ACROSS THE TWO DIFFERENTLY-SIZED TABLE ENTRIES          *
000988      SET WK-CBLY-IX TO WK-SLY-IX.
000989      MOVE WK-SLY-R-INNER (WK-SLY-IX)
000990                   TO WK-CBLY-R-INNER (WK-CBL-IX, WK-CBLY-IX).
000991      MOVE WK-SLY-R-OUTER (WK-SLY-IX)
000992                   TO WK-CBLY-R-OUTER (WK-CBL-IX, WK-CBLY-IX).
000993      MOVE WK-SLY-LAMBDA (WK-SLY-IX)
000994                   TO WK-CBLY-LAMBDA (WK-CBL-IX, WK-CBLY-IX).
000995      MOVE WK-SLY-RHO (WK-SLY-IX)
000996                   TO WK-CBLY-RHO (WK-CBL-IX, WK-CBLY-IX).
000997      MOVE WK-SLY-ALPHA (WK-SLY-IX)
000998                   TO WK-CBLY-ALPHA (WK-CBL-IX, WK-CBLY-IX).
000999 3319-COPY-ONE-LAYER-EXIT.
001000      EXIT.
001001 EJECT
001002 3400-WRITE-CABLE-RESULT.
001003      MOVE WS-SAVE-CABLE-ID  TO CR-CABLE-ID.
001004      MOVE WK-SOR-LOSS-COND  TO CR-LOSS-COND.
001005      MOVE WK-SOR-LOSS-DIEL  TO CR-LOSS-DIEL.
001006      MOVE WK-SOR-LOSS-SHEATH TO CR-LOSS-SHEATH.
001007      MOVE WK-SOR-LOSS-TOTAL TO CR-LOSS-TOTAL.
001008      MOVE WK-SOR-R-THERMAL  TO CR-R-THERMAL.
001009      MOVE WK-SOR-TEMP-COND  TO CR-TEMP-COND.
001010      MOVE WK-SOR-MARGIN     TO CR-MARGIN.
001011      MOVE WK-SOR-AMPACITY   TO CR-AMPACITY.
001012      MOVE WK-SOR-ITERATIONS TO CR-ITERATIONS.
001013      MOVE WK-SOR-STATUS     TO CR-STATUS.
001014      WRITE CABLE-RESULT-REC FROM CABLE-RESULT-RECORD.
001015      PERFORM 3410-PRINT-CABLE-TRACE
001016          THRU 3419-PRINT-CABLE-TRACE-EXIT
001017          VARYING WK-STR-IX FROM 1 BY 1
001018          UNTIL WK-STR-IX > WK-SOLVE-TRACE-COUNT.
001019      PERFORM 3420-PRINT-CABLE-SUMMARY
001020          THRU 3429-PRINT-CABLE-SUMMARY-EXIT.
001021 3499-WRITE-CABLE-RESULT-EXIT.
001022      EXIT.
001023 EJECT
001024* U7 "FULL TRANSPARENCY" AUDIT TRAIL - ONE LINE PER SOLVE STEP   *
001025 3410-PRINT-CABLE-TRACE.
001026      MOVE WK-STR-CATEGORY (WK-STR-IX) TO CT-STEP-CATEGORY.
001027      MOVE WK-STR-TITLE (WK-STR-IX)    TO CT-STEP-TITLE.
001028      MOVE WK-STR-FORMULA (WK-STR-IX)  TO CT-STEP-FORMULA.
001029      MOVE WK-STR-RESULT (WK-STR-IX)   TO CT-STEP-RESULT.
001030      MOVE WK-STR-UNIT (WK-STR-IX)     TO CT-STEP-UNIT.
001031      PERFORM 1920-CHECK-PAGE-BREAK
001032          THRU 1929-CHECK-PAGE-BREAK-EXIT.
001033      WRITE RPT-REC FROM RL-CABLE-TRACE.
001034      ADD 1 TO WS-LINE-CNT.
001035      ADD 1 TO WS-RPT-WRIT-CNT.
001036 3419-PRINT-CABLE-TRACE-EXIT.
001037      EXIT.
001038 EJECT
001039 3420-PRINT-CABLE-SUMMARY.
001040      MOVE CR-CABLE-ID    TO CS-CABLE-ID.
001041      MOVE CR-LOSS-COND   TO CS-LOSS-COND.
001042      MOVE CR-LOSS-DIEL   TO CS-LOSS-DIEL.
001043      MOVE CR-LOSS-SHEATH TO CS-LOSS-SHEATH.
001044      MOVE CR-LOSS-TOTAL  TO CS-LOSS-TOTAL.
001045      MOVE CR-R-THERMAL   TO CS-R-THERMAL.
001046      MOVE CR-TEMP-COND   TO CS-TEMP-COND.
001047      MOVE CR-MARGIN      TO CS-MARGIN.
001048      MOVE CR-AMPACITY    TO CS-AMPACITY.
001049      MOVE CR-STATUS      TO CS-STATUS.
001050      PERFORM 1920-CHECK-PAGE-BREAK
001051          THRU 1929-CHECK-PAGE-BREAK-EXIT.
001052      WRITE RPT-REC FROM RL-CABLE-SUMMARY.
001053      ADD 1 TO WS-LINE-CNT.
001054      ADD 1 TO WS-RPT-WRIT-CNT.
001055 3429-PRINT-CABLE-SUMMARY-EXIT.
001056      EXIT.
001057 EJECT
001058*****************************************************************
001059*              U3/U7 - CABLE SECTION TOTALS                      *
001060*****************************************************************
001061
001062 3900-PRINT-CABLE-TOTALS.
001063      MOVE WS-CABLE-PROC-CNT     TO XT-PROCESSED.
001064      MOVE WS-CABLE-OVERTEMP-CNT TO XT-OVERTEMP.
001065      MOVE WS-CABLE-LOSS-TOT     TO XT-TOTAL-LOSSES.
001066      PERFORM 1920-CHECK-PAGE-BREAK
001067          THRU 1929-CHECK-PAGE-BREAK-EXIT.
001068      WRITE RPT-REC FROM RL-CABLE-TOTALS.
001069      ADD 1 TO WS-LINE-CNT.
001070      ADD 1 TO WS-RPT-WRIT-CNT.
001071 3999-PRINT-CABLE-TOTALS-EXIT.
001072      EXIT.
001073 EJECT
001074*****************************************************************
001075*         U8 - GROUP BATCH (GRPFILE MUTUAL HEATING)              *
001076*****************************************************************
001077
001078 4000-GROUP-BATCH.
001079      MOVE 'BURIED GROUP MUTUAL HEATING'
001080                                 TO RH2-SECTION-TITLE.
001081      PERFORM 1910-WRITE-PAGE-HEADING
001082          THRU 1919-WRITE-PAGE-HEADING-EXIT.
001083      PERFORM 4010-READ-GROUP-MEMBER
001084          THRU 4019-READ-GROUP-MEMBER-EXIT.
001085      PERFORM 4100-PROCESS-ONE-GROUP
001086          THRU 4199-PROCESS-ONE-GROUP-EXIT
001087          UNTIL GROUP-EOF.
001088 4099-GROUP-BATCH-EXIT.
001089      EXIT.
001090 EJECT
001091 4010-READ-GROUP-MEMBER.
001092      READ GRPFILE INTO CABLE-POSITION-RECORD
001093          AT END
001094              SET GROUP-EOF TO TRUE
001095      END-READ.
001096      IF GROUP-NOT-EOF
001097          ADD 1 TO WS-GROUP-READ-CNT
001098      END-IF.
001099 4019-READ-GROUP-MEMBER-EXIT.
001100      EXIT.
001101 EJECT
001102 4100-PROCESS-ONE-GROUP.
001103      MOVE GP-GROUP-ID TO WS-SAVE-GROUP-ID.
001104      MOVE ZERO TO WK-GRM-COUNT.
001105      PERFORM 4110-COLLECT-ONE-MEMBER
001106          THRU 4119-COLLECT-ONE-MEMBER-EXIT
001107          UNTIL GROUP-EOF
001108             OR GP-GROUP-ID NOT = WS-SAVE-GROUP-ID.
001109      IF WK-GRM-COUNT < 2
001110          ADD 1 TO WS-GROUP-REJ-CNT
001111      ELSE
001112          PERFORM 4200-SOLVE-EACH-MEMBER
001113              THRU 4299-SOLVE-EACH-MEMBER-EXIT
001114              VARYING WK-GRM-IX FROM 1 BY 1
001115              UNTIL WK-GRM-IX > WK-GRM-COUNT
001116          PERFORM 4300-CALL-TCPHYS
001117              THRU 4399-CALL-TCPHYS-EXIT
001118          PERFORM 4400-WRITE-GROUP-RESULTS
001119              THRU 4499-WRITE-GROUP-RESULTS-EXIT
001120          ADD 1 TO WS-GROUP-PROC-CNT
001121      END-IF.
001122 4199-PROCESS-ONE-GROUP-EXIT.
001123      EXIT.
001124 EJECT
001125* LOOKUP MISS ON THE CABLE TABLE REJECTS THAT MEMBER ONLY (U1)   *
001126 4110-COLLECT-ONE-MEMBER.
001127      SET WK-CBL-NOT-FOUND TO TRUE.
001128      SET WK-CBL-IX TO 1.
001129      SEARCH ALL WK-CBL-ENTRY
001130          WHEN WK-CBL-ID (WK-CBL-IX) = GP-CABLE-ID
001131              SET WK-CBL-FOUND TO TRUE
001132      END-SEARCH.
001133      IF WK-CBL-NOT-FOUND
001134          ADD 1 TO WS-MEMBER-REJ-CNT
001135      ELSE
001136          ADD 1 TO WK-GRM-COUNT
001137          SET WK-GRM-IX TO WK-GRM-COUNT
001138          MOVE GP-CABLE-ID    TO WK-GRM-CABLE-ID (WK-GRM-IX)
001139          MOVE GP-X           TO WK-GRM-X (WK-GRM-IX)
001140          MOVE GP-Y           TO WK-GRM-Y (WK-GRM-IX)
001141          MOVE GP-LOAD-FACTOR TO WK-GRM-LOAD-FACTOR (WK-GRM-IX)
001142          MOVE WK-CBL-AMBIENT (WK-CBL-IX)
001143                              TO WK-GRM-AMBIENT (WK-GRM-IX)
001144          MOVE WK-CBL-MAX-TEMP (WK-CBL-IX)
001145                              TO WK-GRM-MAX-TEMP (WK-GRM-IX)
001146          ADD 1 TO WS-MEMBER-PROC-CNT
001147      END-IF.
001148      PERFORM 4010-READ-GROUP-MEMBER
001149          THRU 4019-READ-GROUP-MEMBER-EXIT.
001150 4119-COLLECT-ONE-MEMBER-EXIT.
001151      EXIT.
001152 EJECT
001153* FRESH STANDALONE SOLVE PER MEMBER FROM THE CACHED STACK-UP,    *
001154* MATCHING THE SPEC'S REUSE OF THE U3 CONDUCTOR-TEMPERATURE      *
001155* ITERATION INSIDE THE U8 GROUP PASS                             *
001156 4200-SOLVE-EACH-MEMBER.
001157      SET WK-CBL-IX TO 1.
001158      SEARCH ALL WK-CBL-ENTRY
001159          WHEN WK-CBL-ID (WK-CBL-IX) = WK-GRM-CABLE-ID (WK-GRM-IX)
001160              CONTINUE
001161      END-SEARCH.
001162      MOVE WK-CBL-ID (WK-CBL-IX)  TO WK-SOLVE-CABLE-ID.
001163      MOVE WK-CBL-LAYER-COUNT (WK-CBL-IX)
001164                                  TO WK-SOLVE-LAYER-COUNT.
001165      PERFORM 4210-COPY-BACK-ONE-LAYER
001166          THRU 4219-COPY-BACK-ONE-LAYER-EXIT
001167          VARYING WK-CBLY-IX FROM 1 BY 1
001168          UNTIL WK-CBLY-IX > WK-CBL-LAYER-COUNT (WK-CBL-IX).
001169      MOVE WK-CBL-SYSTEM (WK-CBL-IX)      TO WK-SOC-SYSTEM.
001170      MOVE WK-CBL-CURRENT (WK-CBL-IX)     TO WK-SOC-CURRENT.
001171      MOVE WK-CBL-VOLTAGE (WK-CBL-IX)     TO WK-SOC-VOLTAGE.
001172      MOVE WK-CBL-AMBIENT (WK-CBL-IX)     TO WK-SOC-AMBIENT.
001173      MOVE WK-CBL-MAX-TEMP (WK-CBL-IX)    TO WK-SOC-MAX-TEMP.
001174      MOVE WK-CBL-AC-LOSS-FLG (WK-CBL-IX) TO WK-SOC-AC-LOSS-FLAG.
001175      MOVE WK-CBL-DIEL-FLG (WK-CBL-IX)    TO WK-SOC-DIEL-FLAG.
001176      MOVE WK-CBL-SHEATH-FLG (WK-CBL-IX)  TO WK-SOC-SHEATH-FLAG.
001177      CALL 'TCSOLVE' USING WK-SOLVE-CABLE-ID
001178                           WK-SOLVE-LAYER-COUNT
001179                           WK-SOLVE-LAYER-TABLE
001180                           WK-SOLVE-OPER-COND
001181                           WK-SOLVE-RESULTS
001182                           WK-SOLVE-TRACE-COUNT
001183                           WK-SOLVE-TRACE-TABLE.
001184      MOVE WK-SOR-TEMP-COND TO WK-GRM-OWN-TEMP (WK-GRM-IX).
001185      MOVE WK-SOR-LOSS-TOTAL TO WK-GRM-OWN-LOSS (WK-GRM-IX).
001186      MOVE WK-SOR-R-THERMAL TO WK-GRM-R-THERMAL (WK-GRM-IX).
001187* OUTERMOST LAYER'S OUTER RADIUS IS THE CABLE'S OWN RADIUS;      *
001188* THE INNERMOST LAYER (1) IS ALWAYS THE CONDUCTOR ITSELF         *
001189      MOVE WK-CBLY-R-OUTER (WK-CBL-IX,
001190           WK-CBL-LAYER-COUNT (WK-CBL-IX))
001191                              TO WK-GRM-R-OUTER (WK-GRM-IX).
001192      MOVE WK-CBLY-ALPHA (WK-CBL-IX, 1)
001193                              TO WK-GRM-TEMP-COEF (WK-GRM-IX).
001194 4299-SOLVE-EACH-MEMBER-EXIT.
001195      EXIT.
001196 EJECT
001197 4210-COPY-BACK-ONE-LAYER.
001198* SEE 3310-COPY-ONE-LAYER - SET CONVERTS THE OCCURRENCE NUMBER   *
001199* ACROSS THE TWO DIFFERENTLY-SIZED TABLE ENTRIES                 *
001200      SET WK-SLY-IX TO WK-CBLY-IX.
001201      MOVE WK-CBLY-R-INNER (WK-CBL-IX, WK-CBLY-IX)
001202                   TO WK-SLY-R-INNER (WK-SLY-IX).
001203      MOVE WK-CBLY-R-OUTER (WK-CBL-IX, WK-CBLY-IX)
001204                   TO WK-SLY-R-OUTER (WK-SLY-IX).
001205      MOVE WK-CBLY-LAMBDA (WK-CBL-IX, WK-CBLY-IX)
001206                   TO WK-SLY-LAMBDA (WK-SLY-IX).
001207      MOVE WK-CBLY-RHO (WK-CBL-IX, WK-CBLY-IX)
001208                   TO WK-SLY-RHO (WK-SLY-IX).
001209      MOVE WK-CBLY-ALPHA (WK-CBL-IX, WK-CBLY-IX)
001210                   TO WK-SLY-ALPHA (WK-SLY-IX).
001211 4219-COPY-BACK-ONE-LAYER-EXIT.
001212      EXIT.
001213 EJECT
001214 4300-CALL-TCPHYS.
001215      MOVE WS-SAVE-GROUP-ID TO WK-PHYS-GROUP-ID.
001216      MOVE WK-GRM-COUNT     TO WK-PHYS-MEMBER-COUNT.
001217      SET WK-CBL-IX TO 1.
001218      SEARCH ALL WK-CBL-ENTRY
001219          WHEN WK-CBL-ID (WK-CBL-IX) = WK-GRM-CABLE-ID (1)
001220              MOVE WK-CBL-SOIL-RHO (WK-CBL-IX) TO WK-PHYS-SOIL-RHO
001221      END-SEARCH.
001222      PERFORM 4310-COPY-ONE-MEMBER
001223          THRU 4319-COPY-ONE-MEMBER-EXIT
001224          VARYING WK-GRM-IX FROM 1 BY 1
001225          UNTIL WK-GRM-IX > WK-GRM-COUNT.
001226      CALL 'TCPHYS' USING WK-PHYS-GROUP-ID
001227                          WK-PHYS-MEMBER-COUNT
001228                          WK-PHYS-MEMBER-TABLE
001229                          WK-PHYS-SOIL-RHO
001230                          WK-PHYS-OPT-SPACING
001231                          WK-PHYS-GROUP-FACTOR
001232                          WK-PHYS-STATUS.
001233      PERFORM 4320-COPY-BACK-ONE-MEMBER
001234          THRU 4329-COPY-BACK-ONE-MEMBER-EXIT
001235          VARYING WK-PMT-IX FROM 1 BY 1
001236          UNTIL WK-PMT-IX > WK-GRM-COUNT.
001237 4399-CALL-TCPHYS-EXIT.
001238      EXIT.
001239 EJECT
001240 4310-COPY-ONE-MEMBER.
001241      SET WK-PMT-IX TO WK-GRM-IX.
001242      MOVE WK-GRM-CABLE-ID (WK-GRM-IX)
001243                            TO WK-PMT-CABLE-ID (WK-PMT-IX).
001244      MOVE WK-GRM-X (WK-GRM-IX)           TO WK-PMT-X (WK-PMT-IX).
001245      MOVE WK-GRM-Y (WK-GRM-IX)           TO WK-PMT-Y (WK-PMT-IX).
001246      MOVE WK-GRM-LOAD-FACTOR (WK-GRM-IX)
001247                            TO WK-PMT-LOAD-FACTOR (WK-PMT-IX).
001248      MOVE WK-GRM-AMBIENT (WK-GRM-IX)
001249                            TO WK-PMT-AMBIENT (WK-PMT-IX).
001250      MOVE WK-GRM-MAX-TEMP (WK-GRM-IX)
001251                            TO WK-PMT-MAX-TEMP (WK-PMT-IX).
001252      MOVE WK-GRM-OWN-TEMP (WK-GRM-IX)
001253                            TO WK-PMT-OWN-TEMP (WK-PMT-IX).
001254      MOVE WK-GRM-OWN-LOSS (WK-GRM-IX)
001255                            TO WK-PMT-OWN-LOSS (WK-PMT-IX).
001256      MOVE WK-GRM-TEMP-COEF (WK-GRM-IX)
001257                            TO WK-PMT-TEMP-COEF (WK-PMT-IX).
001258      MOVE WK-GRM-R-THERMAL (WK-GRM-IX)
001259                            TO WK-PMT-R-THERMAL (WK-PMT-IX).
001260      MOVE WK-GRM-R-OUTER (WK-GRM-IX)
001261                            TO WK-PMT-R-OUTER (WK-PMT-IX).
001262 4319-COPY-ONE-MEMBER-EXIT.
001263      EXIT.
001264 EJECT
001265 4320-COPY-BACK-ONE-MEMBER.
001266      SET WK-GRM-IX TO WK-PMT-IX.
001267      MOVE WK-PMT-RESULT-TEMP (WK-PMT-IX)
001268                            TO WK-GRM-TEMP-COND (WK-GRM-IX).
001269      MOVE WK-PMT-MUTUAL-RISE (WK-PMT-IX)
001270                            TO WK-GRM-RISE (WK-GRM-IX).
001271 4329-COPY-BACK-ONE-MEMBER-EXIT.
001272      EXIT.
001273 EJECT
001274 4400-WRITE-GROUP-RESULTS.
001275      PERFORM 4410-WRITE-ONE-MEMBER-RESULT
001276          THRU 4419-WRITE-ONE-MEMBER-RESULT-EXIT
001277          VARYING WK-GRM-IX FROM 1 BY 1
001278          UNTIL WK-GRM-IX > WK-GRM-COUNT.
001279      MOVE WS-SAVE-GROUP-ID    TO GL-GROUP-ID.
001280      MOVE WK-PHYS-OPT-SPACING TO GL-OPT-SPACING.
001281      PERFORM 1920-CHECK-PAGE-BREAK
001282          THRU 1929-CHECK-PAGE-BREAK-EXIT.
001283      WRITE RPT-REC FROM RL-GROUP-LINE.
001284      ADD 1 TO WS-LINE-CNT.
001285      ADD 1 TO WS-RPT-WRIT-CNT.
001286 4499-WRITE-GROUP-RESULTS-EXIT.
001287      EXIT.
001288 EJECT
001289 4410-WRITE-ONE-MEMBER-RESULT.
001290      MOVE WS-SAVE-GROUP-ID        TO GR-GROUP-ID.
001291      MOVE WK-GRM-CABLE-ID (WK-GRM-IX) TO GR-CABLE-ID.
001292      MOVE WK-GRM-TEMP-COND (WK-GRM-IX) TO GR-TEMP-COND.
001293      MOVE WK-GRM-RISE (WK-GRM-IX)      TO GR-MUTUAL-RISE.
001294      MOVE WK-PHYS-OPT-SPACING          TO GR-OPT-SPACING.
001295      WRITE GROUP-RESULT-REC FROM GROUP-RESULT-RECORD.
001296      ADD 1 TO WS-GRPOUT-WRIT-CNT.
001297      MOVE GR-CABLE-ID        TO GM-CABLE-ID.
001298      MOVE GR-TEMP-COND       TO GM-TEMP-COND.
001299      MOVE GR-MUTUAL-RISE     TO GM-MUTUAL-RISE.
001300      PERFORM 1920-CHECK-PAGE-BREAK
001301          THRU 1929-CHECK-PAGE-BREAK-EXIT.
001302      WRITE RPT-REC FROM RL-GROUP-MEMBER.
001303      ADD 1 TO WS-LINE-CNT.
001304      ADD 1 TO WS-RPT-WRIT-CNT.
001305 4419-WRITE-ONE-MEMBER-RESULT-EXIT.
001306      EXIT.
001307 EJECT
001308 5000-CLEANUP-BATCH.
001309      MOVE 'FEATURE ATTRIBUTE CLEANUP PASS (U9)'
001310                                TO RH2-SECTION-TITLE.
001311      PERFORM 1910-WRITE-PAGE-HEADING
001312          THRU 1919-WRITE-PAGE-HEADING-EXIT.
001313      PERFORM 5010-READ-ATTRIBUTE-IN
001314          THRU 5019-READ-ATTRIBUTE-IN-EXIT.
001315      PERFORM 5100-PROCESS-ONE-ATTRIBUTE
001316          THRU 5199-PROCESS-ONE-ATTRIBUTE-EXIT
001317          UNTIL CLEANUP-EOF.
001318 5099-CLEANUP-BATCH-EXIT.
001319      EXIT.
001320 EJECT
001321 5010-READ-ATTRIBUTE-IN.
001322      READ TOEBIN INTO ATTRIBUTE-RECORD-IN
001323          AT END
001324              SET CLEANUP-EOF TO TRUE
001325      END-READ.
001326      IF NOT CLEANUP-EOF
001327          ADD 1 TO WS-CLEANUP-READ-CNT
001328      END-IF.
001329 5019-READ-ATTRIBUTE-IN-EXIT.
001330      EXIT.
001331 EJECT
001332 5100-PROCESS-ONE-ATTRIBUTE.
001333      MOVE SPACES TO WS-ATTR-REJECT-SW.
001334      IF AT-ART = SPACES OR AT-TYP = SPACES
001335         OR AT-MATERIAL = SPACES OR AT-ID-KO = SPACES
001336          SET WS-ATTR-REJECTED TO TRUE
001337      END-IF.
001338      IF NOT WS-ATTR-REJECTED
001339          MOVE AT-ART      TO AO-ART
001340          MOVE AT-MATERIAL TO AO-MATERIAL
001341          MOVE AT-ID-KO    TO AO-ID-KO
001342          IF AT-TYP = 'SONSTIGES' OR AT-TYP = 'SONSTIGE'
001343              MOVE AT-ART  TO AO-TYP
001344              ADD 1 TO WS-CLEANUP-REPL-CNT
001345          ELSE
001346              MOVE AT-TYP  TO AO-TYP
001347          END-IF
001348          PERFORM 5110-BUILD-KOMMENTAR
001349              THRU 5119-BUILD-KOMMENTAR-EXIT
001350          WRITE ATTRIBUTE-REC-OUT FROM ATTRIBUTE-RECORD-OUT
001351          ADD 1 TO WS-CLEANUP-WRIT-CNT
001352      ELSE
001353          ADD 1 TO WS-CLEANUP-REJ-CNT
001354      END-IF.
001355      PERFORM 5010-READ-ATTRIBUTE-IN
001356          THRU 5019-READ-ATTRIBUTE-IN-EXIT.
001357 5199-PROCESS-ONE-ATTRIBUTE-EXIT.
001358      EXIT.
001359 EJECT
001360 5110-BUILD-KOMMENTAR.
001361      MOVE SPACES TO WS-KOMMENTAR-WORK.
001362      MOVE 20 TO WS-KOM-LEN.
001363      PERFORM 5111-TRIM-ID-KO THRU 5119-BUILD-KOMMENTAR-EXIT
001364          UNTIL WS-KOM-LEN = ZERO
001365             OR AT-ID-KO (WS-KOM-LEN:1) NOT = SPACE.
001366      STRING AT-ID-KO (1:WS-KOM-LEN) DELIMITED BY SIZE
001367             ', '                    DELIMITED BY SIZE
001368             AT-MATERIAL             DELIMITED BY SIZE
001369             INTO WS-KOMMENTAR-WORK
001370      END-STRING.
001371      MOVE WS-KOMMENTAR-WORK TO AO-KOMMENTAR.
001372      GO TO 5119-BUILD-KOMMENTAR-EXIT.
001373 5111-TRIM-ID-KO.
001374      SUBTRACT 1 FROM WS-KOM-LEN.
001375 5119-BUILD-KOMMENTAR-EXIT.
001376      EXIT.
001377 EJECT
001378 5900-PRINT-CLEANUP-TOTALS.
001379      MOVE WS-CLEANUP-READ-CNT TO KT-READ.
001380      MOVE WS-CLEANUP-REPL-CNT TO KT-REPLACED.
001381      MOVE WS-CLEANUP-REJ-CNT  TO KT-REJECTED.
001382      MOVE WS-CLEANUP-WRIT-CNT TO KT-WRITTEN.
001383      PERFORM 1920-CHECK-PAGE-BREAK
001384          THRU 1929-CHECK-PAGE-BREAK-EXIT.
001385      WRITE RPT-REC FROM RL-CLEANUP-TOTALS.
001386      ADD 1 TO WS-LINE-CNT.
001387      ADD 1 TO WS-RPT-WRIT-CNT.
001388 5999-PRINT-CLEANUP-TOTALS-EXIT.
001389      EXIT.
001390 EJECT
001391 9000-GRAND-TOTAL-PAGE.
001392      MOVE 'RUN TOTALS - ALL FILES'  TO RH2-SECTION-TITLE.
001393      PERFORM 1910-WRITE-PAGE-HEADING
001394          THRU 1919-WRITE-PAGE-HEADING-EXIT.
001395      MOVE 'MATFILE'   TO GT-FILE-NAME.
001396      MOVE WK-MAT-COUNT TO GT-READ.
001397      MOVE ZERO        TO GT-WRITTEN.
001398      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001399      MOVE 'WALLFILE'  TO GT-FILE-NAME.
001400      MOVE WS-WALL-READ-CNT TO GT-READ.
001401      MOVE ZERO        TO GT-WRITTEN.
001402      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001403      MOVE 'WALLPARM'  TO GT-FILE-NAME.
001404      MOVE WS-WALLPARM-READ-CNT TO GT-READ.
001405      MOVE ZERO        TO GT-WRITTEN.
001406      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001407      MOVE 'WALLOUT'   TO GT-FILE-NAME.
001408      MOVE ZERO        TO GT-READ.
001409      MOVE WS-WALL-PROC-CNT TO GT-WRITTEN.
001410      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001411      MOVE 'CBLFILE'   TO GT-FILE-NAME.
001412      MOVE WS-CABLE-READ-CNT TO GT-READ.
001413      MOVE ZERO        TO GT-WRITTEN.
001414      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001415      MOVE 'CBLPARM'   TO GT-FILE-NAME.
001416      MOVE WS-CBLPARM-READ-CNT TO GT-READ.
001417      MOVE ZERO        TO GT-WRITTEN.
001418      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001419      MOVE 'CBLOUT'    TO GT-FILE-NAME.
001420      MOVE ZERO        TO GT-READ.
001421      MOVE WS-CABLE-PROC-CNT TO GT-WRITTEN.
001422      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001423      MOVE 'GRPFILE'   TO GT-FILE-NAME.
001424      MOVE WS-GROUP-READ-CNT TO GT-READ.
001425      MOVE ZERO        TO GT-WRITTEN.
001426      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001427      MOVE 'GRPOUT'    TO GT-FILE-NAME.
001428      MOVE ZERO        TO GT-READ.
001429      MOVE WS-GRPOUT-WRIT-CNT TO GT-WRITTEN.
001430      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001431      MOVE 'TOEBIN'    TO GT-FILE-NAME.
001432      MOVE WS-CLEANUP-READ-CNT TO GT-READ.
001433      MOVE ZERO        TO GT-WRITTEN.
001434      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001435      MOVE 'TOEBOUT'   TO GT-FILE-NAME.
001436      MOVE ZERO        TO GT-READ.
001437      MOVE WS-CLEANUP-WRIT-CNT TO GT-WRITTEN.
001438      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001439      MOVE 'RPTFILE'   TO GT-FILE-NAME.
001440      MOVE ZERO        TO GT-READ.
001441      ADD 1 TO WS-RPT-WRIT-CNT.
001442      MOVE WS-RPT-WRIT-CNT TO GT-WRITTEN.
001443      WRITE RPT-REC FROM RL-GRAND-TOTAL-LINE.
001444 9099-GRAND-TOTAL-PAGE-EXIT.
001445      EXIT.
001446 EJECT
001447 EOJ9000-CLOSE-FILES.
001448      CLOSE MATFILE WALLFILE WALLPARM WALLOUT
001449            CBLFILE CBLPARM CBLOUT
001450            GRPFILE GRPOUT
001451            TOEBIN TOEBOUT
001452            RPTFILE.
001453      GO TO EOJ9999-EXIT.
001454 EOJ9900-ABEND.
001455      DISPLAY 'TCSUITE - ABEND - FILE OPEN/IO FAILURE'.
001456      DISPLAY 'WALLFILE=' WS-WALLFILE-STATUS
001457              ' WALLPARM=' WS-WALLPARM-STATUS
001458              ' WALLOUT=' WS-WALLOUT-STATUS.
001459      DISPLAY 'CBLFILE=' WS-CBLFILE-STATUS
001460              ' CBLPARM=' WS-CBLPARM-STATUS
001461              ' CBLOUT=' WS-CBLOUT-STATUS.
001462      DISPLAY 'GRPFILE=' WS-GRPFILE-STATUS
001463              ' GRPOUT=' WS-GRPOUT-STATUS.
001464      DISPLAY 'TOEBIN=' WS-TOEBIN-STATUS
001465              ' TOEBOUT=' WS-TOEBOUT-STATUS.
001466      MOVE 16 TO RETURN-CODE.
001467      CLOSE MATFILE WALLFILE WALLPARM WALLOUT
001468            CBLFILE CBLPARM CBLOUT
001469            GRPFILE GRPOUT
001470            TOEBIN TOEBOUT
001471            RPTFILE.
001472 EOJ9999-EXIT.
001473      EXIT.
